000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BZENQRPT.                                                 
000300 AUTHOR.        J PRICE.                                                  
000400 INSTALLATION.  MIDLAND TRADE SYSTEMS INC - MTS DATA CENTER.              
000500 DATE-WRITTEN.  06/02/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - BAZAAR LEDGER SYSTEM.              
000800*                                                                         
000900***************************************************************           
001000*                     CHANGE LOG                              *           
001100*---------------------------------------------------------------          
001200* DATE       BY   TICKET   DESCRIPTION                        *           
001300*---------------------------------------------------------------          
001400* 06/02/88   JPR  BZ-0003  ORIGINAL PROGRAM - ENQUIRY BOOK      *         
001500*                          LOOKUP MENU FOR THE FLOOR CLERKS.    *         
001600* 09/19/88   TOK  BZ-0014  ALIGNED EN-ID FIELD WIDTH WITH THE   *         
001700*                          NEW SEQ-ID SPACE IN BZTRNPST.        *         
001800* 02/06/89   TOK  BZ-0022  ADDED LOWEST-PRICE OPERATION -       *         
001900*                          MENU PREVIOUSLY OFFERED HIGHEST ONLY.*         
002000* 11/30/89   RH   BZ-0034  ADDED SUM/COUNT-BY-CATEGORY OPERATION*         
002100*                          WITH SUB-SUB ROLL-UP WHEN OMITTED.   *         
002200* 05/11/90   JPR  BZ-0041  ADDED K-TH LARGEST/SMALLEST PRICE    *         
002300*                          OPERATIONS FOR THE PRICING DESK.     *         
002400* 01/22/91   JPR  BZ-0048  ADDED PER-PLAYER CLAIMABLE COINS,    *         
002500*                          CLAIMABLE ITEMS AND REMNANTS LOOKUP. *         
002600* 06/19/92   TOK  BZ-0053  ADDED PRICE-OR-DEFAULT OPERATION FOR *         
002700*                          CATEGORIES WITH AN EMPTY BOOK SIDE.  *         
002800* 03/17/94   RH   BZ-0064  ALIGNED CATEGORY BOUNDS EDIT WITH    *         
002900*                          BZTRNPST BZ-0062 CANCEL-ON-LOAD FIX. *         
003000* 10/02/96   LMB  BZ-0073  WIDENED THE BOOK TABLE TO MATCH      *         
003100*                          BZTRNPST BZ-0071.                   *          
003200* 06/25/98   LMB  BZ-0080  YEAR 2000 REMEDIATION - EN-ID IS A   *         
003300*                          COUNTER, NOT A DATE, NO CHANGE.      *         
003400* 01/09/99   LMB  BZ-0081  Y2K SIGN-OFF - NO DATE FIELDS IN     *         
003500*                          THIS PROGRAM, NO DEFECTS FOUND.      *         
003600* 07/14/01   DKS  BZ-0095  ADDED DEFAULT-PRICE TABLE LOOKUP BY  *         
003700*                          CATEGORY FOR THE ORDEFAULT OPERATION.*         
003800* 11/12/01   LMB  BZ-0098  PADDED WORKING-STORAGE TABLE ROWS    *         
003900*                          TO SHOP RECORD-LAYOUT STANDARD -     *         
004000*                          NO LOGIC CHANGE.                     *         
004100* 02/03/03   JPR  BZ-0101  CLAIMABLE COINS NOW SHOWS BOTH THE   *         
004200*                          GROSS FIGURE AND THE TAX-PCT NET     *         
004300*                          FIGURE - THE TAX PROMPT WAS BEING    *         
004400*                          TAKEN AND THROWN AWAY.               *         
004500* 03/18/03   JPR  BZ-0102  PRICE-OR-DEFAULT (CHOICE 09) NOW     *         
004600*                          ASKS H/L AND RUNS ITS OWN COMPARE -  *         
004700*                          IT WAS RIDING ON THE HIGHEST/LOWEST  *         
004800*                          MENU SWITCHES, WHICH ARE NEVER ON    *         
004900*                          UNDER CHOICE 09, SO IT NEVER FOUND   *         
005000*                          A REAL BEST PRICE ON A BOOK WITH     *         
005100*                          MORE THAN ONE PRICE ON IT.           *         
005200* 04/22/03   JPR  BZ-0104  ADDED A NARRATIVE COMMENT LINE       *         
005300*                           AHEAD OF EVERY EXECUTABLE           *         
005400*                           STATEMENT IN THE PROCEDURE          *         
005500*                           DIVISION - SAME AUDIT-DRIVEN        *         
005600*                           DOCUMENTATION SWEEP AS ON           *         
005700*                           BZTRNPST.  NO LOGIC WAS             *         
005800*                           TOUCHED HERE.                       *         
005900***************************************************************           
006000*                                                                         
006100* THIS PROGRAM IS THE FLOOR CLERK'S LOOKUP MENU AGAINST THE               
006200* OPEN ENQUIRY BOOK.  IT LOADS THE BOOK INTO A WORKING-STORAGE            
006300* TABLE ONCE AT START-UP, THEN ANSWERS A MENU OF PRICE, SUM,              
006400* CLAIMABLE AND REMNANT QUERIES UNTIL THE CLERK KEYS THE EXIT             
006500* OPTION.  NOTHING HERE UPDATES THE BOOK - THIS IS A READ-ONLY            
006600* COMPANION TO BZTRNPST.                                                  
006700*                                                                         
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     UPSI-0 IS WS-SUBSUB-FILTER-SWITCH                                    
007300         ON STATUS IS SW-SUBSUB-FILTER-ON                                 
007400         OFF STATUS IS SW-SUBSUB-FILTER-OFF.                              
007500 INPUT-OUTPUT SECTION.                                                    
007600 FILE-CONTROL.                                                            
007700     SELECT OPTIONAL ENQUIRIES-FILE                                       
007800            ASSIGN TO ENQFILE                                             
007900            ORGANIZATION IS LINE SEQUENTIAL                               
008000            FILE STATUS  IS FS-ENQUIRIES.                                 
008100*                                                                         
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*                                                                         
008500* OPEN ENQUIRY BOOK - SAME LAYOUT AS WRITTEN BY BZTRNPST.                 
008600 FD  ENQUIRIES-FILE                                                       
008700     LABEL RECORDS STANDARD                                               
008800     RECORD CONTAINS 76 CHARACTERS.                                       
008900 01  EN-RECORD.                                                           
009000     05  EN-TYPE                     PIC X(02).                           
009100         88  SW-EN-TYPE-BUY-ORDER         VALUE 'BO'.                     
009200         88  SW-EN-TYPE-SELL-OFFER        VALUE 'SO'.                     
009300     05  EN-ID                       PIC 9(10).                           
009400     05  EN-OWNER                    PIC X(12).                           
009500     05  EN-CAT-PARTS.                                                    
009600         10  EN-CAT                  PIC 9(02).                           
009700         10  EN-SUB                  PIC 9(02).                           
009800         10  EN-SUBSUB               PIC 9(02).                           
009900     05  EN-CAT-TRIPLE-NUM REDEFINES EN-CAT-PARTS                         
010000                                      PIC 9(06).                          
010100     05  EN-AMOUNT                   PIC 9(07).                           
010200     05  EN-LEFT                     PIC 9(07).                           
010300     05  EN-CLAIMABLE                PIC 9(07).                           
010400     05  EN-UNIT-PRICE                       PIC 9(09)V99.                
010500     05  EN-REMNANTS                         PIC 9(09)V99.                
010600     05  FILLER                      PIC X(03).                           
010700*                                                                         
010800 WORKING-STORAGE SECTION.                                                 
010900*                                                                         
011000 77  FS-ENQUIRIES                 PIC 9(02) VALUE ZEROES.                 
011100 77  WS-ENQUIRIES-EOF              PIC X(01) VALUE 'N'.                   
011200     88  SW-ENQUIRIES-EOF-Y                  VALUE 'Y'.                   
011300*                                                                         
011400 78  CTE-01                                  VALUE 01.                    
011500 78  CTE-MAX-CAT                             VALUE 05.                    
011600 78  CTE-MAX-SUB                             VALUE 18.                    
011700 78  CTE-MAX-SUBSUB                          VALUE 09.                    
011800 78  CTE-DEFAULT-TAX-PCT                     VALUE 01.                    
011900*                                                                         
012000 77  WS-SUBSUB-FILTER-SWITCH      PIC X(01) VALUE SPACE.                  
012100     88  SW-SUBSUB-FILTER-ON                VALUE '1'.                    
012200     88  SW-SUBSUB-FILTER-OFF                VALUE '0'.                   
012300*                                                                         
012400* ----- MENU SELECTION SWITCH ------------------------------------        
012500 77  WS-MENU-CHOICE               PIC X(02) VALUE SPACES.                 
012600     88  SW-MENU-HIGHEST                     VALUE '01'.                  
012700     88  SW-MENU-LOWEST                      VALUE '02'.                  
012800     88  SW-MENU-KTH-LARGEST                 VALUE '03'.                  
012900     88  SW-MENU-KTH-SMALLEST                VALUE '04'.                  
013000     88  SW-MENU-SUM-COUNT                   VALUE '05'.                  
013100     88  SW-MENU-CLAIMABLE-COINS             VALUE '06'.                  
013200     88  SW-MENU-CLAIMABLE-ITEMS             VALUE '07'.                  
013300     88  SW-MENU-REMNANTS                    VALUE '08'.                  
013400     88  SW-MENU-OR-DEFAULT                  VALUE '09'.                  
013500     88  SW-MENU-EXIT                        VALUE '00'.                  
013600*                                                                         
013700* ----- IN-MEMORY ENQUIRY BOOK -----------------------------------        
013800 01  WS-ENQUIRY-TABLE.                                                    
013900     03  WS-ENQ-COUNT             PIC S9(4) COMP VALUE ZERO.              
014000     03  WS-ENQ-ENTRY OCCURS 0 TO 500 TIMES                               
014100                    DEPENDING ON WS-ENQ-COUNT                             
014200                    INDEXED   BY WX-ENQ-IDX.                              
014300         05  WS-ENQ-TYPE              PIC X(02).                          
014400             88  SW-ENQ-TYPE-BUY           VALUE 'BO'.                    
014500             88  SW-ENQ-TYPE-SELL          VALUE 'SO'.                    
014600         05  WS-ENQ-ID                PIC 9(10).                          
014700         05  WS-ENQ-OWNER             PIC X(12).                          
014800         05  WS-ENQ-CAT-PARTS.                                            
014900             10  WS-ENQ-CAT           PIC 9(02).                          
015000             10  WS-ENQ-SUB           PIC 9(02).                          
015100             10  WS-ENQ-SUBSUB        PIC 9(02).                          
015200         05  WS-ENQ-CAT-TRIPLE-NUM REDEFINES WS-ENQ-CAT-PARTS             
015300                                          PIC 9(06).                      
015400         05  WS-ENQ-AMOUNT            PIC 9(07).                          
015500         05  WS-ENQ-LEFT              PIC 9(07).                          
015600         05  WS-ENQ-CLAIMABLE         PIC 9(07).                          
015700         05  WS-ENQ-PRICE                     PIC 9(09)V99.               
015800         05  WS-ENQ-REMNANTS                  PIC 9(09)V99.               
015900         05  FILLER                   PIC X(01).                          
016000*                                                                         
016100* ----- DEFAULT PRICE TABLE, ONE ROW PER CATEGORY (BZ-0095) ------        
016200 01  WS-DEFAULT-PRICE-TABLE.                                              
016300     03  WS-DP-ENTRY OCCURS 5 TIMES INDEXED BY WX-DP-IDX.                 
016400         05  WS-DP-PRICE                      PIC 9(09)V99.               
016500         05  FILLER                   PIC X(01).                          
016600*                                                                         
016700* ----- DISTINCT-PRICE WORK TABLE FOR THE K-TH OPERATIONS --------        
016800* BUILT FRESH FOR EACH K-TH QUERY BY INSERTION INTO ASCENDING             
016900* ORDER AS THE BOOK TABLE IS SCANNED (SEARCHER.CBL IDIOM).                
017000 01  WS-DISTINCT-PRICE-TABLE.                                             
017100     03  WS-DX-COUNT              PIC S9(4) COMP VALUE ZERO.              
017200     03  WS-DX-ENTRY OCCURS 0 TO 500 TIMES                                
017300                    DEPENDING ON WS-DX-COUNT                              
017400                    INDEXED   BY WX-DX-IDX.                               
017500         05  WS-DX-PRICE                      PIC 9(09)V99.               
017600         05  WS-DX-QTY                PIC S9(09) COMP.                    
017700         05  WS-DX-CNT                PIC S9(09) COMP.                    
017800         05  FILLER                   PIC X(01).                          
017900*                                                                         
018000* ----- QUERY PARAMETER PANEL ------------------------------------        
018100 01  WS-QUERY-PARMS.                                                      
018200     03  WS-Q-TYPE                PIC X(02) VALUE SPACES.                 
018300     03  WS-Q-CAT-PARTS.                                                  
018400         05  WS-Q-CAT             PIC 9(02) VALUE ZERO.                   
018500         05  WS-Q-SUB             PIC 9(02) VALUE ZERO.                   
018600         05  WS-Q-SUBSUB          PIC 9(02) VALUE ZERO.                   
018700     03  WS-Q-CAT-TRIPLE-NUM REDEFINES WS-Q-CAT-PARTS                     
018800                                      PIC 9(06).                          
018900     03  WS-Q-K                   PIC 9(04) VALUE ZERO.                   
019000     03  WS-Q-OWNER               PIC X(12) VALUE SPACES.                 
019100     03  WS-Q-TAX-PCT             PIC 9(02)                               
019200                                  VALUE CTE-DEFAULT-TAX-PCT.              
019300     03  WS-Q-HILO                PIC X(01) VALUE SPACE.                  
019400         88  SW-Q-WANT-HIGHEST              VALUE 'H'.                    
019500         88  SW-Q-WANT-LOWEST               VALUE 'L'.                    
019600     03  FILLER                   PIC X(01).                              
019700*                                                                         
019800* ----- RESULT / WORK FIELDS -------------------------------------        
019900 01  WS-RESULT-FIELDS.                                                    
020000     03  WS-R-BEST-PRICE                  PIC 9(09)V99                    
020100                                           VALUE ZERO.                    
020200     03  WS-R-BEST-ID             PIC 9(10) VALUE ZERO.                   
020300     03  WS-R-FOUND-SWITCH        PIC X(01) VALUE 'N'.                    
020400         88  SW-R-FOUND-Y                   VALUE 'Y'.                    
020500         88  SW-R-FOUND-N                   VALUE 'N'.                    
020600     03  WS-R-SUM-LEFT            PIC S9(09) COMP VALUE ZERO.             
020700     03  WS-R-CNT-ENQ             PIC S9(09) COMP VALUE ZERO.             
020800     03  WS-R-CLAIMABLE-COINS              PIC S9(11)V99                  
020900                                           VALUE ZERO.                    
021000     03  WS-R-CLAIMABLE-ITEMS     PIC S9(09) COMP VALUE ZERO.             
021100     03  WS-R-REMNANTS-TOTAL               PIC S9(11)V99                  
021200                                           VALUE ZERO.                    
021300     03  WS-R-GROSS                        PIC S9(11)V99                  
021400                                           VALUE ZERO.                    
021500     03  WS-R-NET                          PIC S9(11)V99                  
021600                                           VALUE ZERO.                    
021700     03  WS-R-DX-POS              PIC S9(4) COMP VALUE ZERO.              
021800     03  WS-R-INS-IDX             PIC S9(4) COMP VALUE ZERO.              
021900     03  FILLER                   PIC X(01).                              
022000*                                                                         
022100 01  WS-RUN-COUNTERS.                                                     
022200     03  WS-ENQ-READ-CNT          PIC S9(9) COMP VALUE ZERO.              
022300     03  WS-ENQ-REJECT-CNT        PIC S9(9) COMP VALUE ZERO.              
022400     03  WS-QUERY-CNT             PIC S9(9) COMP VALUE ZERO.              
022500     03  FILLER                   PIC X(01).                              
022600*                                                                         
022700 PROCEDURE DIVISION.                                                      
022800 DECLARATIVES.                                                            
022900 File-Handler SECTION.                                                    
023000     USE AFTER ERROR PROCEDURE ON ENQUIRIES-FILE.                         
023100*                                                                         
023200 000000-STATUS-CHECK.                                                     
023300* show a line of the result panel so the                                  
023400*    operator can read it.                                                
023500     DISPLAY SPACE                                                        
023600* show a line of the result panel so the                                  
023700*    operator can read it.                                                
023800     DISPLAY '+---+----+---+----+---+----+---+'                           
023900* show a line of the result panel so the                                  
024000*    operator can read it.                                                
024100     DISPLAY '|   File status information.   |'                           
024200* show a line of the result panel so the                                  
024300*    operator can read it.                                                
024400     DISPLAY '+---+----+---+----+---+----+---+'                           
024500* show a line of the result panel so the                                  
024600*    operator can read it.                                                
024700     DISPLAY '| Enquiries    status : [' FS-ENQUIRIES ']. '               
024800* show a line of the result panel so the                                  
024900*    operator can read it.                                                
025000     DISPLAY '+---+----+---+----+---+----+---+'.                          
025100 END DECLARATIVES.                                                        
025200*                                                                         
025300 MAIN-PARAGRAPH.                                                          
025400* perform 100000-BEGN-INIT-RUN to set up                                  
025500*    files and zero the run counters; control                             
025600*    returns here when it is done.                                        
025700     PERFORM 100000-BEGN-INIT-RUN                                         
025800        THRU 100000-ENDN-INIT-RUN                                         
025900*                                                                         
026000* perform 150000-BEGN-LOAD-BOOK to load                                   
026100*    the enquiry book into the in-memory                                  
026200*    table; control returns here when it is                               
026300*    done.                                                                
026400     PERFORM 150000-BEGN-LOAD-BOOK                                        
026500        THRU 150000-ENDN-LOAD-BOOK                                        
026600        UNTIL SW-ENQUIRIES-EOF-Y                                          
026700*                                                                         
026800* perform 200000-BEGN-MENU-LOOP and return                                
026900*    here when it finishes.                                               
027000     PERFORM 200000-BEGN-MENU-LOOP                                        
027100        THRU 200000-ENDN-MENU-LOOP                                        
027200        UNTIL SW-MENU-EXIT                                                
027300*                                                                         
027400* perform 900000-BEGN-FINISH-RUN to close                                 
027500*    the files and print the run summary;                                 
027600*    control returns here when it is done.                                
027700     PERFORM 900000-BEGN-FINISH-RUN                                       
027800        THRU 900000-ENDN-FINISH-RUN                                       
027900*                                                                         
028000     STOP RUN.                                                            
028100*                                                                         
028200*---------------------------------------------------------------          
028300* 100000 - OPEN THE BOOK AND SEED THE DEFAULT-PRICE TABLE.                
028400*---------------------------------------------------------------          
028500 100000-BEGN-INIT-RUN.                                                    
028600* open the run's files before any records                                 
028700*    move.                                                                
028800     OPEN INPUT ENQUIRIES-FILE                                            
028900* show a line of the result panel so the                                  
029000*    operator can read it.                                                
029100     DISPLAY SPACE                                                        
029200* show a line of the result panel so the                                  
029300*    operator can read it.                                                
029400     DISPLAY '==============================================='            
029500* show a line of the result panel so the                                  
029600*    operator can read it.                                                
029700     DISPLAY 'BZENQRPT - BAZAAR ENQUIRY BOOK QUERY MENU'                  
029800* show a line of the result panel so the                                  
029900*    operator can read it.                                                
030000     DISPLAY '==============================================='            
030100*                                                                         
030200* show a line of the result panel so the                                  
030300*    operator can read it.                                                
030400     DISPLAY 'Enter default price for category 1 : '                      
030500         WITH NO ADVANCING                                                
030600* take WS-DP-PRICE from the operator's                                    
030700*    keyboard before going on.                                            
030800     ACCEPT WS-DP-PRICE (1)                                               
030900* show a line of the result panel so the                                  
031000*    operator can read it.                                                
031100     DISPLAY 'Enter default price for category 2 : '                      
031200         WITH NO ADVANCING                                                
031300* take WS-DP-PRICE from the operator's                                    
031400*    keyboard before going on.                                            
031500     ACCEPT WS-DP-PRICE (2)                                               
031600* show a line of the result panel so the                                  
031700*    operator can read it.                                                
031800     DISPLAY 'Enter default price for category 3 : '                      
031900         WITH NO ADVANCING                                                
032000* take WS-DP-PRICE from the operator's                                    
032100*    keyboard before going on.                                            
032200     ACCEPT WS-DP-PRICE (3)                                               
032300* show a line of the result panel so the                                  
032400*    operator can read it.                                                
032500     DISPLAY 'Enter default price for category 4 : '                      
032600         WITH NO ADVANCING                                                
032700* take WS-DP-PRICE from the operator's                                    
032800*    keyboard before going on.                                            
032900     ACCEPT WS-DP-PRICE (4)                                               
033000* show a line of the result panel so the                                  
033100*    operator can read it.                                                
033200     DISPLAY 'Enter default price for category 5 : '                      
033300         WITH NO ADVANCING                                                
033400* take WS-DP-PRICE from the operator's                                    
033500*    keyboard before going on.                                            
033600     ACCEPT WS-DP-PRICE (5).                                              
033700 100000-ENDN-INIT-RUN.                                                    
033800     EXIT.                                                                
033900*                                                                         
034000*---------------------------------------------------------------          
034100* 150000 - LOAD THE BOOK INTO WS-ENQUIRY-TABLE, REJECTING ANY             
034200* ROW WITH AN OUT-OF-RANGE CATEGORY (BZ-0064).                            
034300*---------------------------------------------------------------          
034400 150000-BEGN-LOAD-BOOK.                                                   
034500* read the next ENQUIRIES-FILE record from                                
034600*    its file.                                                            
034700     READ ENQUIRIES-FILE                                                  
034800         AT END                                                           
034900* flag SW-ENQUIRIES-EOF-Y for the logic                                   
035000*    that follows.                                                        
035100             SET SW-ENQUIRIES-EOF-Y TO TRUE                               
035200         NOT AT END                                                       
035300* accumulate CTE-01 into WS-ENQ-READ-CNT                                  
035400*    for the run totals.                                                  
035500             ADD CTE-01 TO WS-ENQ-READ-CNT                                
035600* test whether en-cat    is greater than                                  
035700*    zero, and branch accordingly.                                        
035800             IF  EN-CAT    IS GREATER THAN ZERO                           
035900             AND EN-CAT    IS NOT GREATER THAN CTE-MAX-CAT                
036000             AND EN-SUB    IS GREATER THAN ZERO                           
036100             AND EN-SUB    IS NOT GREATER THAN CTE-MAX-SUB                
036200             AND EN-SUBSUB IS GREATER THAN ZERO                           
036300             AND EN-SUBSUB IS NOT GREATER THAN CTE-MAX-SUBSUB             
036400* perform 160000-BEGN-APPEND-BOOK-ENTRY to                                
036500*    append one row onto the enquiry table;                               
036600*    control returns here when it is done.                                
036700                 PERFORM 160000-BEGN-APPEND-BOOK-ENTRY                    
036800                    THRU 160000-ENDN-APPEND-BOOK-ENTRY                    
036900* otherwise, take the other branch below.                                 
037000             ELSE                                                         
037100* accumulate CTE-01 into WS-ENQ-REJECT-CNT                                
037200*    for the run totals.                                                  
037300                 ADD CTE-01 TO WS-ENQ-REJECT-CNT                          
037400             END-IF                                                       
037500     END-READ.                                                            
037600 150000-ENDN-LOAD-BOOK.                                                   
037700     EXIT.                                                                
037800*                                                                         
037900 160000-BEGN-APPEND-BOOK-ENTRY.                                           
038000* accumulate CTE-01 into the number of                                    
038100*    rows on the book for the run totals.                                 
038200     ADD CTE-01 TO WS-ENQ-COUNT                                           
038300* carry EN-TYPE into the book row's type                                  
038400*    so the rest of the paragraph works from                              
038500*    it.                                                                  
038600     MOVE EN-TYPE      TO WS-ENQ-TYPE      (WS-ENQ-COUNT)                 
038700* carry the enquiry id into the enquiry id                                
038800*    so the rest of the paragraph works from                              
038900*    it.                                                                  
039000     MOVE EN-ID        TO WS-ENQ-ID        (WS-ENQ-COUNT)                 
039100* carry the row's owner into the book                                     
039200*    row's owner so the rest of the paragraph                             
039300*    works from it.                                                       
039400     MOVE EN-OWNER     TO WS-ENQ-OWNER     (WS-ENQ-COUNT)                 
039500* carry EN-CAT into the book row's                                        
039600*    category so the rest of the paragraph                                
039700*    works from it.                                                       
039800     MOVE EN-CAT       TO WS-ENQ-CAT       (WS-ENQ-COUNT)                 
039900* carry EN-SUB into the book row's sub-                                   
040000*    category so the rest of the paragraph                                
040100*    works from it.                                                       
040200     MOVE EN-SUB       TO WS-ENQ-SUB       (WS-ENQ-COUNT)                 
040300* carry EN-SUBSUB into the book row's sub-                                
040400*    sub-category so the rest of the                                      
040500*    paragraph works from it.                                             
040600     MOVE EN-SUBSUB    TO WS-ENQ-SUBSUB    (WS-ENQ-COUNT)                 
040700* carry EN-AMOUNT into the book row's                                     
040800*    original quantity so the rest of the                                 
040900*    paragraph works from it.                                             
041000     MOVE EN-AMOUNT    TO WS-ENQ-AMOUNT    (WS-ENQ-COUNT)                 
041100* carry the quantity still unfilled into                                  
041200*    the quantity still unfilled so the rest                              
041300*    of the paragraph works from it.                                      
041400     MOVE EN-LEFT      TO WS-ENQ-LEFT      (WS-ENQ-COUNT)                 
041500* carry the claimable balance into the                                    
041600*    claimable balance so the rest of the                                 
041700*    paragraph works from it.                                             
041800     MOVE EN-CLAIMABLE TO WS-ENQ-CLAIMABLE (WS-ENQ-COUNT)                 
041900* carry the unit price into the book row's                                
042000*    unit price so the rest of the paragraph                              
042100*    works from it.                                                       
042200     MOVE EN-UNIT-PRICE TO WS-ENQ-PRICE    (WS-ENQ-COUNT)                 
042300* carry the refundable remnants into the                                  
042400*    refundable remnants so the rest of the                               
042500*    paragraph works from it.                                             
042600     MOVE EN-REMNANTS  TO WS-ENQ-REMNANTS  (WS-ENQ-COUNT).                
042700 160000-ENDN-APPEND-BOOK-ENTRY.                                           
042800     EXIT.                                                                
042900*                                                                         
043000*---------------------------------------------------------------          
043100* 200000 - DISPLAY THE MENU, ACCEPT A CHOICE, DISPATCH IT.                
043200*---------------------------------------------------------------          
043300 200000-BEGN-MENU-LOOP.                                                   
043400* show a line of the result panel so the                                  
043500*    operator can read it.                                                
043600     DISPLAY SPACE                                                        
043700* show a line of the result panel so the                                  
043800*    operator can read it.                                                
043900     DISPLAY '+---+----+---+----+---+----+---+----+---+'                  
044000* show a line of the result panel so the                                  
044100*    operator can read it.                                                
044200     DISPLAY '| 01 Highest price   02 Lowest price     |'                 
044300* show a line of the result panel so the                                  
044400*    operator can read it.                                                
044500     DISPLAY '| 03 Kth largest     04 Kth smallest     |'                 
044600* show a line of the result panel so the                                  
044700*    operator can read it.                                                
044800     DISPLAY '| 05 Sum/count by category                |'                
044900* show a line of the result panel so the                                  
045000*    operator can read it.                                                
045100     DISPLAY '| 06 Claimable coins 07 Claimable items   |'                
045200* show a line of the result panel so the                                  
045300*    operator can read it.                                                
045400     DISPLAY '| 08 Remnants total  09 Price or default  |'                
045500* show a line of the result panel so the                                  
045600*    operator can read it.                                                
045700     DISPLAY '| 00 Exit                                 |'                
045800* show a line of the result panel so the                                  
045900*    operator can read it.                                                
046000     DISPLAY '+---+----+---+----+---+----+---+----+---+'                  
046100* show a line of the result panel so the                                  
046200*    operator can read it.                                                
046300     DISPLAY 'Choice : ' WITH NO ADVANCING                                
046400* take WS-MENU-CHOICE from the operator's                                 
046500*    keyboard before going on.                                            
046600     ACCEPT WS-MENU-CHOICE                                                
046700*                                                                         
046800* test whether not sw-menu-exit, and                                      
046900*    branch accordingly.                                                  
047000     IF NOT SW-MENU-EXIT                                                  
047100* perform 210000-BEGN-READ-COMMON-PARMS to                                
047200*    prompt the operator for this query's                                 
047300*    parameters; control returns here when it                             
047400*    is done.                                                             
047500         PERFORM 210000-BEGN-READ-COMMON-PARMS                            
047600            THRU 210000-ENDN-READ-COMMON-PARMS                            
047700* accumulate CTE-01 into WS-QUERY-CNT for                                 
047800*    the run totals.                                                      
047900         ADD CTE-01 TO WS-QUERY-CNT                                       
048000* branch on whichever case applies to this                                
048100*    record.                                                              
048200         EVALUATE TRUE                                                    
048300* this case fires when sw-menu-highest.                                   
048400             WHEN SW-MENU-HIGHEST                                         
048500* perform 300000-BEGN-HIGHEST-LOWEST to                                   
048600*    answer the highest/lowest enquiry query;                             
048700*    control returns here when it is done.                                
048800                 PERFORM 300000-BEGN-HIGHEST-LOWEST                       
048900                    THRU 300000-ENDN-HIGHEST-LOWEST                       
049000* perform 305000-BEGN-SHOW-PRICE-RESULT to                                
049100*    display a price result panel; control                                
049200*    returns here when it is done.                                        
049300                 PERFORM 305000-BEGN-SHOW-PRICE-RESULT                    
049400                    THRU 305000-ENDN-SHOW-PRICE-RESULT                    
049500* this case fires when sw-menu-lowest.                                    
049600             WHEN SW-MENU-LOWEST                                          
049700* perform 300000-BEGN-HIGHEST-LOWEST to                                   
049800*    answer the highest/lowest enquiry query;                             
049900*    control returns here when it is done.                                
050000                 PERFORM 300000-BEGN-HIGHEST-LOWEST                       
050100                    THRU 300000-ENDN-HIGHEST-LOWEST                       
050200* perform 305000-BEGN-SHOW-PRICE-RESULT to                                
050300*    display a price result panel; control                                
050400*    returns here when it is done.                                        
050500                 PERFORM 305000-BEGN-SHOW-PRICE-RESULT                    
050600                    THRU 305000-ENDN-SHOW-PRICE-RESULT                    
050700* this case fires when sw-menu-kth-                                       
050800*    largest.                                                             
050900             WHEN SW-MENU-KTH-LARGEST                                     
051000* perform 400000-BEGN-KTH-PRICE to answer                                 
051100*    the k-th largest/smallest price query;                               
051200*    control returns here when it is done.                                
051300                 PERFORM 400000-BEGN-KTH-PRICE                            
051400                    THRU 400000-ENDN-KTH-PRICE                            
051500* this case fires when sw-menu-kth-                                       
051600*    smallest.                                                            
051700             WHEN SW-MENU-KTH-SMALLEST                                    
051800* perform 400000-BEGN-KTH-PRICE to answer                                 
051900*    the k-th largest/smallest price query;                               
052000*    control returns here when it is done.                                
052100                 PERFORM 400000-BEGN-KTH-PRICE                            
052200                    THRU 400000-ENDN-KTH-PRICE                            
052300* this case fires when sw-menu-sum-count.                                 
052400             WHEN SW-MENU-SUM-COUNT                                       
052500* perform 500000-BEGN-SUM-COUNT to answer                                 
052600*    the sum/count-by-category query; control                             
052700*    returns here when it is done.                                        
052800                 PERFORM 500000-BEGN-SUM-COUNT                            
052900                    THRU 500000-ENDN-SUM-COUNT                            
053000* this case fires when sw-menu-claimable-                                 
053100*    coins.                                                               
053200             WHEN SW-MENU-CLAIMABLE-COINS                                 
053300* perform 600000-BEGN-CLAIMABLE-COINS to                                  
053400*    answer the claimable-coins query;                                    
053500*    control returns here when it is done.                                
053600                 PERFORM 600000-BEGN-CLAIMABLE-COINS                      
053700                    THRU 600000-ENDN-CLAIMABLE-COINS                      
053800* this case fires when sw-menu-claimable-                                 
053900*    items.                                                               
054000             WHEN SW-MENU-CLAIMABLE-ITEMS                                 
054100* perform 610000-BEGN-CLAIMABLE-ITEMS to                                  
054200*    answer the claimable-items query;                                    
054300*    control returns here when it is done.                                
054400                 PERFORM 610000-BEGN-CLAIMABLE-ITEMS                      
054500                    THRU 610000-ENDN-CLAIMABLE-ITEMS                      
054600* this case fires when sw-menu-remnants.                                  
054700             WHEN SW-MENU-REMNANTS                                        
054800* perform 620000-BEGN-REMNANTS-TOTAL to                                   
054900*    answer the remnants-total query; control                             
055000*    returns here when it is done.                                        
055100                 PERFORM 620000-BEGN-REMNANTS-TOTAL                       
055200                    THRU 620000-ENDN-REMNANTS-TOTAL                       
055300* this case fires when sw-menu-or-default.                                
055400             WHEN SW-MENU-OR-DEFAULT                                      
055500* perform 700000-BEGN-PRICE-OR-DEFAULT to                                 
055600*    answer the price-or-default query;                                   
055700*    control returns here when it is done.                                
055800                 PERFORM 700000-BEGN-PRICE-OR-DEFAULT                     
055900                    THRU 700000-ENDN-PRICE-OR-DEFAULT                     
056000         END-EVALUATE                                                     
056100     END-IF.                                                              
056200 200000-ENDN-MENU-LOOP.                                                   
056300     EXIT.                                                                
056400*                                                                         
056500 210000-BEGN-READ-COMMON-PARMS.                                           
056600* branch on whichever case applies to this                                
056700*    record.                                                              
056800     EVALUATE TRUE                                                        
056900* this case fires when sw-menu-highest or                                 
057000*    sw-menu-lowest.                                                      
057100         WHEN SW-MENU-HIGHEST OR SW-MENU-LOWEST                           
057200           OR SW-MENU-KTH-LARGEST OR SW-MENU-KTH-SMALLEST                 
057300           OR SW-MENU-OR-DEFAULT                                          
057400* show a line of the result panel so the                                  
057500*    operator can read it.                                                
057600             DISPLAY 'Type BO/SO       : ' WITH NO ADVANCING              
057700* take WS-Q-TYPE from the operator's                                      
057800*    keyboard before going on.                                            
057900             ACCEPT WS-Q-TYPE                                             
058000* show a line of the result panel so the                                  
058100*    operator can read it.                                                
058200             DISPLAY 'Category         : ' WITH NO ADVANCING              
058300* take WS-Q-CAT from the operator's                                       
058400*    keyboard before going on.                                            
058500             ACCEPT WS-Q-CAT                                              
058600* show a line of the result panel so the                                  
058700*    operator can read it.                                                
058800             DISPLAY 'Sub-category     : ' WITH NO ADVANCING              
058900* take WS-Q-SUB from the operator's                                       
059000*    keyboard before going on.                                            
059100             ACCEPT WS-Q-SUB                                              
059200* show a line of the result panel so the                                  
059300*    operator can read it.                                                
059400             DISPLAY 'Sub-sub-category : ' WITH NO ADVANCING              
059500* take WS-Q-SUBSUB from the operator's                                    
059600*    keyboard before going on.                                            
059700             ACCEPT WS-Q-SUBSUB                                           
059800* this case fires when sw-menu-sum-count.                                 
059900         WHEN SW-MENU-SUM-COUNT                                           
060000* show a line of the result panel so the                                  
060100*    operator can read it.                                                
060200             DISPLAY 'Category         : ' WITH NO ADVANCING              
060300* take WS-Q-CAT from the operator's                                       
060400*    keyboard before going on.                                            
060500             ACCEPT WS-Q-CAT                                              
060600* show a line of the result panel so the                                  
060700*    operator can read it.                                                
060800             DISPLAY 'Sub-category     : ' WITH NO ADVANCING              
060900* take WS-Q-SUB from the operator's                                       
061000*    keyboard before going on.                                            
061100             ACCEPT WS-Q-SUB                                              
061200* show a line of the result panel so the                                  
061300*    operator can read it.                                                
061400             DISPLAY 'Sub-sub (0=all)  : ' WITH NO ADVANCING              
061500* take WS-Q-SUBSUB from the operator's                                    
061600*    keyboard before going on.                                            
061700             ACCEPT WS-Q-SUBSUB                                           
061800* this case fires when sw-menu-claimable-                                 
061900*    coins or sw-menu-claimable-items.                                    
062000         WHEN SW-MENU-CLAIMABLE-COINS OR SW-MENU-CLAIMABLE-ITEMS          
062100           OR SW-MENU-REMNANTS                                            
062200* show a line of the result panel so the                                  
062300*    operator can read it.                                                
062400             DISPLAY 'Player owner id  : ' WITH NO ADVANCING              
062500* take WS-Q-OWNER from the operator's                                     
062600*    keyboard before going on.                                            
062700             ACCEPT WS-Q-OWNER                                            
062800* show a line of the result panel so the                                  
062900*    operator can read it.                                                
063000             DISPLAY 'Tax percent      : ' WITH NO ADVANCING              
063100* take the tax percentage from the                                        
063200*    operator's keyboard before going on.                                 
063300             ACCEPT WS-Q-TAX-PCT                                          
063400     END-EVALUATE                                                         
063500* test whether sw-menu-kth-largest or sw-                                 
063600*    menu-kth-smallest, and branch                                        
063700*    accordingly.                                                         
063800     IF SW-MENU-KTH-LARGEST OR SW-MENU-KTH-SMALLEST                       
063900* show a line of the result panel so the                                  
064000*    operator can read it.                                                
064100         DISPLAY 'K (1=best)       : ' WITH NO ADVANCING                  
064200* take WS-Q-K from the operator's keyboard                                
064300*    before going on.                                                     
064400         ACCEPT WS-Q-K                                                    
064500     END-IF                                                               
064600* test whether sw-menu-or-default, and                                    
064700*    branch accordingly.                                                  
064800     IF SW-MENU-OR-DEFAULT                                                
064900* show a line of the result panel so the                                  
065000*    operator can read it.                                                
065100         DISPLAY 'Highest or lowest (H/L): ' WITH NO ADVANCING            
065200* take WS-Q-HILO from the operator's                                      
065300*    keyboard before going on.                                            
065400         ACCEPT WS-Q-HILO                                                 
065500     END-IF                                                               
065600* test whether ws-q-subsub > zero, and                                    
065700*    branch accordingly.                                                  
065800     IF WS-Q-SUBSUB > ZERO                                                
065900* flag SW-SUBSUB-FILTER-ON for the logic                                  
066000*    that follows.                                                        
066100         SET SW-SUBSUB-FILTER-ON TO TRUE                                  
066200* otherwise, take the other branch below.                                 
066300     ELSE                                                                 
066400* flag SW-SUBSUB-FILTER-OFF for the logic                                 
066500*    that follows.                                                        
066600         SET SW-SUBSUB-FILTER-OFF TO TRUE                                 
066700     END-IF.                                                              
066800 210000-ENDN-READ-COMMON-PARMS.                                           
066900     EXIT.                                                                
067000*                                                                         
067100*---------------------------------------------------------------          
067200* 300000 - HIGHEST/LOWEST UNIT PRICE FOR (TYPE,CAT,SUB,SUBSUB).           
067300* TIES ARE BROKEN BY THE SMALLEST EN-ID (OLDEST ENQUIRY WINS).            
067400*---------------------------------------------------------------          
067500 300000-BEGN-HIGHEST-LOWEST.                                              
067600* flag SW-R-FOUND-N for the logic that                                    
067700*    follows.                                                             
067800     SET SW-R-FOUND-N TO TRUE                                             
067900* clear the running best price back to its                                
068000*    starting value before the next step uses                             
068100*    it.                                                                  
068200     MOVE ZERO   TO WS-R-BEST-PRICE                                       
068300* clear the running best price's enquiry                                  
068400*    id back to its starting value before the                             
068500*    next step uses it.                                                   
068600     MOVE ZERO   TO WS-R-BEST-ID                                          
068700* perform 310000-BEGN-SCAN-HIGHEST-LOWEST                                 
068800*    to compare one book row into the running                             
068900*    best; control returns here when it is                                
069000*    done.                                                                
069100     PERFORM 310000-BEGN-SCAN-HIGHEST-LOWEST                              
069200        THRU 310000-ENDN-SCAN-HIGHEST-LOWEST                              
069300        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
069400          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT.                                
069500 300000-ENDN-HIGHEST-LOWEST.                                              
069600     EXIT.                                                                
069700*                                                                         
069800 310000-BEGN-SCAN-HIGHEST-LOWEST.                                         
069900* test whether ws-enq-type   (wx-enq-idx)                                 
070000*    = ws-q-type, and branch accordingly.                                 
070100     IF WS-ENQ-TYPE   (WX-ENQ-IDX) = WS-Q-TYPE                            
070200    AND WS-ENQ-CAT    (WX-ENQ-IDX) = WS-Q-CAT                             
070300    AND WS-ENQ-SUB    (WX-ENQ-IDX) = WS-Q-SUB                             
070400    AND WS-ENQ-SUBSUB (WX-ENQ-IDX) = WS-Q-SUBSUB                          
070500* test whether sw-r-found-n, and branch                                   
070600*    accordingly.                                                         
070700         IF SW-R-FOUND-N                                                  
070800* flag SW-R-FOUND-Y for the logic that                                    
070900*    follows.                                                             
071000             SET  SW-R-FOUND-Y  TO TRUE                                   
071100* move a value forward into the work area.                                
071200             MOVE WS-ENQ-PRICE (WX-ENQ-IDX) TO WS-R-BEST-PRICE            
071300* move a value forward into the work area.                                
071400             MOVE WS-ENQ-ID    (WX-ENQ-IDX) TO WS-R-BEST-ID               
071500* otherwise, take the other branch below.                                 
071600         ELSE                                                             
071700* test whether (sw-menu-highest, and                                      
071800*    branch accordingly.                                                  
071900             IF (SW-MENU-HIGHEST                                          
072000                 AND WS-ENQ-PRICE (WX-ENQ-IDX) > WS-R-BEST-PRICE)         
072100             OR (SW-MENU-LOWEST                                           
072200                 AND WS-ENQ-PRICE (WX-ENQ-IDX) < WS-R-BEST-PRICE)         
072300* move a value forward into the work area.                                
072400                 MOVE WS-ENQ-PRICE (WX-ENQ-IDX)                           
072500                   TO WS-R-BEST-PRICE                                     
072600* move a value forward into the work area.                                
072700                 MOVE WS-ENQ-ID    (WX-ENQ-IDX)                           
072800                   TO WS-R-BEST-ID                                        
072900* otherwise, take the other branch below.                                 
073000             ELSE                                                         
073100* test whether ws-enq-price (wx-enq-idx) =                                
073200*    ws-r-best-price, and branch accordingly.                             
073300                 IF WS-ENQ-PRICE (WX-ENQ-IDX) = WS-R-BEST-PRICE           
073400                 AND WS-ENQ-ID   (WX-ENQ-IDX) < WS-R-BEST-ID              
073500* move a value forward into the work area.                                
073600                     MOVE WS-ENQ-ID (WX-ENQ-IDX) TO WS-R-BEST-ID          
073700                 END-IF                                                   
073800             END-IF                                                       
073900         END-IF                                                           
074000     END-IF.                                                              
074100 310000-ENDN-SCAN-HIGHEST-LOWEST.                                         
074200     EXIT.                                                                
074300*                                                                         
074400 305000-BEGN-SHOW-PRICE-RESULT.                                           
074500* show a line of the result panel so the                                  
074600*    operator can read it.                                                
074700     DISPLAY SPACE                                                        
074800* test whether sw-r-found-y, and branch                                   
074900*    accordingly.                                                         
075000     IF SW-R-FOUND-Y                                                      
075100* show a line of the result panel so the                                  
075200*    operator can read it.                                                
075300         DISPLAY '+---+ Result +---+'                                     
075400* show a line of the result panel so the                                  
075500*    operator can read it.                                                
075600         DISPLAY '| Price : ' WS-R-BEST-PRICE                             
075700* show a line of the result panel so the                                  
075800*    operator can read it.                                                
075900         DISPLAY '| Enq id: ' WS-R-BEST-ID                                
076000* show a line of the result panel so the                                  
076100*    operator can read it.                                                
076200         DISPLAY '+---+--------+---+'                                     
076300* otherwise, take the other branch below.                                 
076400     ELSE                                                                 
076500* show a line of the result panel so the                                  
076600*    operator can read it.                                                
076700         DISPLAY 'No matching enquiries on the book.'                     
076800     END-IF.                                                              
076900 305000-ENDN-SHOW-PRICE-RESULT.                                           
077000     EXIT.                                                                
077100*                                                                         
077200*---------------------------------------------------------------          
077300* 400000 - KTH LARGEST/SMALLEST DISTINCT PRICE.  BUILD THE                
077400* DISTINCT-PRICE TABLE BY INSERTION INTO ASCENDING ORDER, THEN            
077500* INDEX FROM EITHER END BY K.                                             
077600*---------------------------------------------------------------          
077700 400000-BEGN-KTH-PRICE.                                                   
077800* clear WS-DX-COUNT back to its starting                                  
077900*    value before the next step uses it.                                  
078000     MOVE ZERO TO WS-DX-COUNT                                             
078100* perform 410000-BEGN-INSERT-DISTINCT-                                    
078200*    PRICE to insert a price into the                                     
078300*    distinct-price table; control returns                                
078400*    here when it is done.                                                
078500     PERFORM 410000-BEGN-INSERT-DISTINCT-PRICE                            
078600        THRU 410000-ENDN-INSERT-DISTINCT-PRICE                            
078700        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
078800          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
078900*                                                                         
079000* test whether ws-q-k > zero and ws-q-k                                   
079100*    not > ws-dx-count, and branch                                        
079200*    accordingly.                                                         
079300     IF WS-Q-K > ZERO AND WS-Q-K NOT > WS-DX-COUNT                        
079400* test whether sw-menu-kth-largest, and                                   
079500*    branch accordingly.                                                  
079600         IF SW-MENU-KTH-LARGEST                                           
079700* work out WS-R-DX-POS, rounded the way                                   
079800*    the shop rounds money.                                               
079900             COMPUTE WS-R-DX-POS = WS-DX-COUNT - WS-Q-K + 1               
080000* otherwise, take the other branch below.                                 
080100         ELSE                                                             
080200* carry WS-Q-K into WS-R-DX-POS so the                                    
080300*    rest of the paragraph works from it.                                 
080400             MOVE WS-Q-K TO WS-R-DX-POS                                   
080500         END-IF                                                           
080600* flag SW-R-FOUND-Y for the logic that                                    
080700*    follows.                                                             
080800         SET SW-R-FOUND-Y TO TRUE                                         
080900* show a line of the result panel so the                                  
081000*    operator can read it.                                                
081100         DISPLAY SPACE                                                    
081200* show a line of the result panel so the                                  
081300*    operator can read it.                                                
081400         DISPLAY '+---+ Kth price result +---+'                           
081500* show a line of the result panel so the                                  
081600*    operator can read it.                                                
081700         DISPLAY '| Price    : ' WS-DX-PRICE (WS-R-DX-POS)                
081800* show a line of the result panel so the                                  
081900*    operator can read it.                                                
082000         DISPLAY '| Quantity : ' WS-DX-QTY   (WS-R-DX-POS)                
082100* show a line of the result panel so the                                  
082200*    operator can read it.                                                
082300         DISPLAY '| Count    : ' WS-DX-CNT   (WS-R-DX-POS)                
082400* show a line of the result panel so the                                  
082500*    operator can read it.                                                
082600         DISPLAY '+---+---------------------+---+'                        
082700* otherwise, take the other branch below.                                 
082800     ELSE                                                                 
082900* flag SW-R-FOUND-N for the logic that                                    
083000*    follows.                                                             
083100         SET SW-R-FOUND-N TO TRUE                                         
083200* show a line of the result panel so the                                  
083300*    operator can read it.                                                
083400         DISPLAY SPACE                                                    
083500* show a line of the result panel so the                                  
083600*    operator can read it.                                                
083700         DISPLAY 'K is out of range for this book side.'                  
083800     END-IF.                                                              
083900 400000-ENDN-KTH-PRICE.                                                   
084000     EXIT.                                                                
084100*                                                                         
084200 410000-BEGN-INSERT-DISTINCT-PRICE.                                       
084300* test whether ws-enq-type   (wx-enq-idx)                                 
084400*    = ws-q-type, and branch accordingly.                                 
084500     IF WS-ENQ-TYPE   (WX-ENQ-IDX) = WS-Q-TYPE                            
084600    AND WS-ENQ-CAT    (WX-ENQ-IDX) = WS-Q-CAT                             
084700    AND WS-ENQ-SUB    (WX-ENQ-IDX) = WS-Q-SUB                             
084800    AND WS-ENQ-SUBSUB (WX-ENQ-IDX) = WS-Q-SUBSUB                          
084900* flag SW-R-FOUND-N for the logic that                                    
085000*    follows.                                                             
085100         SET SW-R-FOUND-N TO TRUE                                         
085200* flag WX-DX-IDX for the logic that                                       
085300*    follows.                                                             
085400         SET WX-DX-IDX TO 1                                               
085500         SEARCH WS-DX-ENTRY                                               
085600             AT END                                                       
085700                 CONTINUE                                                 
085800* this case fires when ws-dx-price (wx-dx-                                
085900*    idx).                                                                
086000             WHEN WS-DX-PRICE (WX-DX-IDX)                                 
086100                    = WS-ENQ-PRICE (WX-ENQ-IDX)                           
086200* flag SW-R-FOUND-Y for the logic that                                    
086300*    follows.                                                             
086400                 SET SW-R-FOUND-Y TO TRUE                                 
086500* accumulate a running total for the run-                                 
086600*    end summary.                                                         
086700                 ADD WS-ENQ-LEFT (WX-ENQ-IDX)                             
086800                  TO WS-DX-QTY (WX-DX-IDX)                                
086900* accumulate CTE-01 into WS-DX-CNT for the                                
087000*    run totals.                                                          
087100                 ADD CTE-01 TO WS-DX-CNT (WX-DX-IDX)                      
087200         END-SEARCH                                                       
087300* test whether sw-r-found-n, and branch                                   
087400*    accordingly.                                                         
087500         IF SW-R-FOUND-N                                                  
087600* accumulate CTE-01 into WS-DX-COUNT for                                  
087700*    the run totals.                                                      
087800             ADD CTE-01 TO WS-DX-COUNT                                    
087900* move a value forward into the work area.                                
088000             MOVE WS-ENQ-PRICE (WX-ENQ-IDX)                               
088100               TO WS-DX-PRICE (WS-DX-COUNT)                               
088200* move a value forward into the work area.                                
088300             MOVE WS-ENQ-LEFT  (WX-ENQ-IDX)                               
088400               TO WS-DX-QTY   (WS-DX-COUNT)                               
088500* move a value forward into the work area.                                
088600             MOVE CTE-01                                                  
088700               TO WS-DX-CNT   (WS-DX-COUNT)                               
088800* perform 420000-BEGN-BUBBLE-NEW-ENTRY to                                 
088900*    bubble the new price into sorted                                     
089000*    position; control returns here when it                               
089100*    is done.                                                             
089200             PERFORM 420000-BEGN-BUBBLE-NEW-ENTRY                         
089300                THRU 420000-ENDN-BUBBLE-NEW-ENTRY                         
089400         END-IF                                                           
089500     END-IF.                                                              
089600 410000-ENDN-INSERT-DISTINCT-PRICE.                                       
089700     EXIT.                                                                
089800*                                                                         
089900* BUBBLE THE JUST-APPENDED ENTRY DOWN INTO ASCENDING POSITION -           
090000* SEARCHER.CBL'S EXCHANGE-SORT IDIOM APPLIED TO ONE NEW ELEMENT.          
090100 420000-BEGN-BUBBLE-NEW-ENTRY.                                            
090200* carry WS-DX-COUNT into WS-R-INS-IDX so                                  
090300*    the rest of the paragraph works from it.                             
090400     MOVE WS-DX-COUNT TO WS-R-INS-IDX                                     
090500* perform 421000-BEGN-BUBBLE-ONE-STEP to                                  
090600*    compare and swap one adjacent pair;                                  
090700*    control returns here when it is done.                                
090800     PERFORM 421000-BEGN-BUBBLE-ONE-STEP                                  
090900        THRU 421000-ENDN-BUBBLE-ONE-STEP                                  
091000        UNTIL WS-R-INS-IDX NOT > 1.                                       
091100 420000-ENDN-BUBBLE-NEW-ENTRY.                                            
091200     EXIT.                                                                
091300*                                                                         
091400 421000-BEGN-BUBBLE-ONE-STEP.                                             
091500* test whether ws-dx-price (ws-r-ins-idx)                                 
091600*    <, and branch accordingly.                                           
091700     IF WS-DX-PRICE (WS-R-INS-IDX) <                                      
091800        WS-DX-PRICE (WS-R-INS-IDX - 1)                                    
091900* perform 422000-BEGN-SWAP-ENTRIES to swap                                
092000*    two distinct-price table entries;                                    
092100*    control returns here when it is done.                                
092200         PERFORM 422000-BEGN-SWAP-ENTRIES                                 
092300            THRU 422000-ENDN-SWAP-ENTRIES                                 
092400* reduce WS-R-INS-IDX by CTE-01 to keep                                   
092500*    the balance current.                                                 
092600         SUBTRACT CTE-01 FROM WS-R-INS-IDX                                
092700* otherwise, take the other branch below.                                 
092800     ELSE                                                                 
092900* carry 1 into WS-R-INS-IDX so the rest of                                
093000*    the paragraph works from it.                                         
093100         MOVE 1 TO WS-R-INS-IDX                                           
093200     END-IF.                                                              
093300 421000-ENDN-BUBBLE-ONE-STEP.                                             
093400     EXIT.                                                                
093500*                                                                         
093600 422000-BEGN-SWAP-ENTRIES.                                                
093700* move a value forward into the work area.                                
093800     MOVE WS-DX-ENTRY (WS-R-INS-IDX)     TO WS-DX-ENTRY (0)               
093900* move a value forward into the work area.                                
094000     MOVE WS-DX-ENTRY (WS-R-INS-IDX - 1) TO                               
094100          WS-DX-ENTRY (WS-R-INS-IDX)                                      
094200* move a value forward into the work area.                                
094300     MOVE WS-DX-ENTRY (0) TO WS-DX-ENTRY (WS-R-INS-IDX - 1).              
094400 422000-ENDN-SWAP-ENTRIES.                                                
094500     EXIT.                                                                
094600*                                                                         
094700*---------------------------------------------------------------          
094800* 500000 - SUM/COUNT ENQUIRIES OVER A CATEGORY.  WHEN SUBSUB              
094900* IS ZERO, ROLL UP ACROSS ALL SUB-SUB-CATEGORIES OF THE                   
095000* SUB-CATEGORY.                                                           
095100*---------------------------------------------------------------          
095200 500000-BEGN-SUM-COUNT.                                                   
095300* clear WS-R-SUM-LEFT back to its starting                                
095400*    value before the next step uses it.                                  
095500     MOVE ZERO TO WS-R-SUM-LEFT                                           
095600* clear WS-R-CNT-ENQ back to its starting                                 
095700*    value before the next step uses it.                                  
095800     MOVE ZERO TO WS-R-CNT-ENQ                                            
095900* perform 510000-BEGN-SCAN-SUM-COUNT to                                   
096000*    fold one book row into the sum/count;                                
096100*    control returns here when it is done.                                
096200     PERFORM 510000-BEGN-SCAN-SUM-COUNT                                   
096300        THRU 510000-ENDN-SCAN-SUM-COUNT                                   
096400        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
096500          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
096600* show a line of the result panel so the                                  
096700*    operator can read it.                                                
096800     DISPLAY SPACE                                                        
096900* show a line of the result panel so the                                  
097000*    operator can read it.                                                
097100     DISPLAY '+---+ Sum/count result +---+'                               
097200* show a line of the result panel so the                                  
097300*    operator can read it.                                                
097400     DISPLAY '| Sum EN-LEFT : ' WS-R-SUM-LEFT                             
097500* show a line of the result panel so the                                  
097600*    operator can read it.                                                
097700     DISPLAY '| Count       : ' WS-R-CNT-ENQ                              
097800* show a line of the result panel so the                                  
097900*    operator can read it.                                                
098000     DISPLAY '+---+---------------------+---+'.                           
098100 500000-ENDN-SUM-COUNT.                                                   
098200     EXIT.                                                                
098300*                                                                         
098400 510000-BEGN-SCAN-SUM-COUNT.                                              
098500* test whether ws-enq-cat (wx-enq-idx) =                                  
098600*    ws-q-cat, and branch accordingly.                                    
098700     IF WS-ENQ-CAT (WX-ENQ-IDX) = WS-Q-CAT                                
098800    AND WS-ENQ-SUB (WX-ENQ-IDX) = WS-Q-SUB                                
098900    AND (SW-SUBSUB-FILTER-OFF                                             
099000         OR WS-ENQ-SUBSUB (WX-ENQ-IDX) = WS-Q-SUBSUB)                     
099100* accumulate a running total for the run-                                 
099200*    end summary.                                                         
099300         ADD WS-ENQ-LEFT (WX-ENQ-IDX) TO WS-R-SUM-LEFT                    
099400* accumulate CTE-01 into WS-R-CNT-ENQ for                                 
099500*    the run totals.                                                      
099600         ADD CTE-01                   TO WS-R-CNT-ENQ                     
099700     END-IF.                                                              
099800 510000-ENDN-SCAN-SUM-COUNT.                                              
099900     EXIT.                                                                
100000*                                                                         
100100*---------------------------------------------------------------          
100200* 600000 - CLAIMABLE COINS FOR A PLAYER (SELL OFFERS ONLY):               
100300* SUM OF EN-CLAIMABLE x EN-UNIT-PRICE, ROUNDED 2 DECIMALS.  THE           
100400* PAYOUT ITSELF IS SELL PROCEEDS, SO IT IS TAXED AT WS-Q-TAX-PCT          
100500* THE SAME AS A SETTLED SELL OFFER (BZ-0099).                             
100600*---------------------------------------------------------------          
100700 600000-BEGN-CLAIMABLE-COINS.                                             
100800* clear WS-R-CLAIMABLE-COINS back to its                                  
100900*    starting value before the next step uses                             
101000*    it.                                                                  
101100     MOVE ZERO TO WS-R-CLAIMABLE-COINS                                    
101200* perform 610500-BEGN-SCAN-CLAIMABLE-COINS                                
101300*    to fold one sell offer into the                                      
101400*    claimable-coins sum; control returns                                 
101500*    here when it is done.                                                
101600     PERFORM 610500-BEGN-SCAN-CLAIMABLE-COINS                             
101700        THRU 610500-ENDN-SCAN-CLAIMABLE-COINS                             
101800        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
101900          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
102000* carry WS-R-CLAIMABLE-COINS into the                                     
102100*    gross proceeds so the rest of the                                    
102200*    paragraph works from it.                                             
102300     MOVE WS-R-CLAIMABLE-COINS TO WS-R-GROSS                              
102400* work out the net proceeds, rounded the                                  
102500*    way the shop rounds money.                                           
102600     COMPUTE WS-R-NET ROUNDED =                                           
102700             WS-R-GROSS * (100 - WS-Q-TAX-PCT) / 100                      
102800* show a line of the result panel so the                                  
102900*    operator can read it.                                                
103000     DISPLAY SPACE                                                        
103100* show a line of the result panel so the                                  
103200*    operator can read it.                                                
103300     DISPLAY '+---+ Claimable coins +---+'                                
103400* show a line of the result panel so the                                  
103500*    operator can read it.                                                
103600     DISPLAY '| Owner       : ' WS-Q-OWNER                                
103700* show a line of the result panel so the                                  
103800*    operator can read it.                                                
103900     DISPLAY '| Coins gross : ' WS-R-GROSS                                
104000* show a line of the result panel so the                                  
104100*    operator can read it.                                                
104200     DISPLAY '| Coins net   : ' WS-R-NET                                  
104300* show a line of the result panel so the                                  
104400*    operator can read it.                                                
104500     DISPLAY '+---+-----------------+---+'.                               
104600 600000-ENDN-CLAIMABLE-COINS.                                             
104700     EXIT.                                                                
104800*                                                                         
104900 610500-BEGN-SCAN-CLAIMABLE-COINS.                                        
105000* test whether sw-enq-type-sell (wx-enq-                                  
105100*    idx), and branch accordingly.                                        
105200     IF SW-ENQ-TYPE-SELL (WX-ENQ-IDX)                                     
105300    AND WS-ENQ-OWNER (WX-ENQ-IDX) = WS-Q-OWNER                            
105400* work out WS-R-CLAIMABLE-COINS, rounded                                  
105500*    the way the shop rounds money.                                       
105600         COMPUTE WS-R-CLAIMABLE-COINS ROUNDED =                           
105700                 WS-R-CLAIMABLE-COINS                                     
105800                 + (WS-ENQ-CLAIMABLE (WX-ENQ-IDX)                         
105900                    * WS-ENQ-PRICE   (WX-ENQ-IDX))                        
106000     END-IF.                                                              
106100 610500-ENDN-SCAN-CLAIMABLE-COINS.                                        
106200     EXIT.                                                                
106300*                                                                         
106400*---------------------------------------------------------------          
106500* 610000 - CLAIMABLE ITEMS FOR A PLAYER (BUY ORDERS ONLY):                
106600* SUM OF EN-CLAIMABLE, NO ROUNDING (WHOLE ITEMS).                         
106700*---------------------------------------------------------------          
106800 610000-BEGN-CLAIMABLE-ITEMS.                                             
106900* clear WS-R-CLAIMABLE-ITEMS back to its                                  
107000*    starting value before the next step uses                             
107100*    it.                                                                  
107200     MOVE ZERO TO WS-R-CLAIMABLE-ITEMS                                    
107300* perform 611000-BEGN-SCAN-CLAIMABLE-ITEMS                                
107400*    to fold one buy order into the                                       
107500*    claimable-items sum; control returns                                 
107600*    here when it is done.                                                
107700     PERFORM 611000-BEGN-SCAN-CLAIMABLE-ITEMS                             
107800        THRU 611000-ENDN-SCAN-CLAIMABLE-ITEMS                             
107900        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
108000          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
108100* show a line of the result panel so the                                  
108200*    operator can read it.                                                
108300     DISPLAY SPACE                                                        
108400* show a line of the result panel so the                                  
108500*    operator can read it.                                                
108600     DISPLAY '+---+ Claimable items +---+'                                
108700* show a line of the result panel so the                                  
108800*    operator can read it.                                                
108900     DISPLAY '| Owner  : ' WS-Q-OWNER                                     
109000* show a line of the result panel so the                                  
109100*    operator can read it.                                                
109200     DISPLAY '| Items  : ' WS-R-CLAIMABLE-ITEMS                           
109300* show a line of the result panel so the                                  
109400*    operator can read it.                                                
109500     DISPLAY '+---+-----------------+---+'.                               
109600 610000-ENDN-CLAIMABLE-ITEMS.                                             
109700     EXIT.                                                                
109800*                                                                         
109900 611000-BEGN-SCAN-CLAIMABLE-ITEMS.                                        
110000* test whether sw-enq-type-buy (wx-enq-                                   
110100*    idx), and branch accordingly.                                        
110200     IF SW-ENQ-TYPE-BUY (WX-ENQ-IDX)                                      
110300    AND WS-ENQ-OWNER (WX-ENQ-IDX) = WS-Q-OWNER                            
110400* accumulate a running total for the run-                                 
110500*    end summary.                                                         
110600         ADD WS-ENQ-CLAIMABLE (WX-ENQ-IDX) TO WS-R-CLAIMABLE-ITEMS        
110700     END-IF.                                                              
110800 611000-ENDN-SCAN-CLAIMABLE-ITEMS.                                        
110900     EXIT.                                                                
111000*                                                                         
111100*---------------------------------------------------------------          
111200* 620000 - REMNANTS TOTAL FOR A PLAYER (BUY ORDERS ONLY).                 
111300*---------------------------------------------------------------          
111400 620000-BEGN-REMNANTS-TOTAL.                                              
111500* clear WS-R-REMNANTS-TOTAL back to its                                   
111600*    starting value before the next step uses                             
111700*    it.                                                                  
111800     MOVE ZERO TO WS-R-REMNANTS-TOTAL                                     
111900* perform 621000-BEGN-SCAN-REMNANTS to                                    
112000*    fold one buy order's remnants into the                               
112100*    total; control returns here when it is                               
112200*    done.                                                                
112300     PERFORM 621000-BEGN-SCAN-REMNANTS                                    
112400        THRU 621000-ENDN-SCAN-REMNANTS                                    
112500        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
112600          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
112700* show a line of the result panel so the                                  
112800*    operator can read it.                                                
112900     DISPLAY SPACE                                                        
113000* show a line of the result panel so the                                  
113100*    operator can read it.                                                
113200     DISPLAY '+---+ Remnants total +---+'                                 
113300* show a line of the result panel so the                                  
113400*    operator can read it.                                                
113500     DISPLAY '| Owner    : ' WS-Q-OWNER                                   
113600* show a line of the result panel so the                                  
113700*    operator can read it.                                                
113800     DISPLAY '| Remnants : ' WS-R-REMNANTS-TOTAL                          
113900* show a line of the result panel so the                                  
114000*    operator can read it.                                                
114100     DISPLAY '+---+----------------+---+'.                                
114200 620000-ENDN-REMNANTS-TOTAL.                                              
114300     EXIT.                                                                
114400*                                                                         
114500 621000-BEGN-SCAN-REMNANTS.                                               
114600* test whether sw-enq-type-buy (wx-enq-                                   
114700*    idx), and branch accordingly.                                        
114800     IF SW-ENQ-TYPE-BUY (WX-ENQ-IDX)                                      
114900    AND WS-ENQ-OWNER (WX-ENQ-IDX) = WS-Q-OWNER                            
115000* accumulate a running total for the run-                                 
115100*    end summary.                                                         
115200         ADD WS-ENQ-REMNANTS (WX-ENQ-IDX) TO WS-R-REMNANTS-TOTAL          
115300     END-IF.                                                              
115400 621000-ENDN-SCAN-REMNANTS.                                               
115500     EXIT.                                                                
115600*                                                                         
115700*---------------------------------------------------------------          
115800* 700000 - PRICE OR DEFAULT: RETURN THE BEST PRICE ON THE BOOK            
115900* SIDE, OR THE OPERATOR'S CONFIGURED DEFAULT WHEN THAT SIDE OF            
116000* THE BOOK IS EMPTY FOR THIS CATEGORY TRIPLE.  710000 DOES ITS            
116100* OWN HIGH/LOW COMPARE OFF WS-Q-HILO (BZ-0102) - IT USED TO RIDE          
116200* ON 310000-BEGN-SCAN-HIGHEST-LOWEST, BUT THAT PARAGRAPH'S                
116300* COMPARE ONLY FIRES WHEN SW-MENU-HIGHEST OR SW-MENU-LOWEST IS            
116400* ON, AND UNDER CHOICE 09 NEITHER EVER IS, SO THE BEST PRICE WAS          
116500* NEVER ACTUALLY BEING FOUND - THE FIRST BOOK ENTRY LOADED WON            
116600* BY DEFAULT NO MATTER WHAT IT PRICED AT.                                 
116700*---------------------------------------------------------------          
116800 700000-BEGN-PRICE-OR-DEFAULT.                                            
116900* flag SW-R-FOUND-N for the logic that                                    
117000*    follows.                                                             
117100     SET SW-R-FOUND-N TO TRUE                                             
117200* clear the running best price back to its                                
117300*    starting value before the next step uses                             
117400*    it.                                                                  
117500     MOVE ZERO TO WS-R-BEST-PRICE                                         
117600* clear the running best price's enquiry                                  
117700*    id back to its starting value before the                             
117800*    next step uses it.                                                   
117900     MOVE ZERO TO WS-R-BEST-ID                                            
118000* perform 710000-BEGN-SCAN-OR-DEFAULT to                                  
118100*    compare one book row into the running                                
118200*    best or default; control returns here                                
118300*    when it is done.                                                     
118400     PERFORM 710000-BEGN-SCAN-OR-DEFAULT                                  
118500        THRU 710000-ENDN-SCAN-OR-DEFAULT                                  
118600        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
118700          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
118800* test whether sw-r-found-n, and branch                                   
118900*    accordingly.                                                         
119000     IF SW-R-FOUND-N                                                      
119100* flag the distinct-price subscript for                                   
119200*    the logic that follows.                                              
119300         SET  WX-DP-IDX TO WS-Q-CAT                                       
119400* move a value forward into the work area.                                
119500         MOVE WS-DP-PRICE (WX-DP-IDX) TO WS-R-BEST-PRICE                  
119600     END-IF                                                               
119700* show a line of the result panel so the                                  
119800*    operator can read it.                                                
119900     DISPLAY SPACE                                                        
120000* show a line of the result panel so the                                  
120100*    operator can read it.                                                
120200     DISPLAY '+---+ Price or default +---+'                               
120300* show a line of the result panel so the                                  
120400*    operator can read it.                                                
120500     DISPLAY '| Price : ' WS-R-BEST-PRICE                                 
120600* show a line of the result panel so the                                  
120700*    operator can read it.                                                
120800     DISPLAY '+---+-------------------+---+'.                             
120900 700000-ENDN-PRICE-OR-DEFAULT.                                            
121000     EXIT.                                                                
121100*                                                                         
121200*---------------------------------------------------------------          
121300* 710000 - OWN HIGH/LOW COMPARE FOR THE OR-DEFAULT QUERY, ADDED           
121400* BZ-0102.  SAME SHAPE AS 310000 BUT THE COMPARE READS THE                
121500* OPERATOR'S OWN H/L ANSWER (SW-Q-WANT-HIGHEST/-LOWEST) INSTEAD           
121600* OF THE MENU-CHOICE 88-LEVELS, WHICH ARE NEVER ON UNDER CHOICE           
121700* 09.  TIES STILL BREAK ON THE SMALLEST EN-ID.                            
121800*---------------------------------------------------------------          
121900 710000-BEGN-SCAN-OR-DEFAULT.                                             
122000* test whether ws-enq-type   (wx-enq-idx)                                 
122100*    = ws-q-type, and branch accordingly.                                 
122200     IF WS-ENQ-TYPE   (WX-ENQ-IDX) = WS-Q-TYPE                            
122300    AND WS-ENQ-CAT    (WX-ENQ-IDX) = WS-Q-CAT                             
122400    AND WS-ENQ-SUB    (WX-ENQ-IDX) = WS-Q-SUB                             
122500    AND WS-ENQ-SUBSUB (WX-ENQ-IDX) = WS-Q-SUBSUB                          
122600* test whether sw-r-found-n, and branch                                   
122700*    accordingly.                                                         
122800         IF SW-R-FOUND-N                                                  
122900* flag SW-R-FOUND-Y for the logic that                                    
123000*    follows.                                                             
123100             SET  SW-R-FOUND-Y  TO TRUE                                   
123200* move a value forward into the work area.                                
123300             MOVE WS-ENQ-PRICE (WX-ENQ-IDX) TO WS-R-BEST-PRICE            
123400* move a value forward into the work area.                                
123500             MOVE WS-ENQ-ID    (WX-ENQ-IDX) TO WS-R-BEST-ID               
123600* otherwise, take the other branch below.                                 
123700         ELSE                                                             
123800* test whether (sw-q-want-highest, and                                    
123900*    branch accordingly.                                                  
124000             IF (SW-Q-WANT-HIGHEST                                        
124100                 AND WS-ENQ-PRICE (WX-ENQ-IDX) > WS-R-BEST-PRICE)         
124200             OR (SW-Q-WANT-LOWEST                                         
124300                 AND WS-ENQ-PRICE (WX-ENQ-IDX) < WS-R-BEST-PRICE)         
124400* move a value forward into the work area.                                
124500                 MOVE WS-ENQ-PRICE (WX-ENQ-IDX)                           
124600                   TO WS-R-BEST-PRICE                                     
124700* move a value forward into the work area.                                
124800                 MOVE WS-ENQ-ID    (WX-ENQ-IDX)                           
124900                   TO WS-R-BEST-ID                                        
125000* otherwise, take the other branch below.                                 
125100             ELSE                                                         
125200* test whether ws-enq-price (wx-enq-idx) =                                
125300*    ws-r-best-price, and branch accordingly.                             
125400                 IF WS-ENQ-PRICE (WX-ENQ-IDX) = WS-R-BEST-PRICE           
125500                 AND WS-ENQ-ID   (WX-ENQ-IDX) < WS-R-BEST-ID              
125600* move a value forward into the work area.                                
125700                     MOVE WS-ENQ-ID (WX-ENQ-IDX) TO WS-R-BEST-ID          
125800                 END-IF                                                   
125900             END-IF                                                       
126000         END-IF                                                           
126100     END-IF.                                                              
126200 710000-ENDN-SCAN-OR-DEFAULT.                                             
126300     EXIT.                                                                
126400*                                                                         
126500*---------------------------------------------------------------          
126600* 900000 - CLOSE THE BOOK AND SHOW THE RUN SUMMARY PANEL.                 
126700*---------------------------------------------------------------          
126800 900000-BEGN-FINISH-RUN.                                                  
126900* close the run's files now that                                          
127000*    processing is finished.                                              
127100     CLOSE ENQUIRIES-FILE                                                 
127200* show a line of the result panel so the                                  
127300*    operator can read it.                                                
127400     DISPLAY SPACE                                                        
127500* show a line of the result panel so the                                  
127600*    operator can read it.                                                
127700     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'                  
127800* show a line of the result panel so the                                  
127900*    operator can read it.                                                
128000     DISPLAY '|BZENQRPT END-OF-RUN SUMMARY              '                 
128100* show a line of the result panel so the                                  
128200*    operator can read it.                                                
128300     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'                  
128400* show a line of the result panel so the                                  
128500*    operator can read it.                                                
128600     DISPLAY '|Enquiries read      : ' WS-ENQ-READ-CNT                    
128700* show a line of the result panel so the                                  
128800*    operator can read it.                                                
128900     DISPLAY '|Enquiries rejected  : ' WS-ENQ-REJECT-CNT                  
129000* show a line of the result panel so the                                  
129100*    operator can read it.                                                
129200     DISPLAY '|Queries answered    : ' WS-QUERY-CNT                       
129300* show a line of the result panel so the                                  
129400*    operator can read it.                                                
129500     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'.                 
129600 900000-ENDN-FINISH-RUN.                                                  
129700     EXIT.                                                                
129800*                                                                         
129900 END PROGRAM BZENQRPT.                                                    
