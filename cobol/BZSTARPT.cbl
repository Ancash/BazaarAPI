000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BZSTARPT.                                                 
000300 AUTHOR.        T OKONKWO.                                                
000400 INSTALLATION.  MIDLAND TRADE SYSTEMS INC - MTS DATA CENTER.              
000500 DATE-WRITTEN.  04/28/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - BAZAAR LEDGER SYSTEM.              
000800*                                                                         
000900***************************************************************           
001000*                     CHANGE LOG                              *           
001100*---------------------------------------------------------------          
001200* DATE       BY   TICKET   DESCRIPTION                        *           
001300*---------------------------------------------------------------          
001400* 04/28/88   TOK  BZ-0002  ORIGINAL PROGRAM - STATISTICS       *          
001500*                          REPORT FROM THE HOURLY ARCHIVE.     *          
001600* 09/19/88   TOK  BZ-0014  RE-RAN SEQ-ID CHECK ON ARCHIVE READ *          
001700*                          TO KEEP IN STEP WITH BZTRNPST.      *          
001800* 07/03/89   RH   BZ-0027  ADDED MONTH AND YEAR TIME UNITS -   *          
001900*                          PROGRAM ORIGINALLY DID HOURS ONLY.  *          
002000* 02/14/90   RH   BZ-0035  ADDED CATEGORY-TRIPLE FILTER OPTION *          
002100*                          TO THE PARAMETER PANEL.             *          
002200* 05/11/90   JPR  BZ-0040  CROSS-CHECKED WITH BZTRNPST REMNANT *          
002300*                          CHANGES, NO IMPACT TO THIS PROGRAM. *          
002400* 12/02/91   JPR  BZ-0050  ADDED Y-SCALE STEP CALCULATION FOR  *          
002500*                          THE CHART FEED USED BY OPERATIONS.  *          
002600* 08/08/92   TOK  BZ-0056  ADDED REJECTED-RECORD COUNT LINE    *          
002700*                          AFTER THE GRAND TOTAL.              *          
002800* 03/17/94   RH   BZ-0063  ALIGNED CATEGORY BOUNDS EDIT WITH   *          
002900*                          BZTRNPST BZ-0062 CANCEL-ON-LOAD FIX.*          
003000* 10/02/96   LMB  BZ-0072  WIDENED BUCKET AND WINDOW TABLES TO *          
003100*                          MATCH BZTRNPST BZ-0071.             *          
003200* 06/25/98   LMB  BZ-0080  YEAR 2000 REMEDIATION - CALENDAR    *          
003300*                          DECREMENT LOGIC REVIEWED, YEAR      *          
003400*                          FIELDS ALREADY 4-DIGIT, NO CHANGE.  *          
003500* 01/09/99   LMB  BZ-0081  Y2K SIGN-OFF - RAN WINDOW ACROSS    *          
003600*                          12/31/1999 - 01/01/2000, PASSED.    *          
003700* 07/14/01   DKS  BZ-0094  ADDED SCALE-STEP LINE TO THE RUN    *          
003800*                          SUMMARY PANEL FOR OPERATIONS.       *          
003900* 11/12/01   LMB  BZ-0097  PADDED WORKING-STORAGE TABLE ROWS   *          
004000*                          TO SHOP RECORD-LAYOUT STANDARD -    *          
004100*                          NO LOGIC CHANGE.                    *          
004200* 04/22/03   JPR  BZ-0104  ADDED A NARRATIVE COMMENT LINE       *         
004300*                           AHEAD OF EVERY EXECUTABLE           *         
004400*                           STATEMENT IN THE PROCEDURE          *         
004500*                           DIVISION, MATCHING THE SAME         *         
004600*                           AUDIT-DRIVEN DOCUMENTATION          *         
004700*                           SWEEP RUN ON BZTRNPST/BZENQRPT.     *         
004800*                           NO LOGIC WAS TOUCHED HERE.          *         
004900***************************************************************           
005000*                                                                         
005100* THIS PROGRAM ANSWERS THE "LAST N PERIODS" STATISTICS QUERY.             
005200* THE OPERATOR NAMES A TIME UNIT (HOUR, DAY, MONTH OR YEAR), A            
005300* WINDOW SIZE N, A TRANSACTION TYPE, A QUANTITY-OR-MONEY SWITCH           
005400* AND AN OPTIONAL CATEGORY TRIPLE.  THE PROGRAM RE-READS THE              
005500* HOURLY ARCHIVE, ROLLS IT UP TO THE REQUESTED TIME UNIT, THEN            
005600* WALKS BACKWARD FROM TODAY'S PERIOD FOR N PERIODS, MOST RECENT           
005700* FIRST, TREATING ANY PERIOD WITH NO ARCHIVE ACTIVITY AS ZERO.            
005800* A GRAND TOTAL LINE AND A SCALE-STEP FOR THE OPERATIONS CHART            
005900* FEED FOLLOW THE LAST DETAIL LINE.                                       
006000*                                                                         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     UPSI-0 IS WS-CATEGORY-FILTER-SWITCH                                  
006600         ON STATUS IS SW-FILTER-ON                                        
006700         OFF STATUS IS SW-FILTER-OFF.                                     
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT OPTIONAL ARCHIVE-FILE                                         
007100            ASSIGN TO ARCHIVE                                             
007200            ORGANIZATION IS LINE SEQUENTIAL                               
007300            FILE STATUS  IS FS-ARCHIVE.                                   
007400*                                                                         
007500     SELECT OPTIONAL STATRPT-FILE                                         
007600            ASSIGN TO STATRPT                                             
007700            ORGANIZATION IS LINE SEQUENTIAL                               
007800            FILE STATUS  IS FS-STATRPT.                                   
007900*                                                                         
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200*                                                                         
008300* HOURLY ARCHIVE DETAIL - SAME LAYOUT AS WRITTEN BY BZTRNPST.             
008400 FD  ARCHIVE-FILE                                                         
008500     LABEL RECORDS STANDARD                                               
008600     RECORD CONTAINS 50 CHARACTERS.                                       
008700 01  AR-RECORD.                                                           
008800     05  AR-YEAR                     PIC 9(04).                           
008900     05  AR-MONTH                    PIC 9(02).                           
009000     05  AR-DAY                      PIC 9(02).                           
009100     05  AR-HOUR                     PIC 9(02).                           
009200     05  AR-TYPE                     PIC X(02).                           
009300     05  AR-SEQ-ID                   PIC 9(10).                           
009400     05  AR-AMOUNT                   PIC 9(07).                           
009500     05  AR-UNIT-PRICE                       PIC 9(09)V99.                
009600     05  AR-CAT-CODE                 PIC X(06).                           
009700     05  AR-CAT-CODE-R REDEFINES AR-CAT-CODE.                             
009800         10  AR-CAT-CODE-CAT         PIC 9(02).                           
009900         10  AR-CAT-CODE-SUB         PIC 9(02).                           
010000         10  AR-CAT-CODE-SUBSUB      PIC 9(02).                           
010100     05  FILLER                      PIC X(04).                           
010200*                                                                         
010300* STATISTICS REPORT - PRINT FILE, 80 CHARACTER LINES.                     
010400 FD  STATRPT-FILE                                                         
010500     LABEL RECORDS STANDARD                                               
010600     RECORD CONTAINS 80 CHARACTERS.                                       
010700 01  RP-PRINT-LINE                   PIC X(80).                           
010800*                                                                         
010900 WORKING-STORAGE SECTION.                                                 
011000*                                                                         
011100 77  FS-ARCHIVE                   PIC 9(02) VALUE ZEROES.                 
011200 77  FS-STATRPT                   PIC 9(02) VALUE ZEROES.                 
011300 77  WS-ARCHIVE-EOF                PIC X(01) VALUE 'N'.                   
011400     88  SW-ARCHIVE-EOF-Y                    VALUE 'Y'.                   
011500*                                                                         
011600 78  CTE-01                                  VALUE 01.                    
011700 78  CTE-MAX-CAT                             VALUE 05.                    
011800 78  CTE-MAX-SUB                             VALUE 18.                    
011900 78  CTE-MAX-SUBSUB                          VALUE 09.                    
012000*                                                                         
012100 77  WS-CATEGORY-FILTER-SWITCH    PIC X(01) VALUE SPACE.                  
012200     88  SW-FILTER-ON                       VALUE '1'.                    
012300     88  SW-FILTER-OFF                      VALUE '0'.                    
012400*                                                                         
012500* ----- REPORT PRINT LINES (00 REDEFINES OF RP-PRINT-LINE) -----          
012600 01  RP-HEADING-LINE-1.                                                   
012700     05  FILLER              PIC X(36) VALUE                              
012800         'BZSTARPT - BAZAAR STATISTICS REPORT'.                           
012900     05  FILLER              PIC X(04) VALUE SPACES.                      
013000     05  RH1-RUN-DATE        PIC 9999/99/99.                              
013100     05  FILLER              PIC X(30) VALUE SPACES.                      
013200*                                                                         
013300 01  RP-HEADING-LINE-2.                                                   
013400     05  FILLER              PIC X(08) VALUE 'UNIT : '.                   
013500     05  RH2-UNIT            PIC X(05).                                   
013600     05  FILLER              PIC X(04) VALUE SPACES.                      
013700     05  FILLER              PIC X(08) VALUE 'TYPE : '.                   
013800     05  RH2-TYPE            PIC X(02).                                   
013900     05  FILLER              PIC X(04) VALUE SPACES.                      
014000     05  FILLER              PIC X(11) VALUE 'CATEGORY : '.               
014100     05  RH2-CAT-CODE        PIC X(06).                                   
014200     05  FILLER              PIC X(32) VALUE SPACES.                      
014300*                                                                         
014400 01  RP-HEADING-LINE-3.                                                   
014500     05  FILLER              PIC X(15) VALUE 'PERIOD'.                    
014600     05  FILLER              PIC X(08) VALUE SPACES.                      
014700     05  FILLER              PIC X(02) VALUE 'TY'.                        
014800     05  FILLER              PIC X(06) VALUE SPACES.                      
014900     05  FILLER              PIC X(13) VALUE 'QUANTITY'.                  
015000     05  FILLER              PIC X(06) VALUE SPACES.                      
015100     05  FILLER              PIC X(15) VALUE 'MONEY'.                     
015200     05  FILLER              PIC X(15) VALUE SPACES.                      
015300*                                                                         
015400 01  RP-DETAIL-LINE.                                                      
015500     05  RD-PERIOD-LABEL     PIC X(13).                                   
015600     05  FILLER              PIC X(10) VALUE SPACES.                      
015700     05  RD-TYPE             PIC X(02).                                   
015800     05  FILLER              PIC X(06) VALUE SPACES.                      
015900     05  RD-QTY-TOTAL        PIC ZZZ,ZZZ,ZZ9.                             
016000     05  FILLER              PIC X(06) VALUE SPACES.                      
016100     05  RD-MONEY-TOTAL      PIC ZZZ,ZZZ,ZZ9.99.                          
016200     05  FILLER              PIC X(18) VALUE SPACES.                      
016300*                                                                         
016400 01  RP-SUBTOTAL-LINE.                                                    
016500     05  FILLER              PIC X(13) VALUE ALL '-'.                     
016600     05  FILLER              PIC X(10) VALUE SPACES.                      
016700     05  FILLER              PIC X(02) VALUE SPACES.                      
016800     05  FILLER              PIC X(06) VALUE SPACES.                      
016900     05  RS-QTY-SUBTOTAL     PIC ZZZ,ZZZ,ZZ9.                             
017000     05  FILLER              PIC X(06) VALUE SPACES.                      
017100     05  RS-MONEY-SUBTOTAL   PIC ZZZ,ZZZ,ZZ9.99.                          
017200     05  FILLER              PIC X(18) VALUE SPACES.                      
017300*                                                                         
017400 01  RP-GRANDTOTAL-LINE.                                                  
017500     05  FILLER              PIC X(13) VALUE 'GRAND TOTAL'.               
017600     05  FILLER              PIC X(10) VALUE SPACES.                      
017700     05  FILLER              PIC X(02) VALUE SPACES.                      
017800     05  FILLER              PIC X(06) VALUE SPACES.                      
017900     05  RG-QTY-TOTAL        PIC ZZZ,ZZZ,ZZ9.                             
018000     05  FILLER              PIC X(06) VALUE SPACES.                      
018100     05  RG-MONEY-TOTAL      PIC ZZZ,ZZZ,ZZ9.99.                          
018200     05  FILLER              PIC X(18) VALUE SPACES.                      
018300*                                                                         
018400 01  RP-REJECT-LINE.                                                      
018500     05  FILLER              PIC X(24) VALUE                              
018600         'RECORDS REJECTED     : '.                                       
018700     05  RR-REJECT-CNT       PIC ZZZ,ZZ9.                                 
018800     05  FILLER              PIC X(49) VALUE SPACES.                      
018900*                                                                         
019000* ----- OPERATOR PARAMETER PANEL --------------------------------         
019100 01  WS-PARM-FIELDS.                                                      
019200     03  WS-PARM-UNIT             PIC X(01) VALUE 'H'.                    
019300         88  SW-PARM-UNIT-HOUR              VALUE 'H'.                    
019400         88  SW-PARM-UNIT-DAY                VALUE 'D'.                   
019500         88  SW-PARM-UNIT-MONTH               VALUE 'M'.                  
019600         88  SW-PARM-UNIT-YEAR                VALUE 'Y'.                  
019700     03  WS-PARM-WINDOW-N         PIC 9(04) VALUE ZERO.                   
019800     03  WS-PARM-TX-TYPE          PIC X(02) VALUE 'BI'.                   
019900     03  WS-PARM-QM-SWITCH        PIC X(01) VALUE 'Q'.                    
020000         88  SW-PARM-QTY                    VALUE 'Q'.                    
020100         88  SW-PARM-MONEY                   VALUE 'M'.                   
020200     03  WS-PARM-CAT              PIC 9(02) VALUE ZERO.                   
020300     03  WS-PARM-SUB              PIC 9(02) VALUE ZERO.                   
020400     03  WS-PARM-SUBSUB           PIC 9(02) VALUE ZERO.                   
020500     03  WS-PARM-YSCALE           PIC 9(04) VALUE ZERO.                   
020600    03  FILLER                   PIC X(01) VALUE SPACE.                   
020700*                                                                         
020800* ----- RUN COUNTERS --------------------------------------------         
020900 01  WS-RUN-COUNTERS.                                                     
021000     03  WS-ARCHIVE-READ-CNT      PIC S9(9) COMP VALUE ZERO.              
021100     03  WS-ARCHIVE-REJECT-CNT    PIC S9(9) COMP VALUE ZERO.              
021200     03  WS-ARCHIVE-SKIP-CNT      PIC S9(9) COMP VALUE ZERO.              
021300     03  WS-BUCKET-POST-CNT       PIC S9(9) COMP VALUE ZERO.              
021400     03  WS-DETAIL-LINES-CNT      PIC S9(9) COMP VALUE ZERO.              
021500    03  FILLER                   PIC X(01) VALUE SPACE.                   
021600*                                                                         
021700* ----- SINGLE-LEVEL BUCKET TABLE, BUILT FOR WHICHEVER TIME     *         
021800* UNIT THE OPERATOR CHOSE.  KEY FIELDS NOT USED AT THE CHOSEN   *         
021900* GRANULARITY ARE HELD AT ZERO SO EQUAL-LEVEL KEYS COMPARE      *         
022000* EQUAL REGARDLESS OF THEIR FINER-GRAINED ORIGIN.               *         
022100 01  WS-BUCKET-TABLE.                                                     
022200     03  WS-BK-COUNT              PIC S9(4) COMP VALUE ZERO.              
022300     03  WS-BK-ENTRY OCCURS 0 TO 400 TIMES                                
022400                    DEPENDING ON WS-BK-COUNT                              
022500                    INDEXED   BY WX-BK-IDX.                               
022600         05  WS-BK-YEAR               PIC 9(04).                          
022700         05  WS-BK-MONTH              PIC 9(02).                          
022800         05  WS-BK-DAY                PIC 9(02).                          
022900         05  WS-BK-HOUR               PIC 9(02).                          
023000         05  WS-BK-QTY                PIC S9(09) COMP.                    
023100         05  WS-BK-MONEY                      PIC S9(11)V99.              
023200        05  FILLER                   PIC X(01).                           
023300*                                                                         
023400* ----- LAST-N WINDOW RESULT TABLE ------------------------------         
023500 01  WS-WINDOW-TABLE.                                                     
023600     03  WS-WN-ENTRY OCCURS 366 TIMES INDEXED BY WX-WN-IDX.               
023700         05  WS-WN-LABEL              PIC X(13).                          
023800         05  WS-WN-QTY                PIC S9(09) COMP.                    
023900         05  WS-WN-MONEY                      PIC S9(11)V99.              
024000        05  FILLER                   PIC X(01).                           
024100*                                                                         
024200* ----- DAYS-IN-MONTH LOOKUP, IDIOM CARRIED FROM THE SHOP'S      *        
024300* CALENDAR UTILITY - VALUE-LOADED GROUP REDEFINED INTO AN        *        
024400* ASCENDING-KEY SEARCH TABLE.  FEBRUARY'S ENTRY IS SWITCHED      *        
024500* BETWEEN THE 28/29 88-LEVELS BY 210500 BELOW WHEN THE WINDOW    *        
024600* CROSSES INTO A NEW YEAR.                                      *         
024700 01  WS-MONTH-DAYS-VALUES.                                                
024800     03  FILLER.                                                          
024900         05  FILLER            PIC 9(02) VALUE 01.                        
025000         05  FILLER            PIC 9(02) VALUE 31.                        
025100     03  FILLER.                                                          
025200         05  FILLER            PIC 9(02) VALUE 02.                        
025300         05  FILLER            PIC 9(02) VALUE 28.                        
025400     03  FILLER.                                                          
025500         05  FILLER            PIC 9(02) VALUE 03.                        
025600         05  FILLER            PIC 9(02) VALUE 31.                        
025700     03  FILLER.                                                          
025800         05  FILLER            PIC 9(02) VALUE 04.                        
025900         05  FILLER            PIC 9(02) VALUE 30.                        
026000     03  FILLER.                                                          
026100         05  FILLER            PIC 9(02) VALUE 05.                        
026200         05  FILLER            PIC 9(02) VALUE 31.                        
026300     03  FILLER.                                                          
026400         05  FILLER            PIC 9(02) VALUE 06.                        
026500         05  FILLER            PIC 9(02) VALUE 30.                        
026600     03  FILLER.                                                          
026700         05  FILLER            PIC 9(02) VALUE 07.                        
026800         05  FILLER            PIC 9(02) VALUE 31.                        
026900     03  FILLER.                                                          
027000         05  FILLER            PIC 9(02) VALUE 08.                        
027100         05  FILLER            PIC 9(02) VALUE 31.                        
027200     03  FILLER.                                                          
027300         05  FILLER            PIC 9(02) VALUE 09.                        
027400         05  FILLER            PIC 9(02) VALUE 30.                        
027500     03  FILLER.                                                          
027600         05  FILLER            PIC 9(02) VALUE 10.                        
027700         05  FILLER            PIC 9(02) VALUE 31.                        
027800     03  FILLER.                                                          
027900         05  FILLER            PIC 9(02) VALUE 11.                        
028000         05  FILLER            PIC 9(02) VALUE 30.                        
028100     03  FILLER.                                                          
028200         05  FILLER            PIC 9(02) VALUE 12.                        
028300         05  FILLER            PIC 9(02) VALUE 31.                        
028400 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-VALUES.                  
028500     03  WS-MD-ENTRY OCCURS 12 TIMES                                      
028600                    ASCENDING KEY IS WS-MD-MONTH-NUM                      
028700                    INDEXED   BY WX-MD-IDX.                               
028800         05  WS-MD-MONTH-NUM          PIC 9(02).                          
028900         05  WS-MD-TOTAL-DAYS         PIC 9(02).                          
029000             88  SW-MD-FEB-NORMAL              VALUE 28.                  
029100             88  SW-MD-FEB-LEAP                VALUE 29.                  
029200*                                                                         
029300* ----- CALENDAR WALK WORK AREA ----------------------------------        
029400 01  WS-CAL-WORK.                                                         
029500     03  WS-CAL-YEAR              PIC 9(04) VALUE ZERO.                   
029600     03  WS-CAL-MONTH             PIC 9(02) VALUE ZERO.                   
029700     03  WS-CAL-DAY               PIC 9(02) VALUE ZERO.                   
029800     03  WS-CAL-HOUR              PIC 9(02) VALUE ZERO.                   
029900     03  WS-CAL-LOOKUP-DAYS       PIC 9(02) VALUE ZERO.                   
030000     03  WS-CAL-LEAP-TEST-1       PIC S9(4) COMP VALUE ZERO.              
030100     03  WS-CAL-LEAP-TEST-2       PIC S9(4) COMP VALUE ZERO.              
030200     03  WS-CAL-LEAP-TEST-3       PIC S9(4) COMP VALUE ZERO.              
030300     03  WS-CAL-LEAP-TEST-4       PIC S9(4) COMP VALUE ZERO.              
030400     03  WS-CAL-PERIOD-LABEL      PIC X(13) VALUE SPACES.                 
030500    03  FILLER                   PIC X(01) VALUE SPACE.                   
030600*                                                                         
030700* ----- RUN-DATE AND SCALE WORK ----------------------------------        
030800 01  WS-RUN-DATE.                                                         
030900     03  WS-RUN-DATE-RAW          PIC 9(08) VALUE ZERO.                   
031000     03  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.                     
031100         05  WS-RUN-DATE-CC           PIC 9(02).                          
031200         05  WS-RUN-DATE-YY           PIC 9(02).                          
031300         05  WS-RUN-DATE-MM           PIC 9(02).                          
031400         05  WS-RUN-DATE-DD           PIC 9(02).                          
031500     03  WS-RUN-DATE-FMT          PIC 9999/99/99 VALUE ZERO.              
031600     03  WS-RUN-TIME-RAW          PIC 9(08) VALUE ZERO.                   
031700     03  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-RAW.                     
031800         05  WS-RUN-TIME-HH           PIC 9(02).                          
031900         05  FILLER                   PIC 9(06).                          
032000*                                                                         
032100 01  WS-SCALE-WORK.                                                       
032200     03  WS-SCALE-MAX-VALUE               PIC S9(11)V99                   
032300                                           VALUE ZERO.                    
032400     03  WS-SCALE-STEP                    PIC S9(11)V99                   
032500                                           VALUE ZERO.                    
032600     03  WS-SCALE-REMAINDER               PIC S9(11)V99                   
032700                                           VALUE ZERO.                    
032800     03  FILLER                   PIC X(01) VALUE SPACE.                  
032900*                                                                         
033000 01  WS-WORK-FIELDS.                                                      
033100     03  WS-FOUND-SWITCH          PIC X(01) VALUE 'N'.                    
033200         88  SW-FOUND-Y                     VALUE 'Y'.                    
033300         88  SW-FOUND-N                     VALUE 'N'.                    
033400     03  WS-BK-IDX-FOUND          PIC S9(4) COMP VALUE ZERO.              
033500     03  WS-CAT-CODE-EDIT         PIC X(06) VALUE SPACES.                 
033600    03  FILLER                   PIC X(01) VALUE SPACE.                   
033700*                                                                         
033800 01  WS-BK-KEY-WORK.                                                      
033900     03  WS-BK-YEAR-KEY           PIC 9(04) VALUE ZERO.                   
034000     03  WS-BK-MONTH-KEY          PIC 9(02) VALUE ZERO.                   
034100     03  WS-BK-DAY-KEY            PIC 9(02) VALUE ZERO.                   
034200     03  WS-BK-HOUR-KEY           PIC 9(02) VALUE ZERO.                   
034300    03  FILLER                   PIC X(01) VALUE SPACE.                   
034400*                                                                         
034500 PROCEDURE DIVISION.                                                      
034600 DECLARATIVES.                                                            
034700 File-Handler SECTION.                                                    
034800     USE AFTER ERROR PROCEDURE ON ARCHIVE-FILE                            
034900                                   STATRPT-FILE.                          
035000*                                                                         
035100 000000-STATUS-CHECK.                                                     
035200* show a line of the result panel so the                                  
035300*    operator can read it.                                                
035400     DISPLAY SPACE                                                        
035500* show a line of the result panel so the                                  
035600*    operator can read it.                                                
035700     DISPLAY '+---+----+---+----+---+----+---+'                           
035800* show a line of the result panel so the                                  
035900*    operator can read it.                                                
036000     DISPLAY '|   File status information.   |'                           
036100* show a line of the result panel so the                                  
036200*    operator can read it.                                                
036300     DISPLAY '+---+----+---+----+---+----+---+'                           
036400* show a line of the result panel so the                                  
036500*    operator can read it.                                                
036600     DISPLAY '| Archive      status : [' FS-ARCHIVE ']. '                 
036700* show a line of the result panel so the                                  
036800*    operator can read it.                                                
036900     DISPLAY '| Statrpt      status : [' FS-STATRPT ']. '                 
037000* show a line of the result panel so the                                  
037100*    operator can read it.                                                
037200     DISPLAY '+---+----+---+----+---+----+---+'.                          
037300 END DECLARATIVES.                                                        
037400*                                                                         
037500 MAIN-PARAGRAPH.                                                          
037600* perform 100000-BEGN-INIT-RUN to set up                                  
037700*    files and zero the run counters; control                             
037800*    returns here when it is done.                                        
037900     PERFORM 100000-BEGN-INIT-RUN                                         
038000        THRU 100000-ENDN-INIT-RUN                                         
038100*                                                                         
038200* perform 200000-BEGN-READ-ARCHIVE to read                                
038300*    the next archive detail record; control                              
038400*    returns here when it is done.                                        
038500     PERFORM 200000-BEGN-READ-ARCHIVE                                     
038600        THRU 200000-ENDN-READ-ARCHIVE                                     
038700        UNTIL SW-ARCHIVE-EOF-Y                                            
038800*                                                                         
038900* perform 300000-BEGN-WALK-WINDOW to walk                                 
039000*    the last-N window of periods; control                                
039100*    returns here when it is done.                                        
039200     PERFORM 300000-BEGN-WALK-WINDOW                                      
039300        THRU 300000-ENDN-WALK-WINDOW                                      
039400*                                                                         
039500* perform 400000-BEGN-PRINT-REPORT to                                     
039600*    print the statistics report; control                                 
039700*    returns here when it is done.                                        
039800     PERFORM 400000-BEGN-PRINT-REPORT                                     
039900        THRU 400000-ENDN-PRINT-REPORT                                     
040000*                                                                         
040100* perform 900000-BEGN-FINISH-RUN to close                                 
040200*    the files and print the run summary;                                 
040300*    control returns here when it is done.                                
040400     PERFORM 900000-BEGN-FINISH-RUN                                       
040500        THRU 900000-ENDN-FINISH-RUN                                       
040600*                                                                         
040700     STOP RUN.                                                            
040800*                                                                         
040900*---------------------------------------------------------------          
041000* 100000 - PROMPT FOR THE QUERY PARAMETERS, OPEN FILES.                   
041100*---------------------------------------------------------------          
041200 100000-BEGN-INIT-RUN.                                                    
041300* take WS-RUN-DATE-RAW from the operator's                                
041400*    keyboard before going on.                                            
041500     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD                            
041600* carry WS-RUN-DATE-RAW into WS-RUN-DATE-                                 
041700*    FMT so the rest of the paragraph works                               
041800*    from it.                                                             
041900     MOVE WS-RUN-DATE-RAW      TO WS-RUN-DATE-FMT                         
042000* take WS-RUN-TIME-RAW from the operator's                                
042100*    keyboard before going on.                                            
042200     ACCEPT WS-RUN-TIME-RAW FROM TIME                                     
042300*                                                                         
042400* show a line of the result panel so the                                  
042500*    operator can read it.                                                
042600     DISPLAY SPACE                                                        
042700* show a line of the result panel so the                                  
042800*    operator can read it.                                                
042900     DISPLAY '==============================================='            
043000* show a line of the result panel so the                                  
043100*    operator can read it.                                                
043200     DISPLAY 'BZSTARPT - BAZAAR STATISTICS QUERY - RUN '                  
043300             WS-RUN-DATE-FMT                                              
043400* show a line of the result panel so the                                  
043500*    operator can read it.                                                
043600     DISPLAY '==============================================='            
043700*                                                                         
043800* show a line of the result panel so the                                  
043900*    operator can read it.                                                
044000     DISPLAY 'Time unit (H/D/M/Y) : ' WITH NO ADVANCING                   
044100* take WS-PARM-UNIT from the operator's                                   
044200*    keyboard before going on.                                            
044300     ACCEPT WS-PARM-UNIT                                                  
044400* show a line of the result panel so the                                  
044500*    operator can read it.                                                
044600     DISPLAY 'Window size N       : ' WITH NO ADVANCING                   
044700* take WS-PARM-WINDOW-N from the                                          
044800*    operator's keyboard before going on.                                 
044900     ACCEPT WS-PARM-WINDOW-N                                              
045000* show a line of the result panel so the                                  
045100*    operator can read it.                                                
045200     DISPLAY 'Transaction type    : ' WITH NO ADVANCING                   
045300* take WS-PARM-TX-TYPE from the operator's                                
045400*    keyboard before going on.                                            
045500     ACCEPT WS-PARM-TX-TYPE                                               
045600* show a line of the result panel so the                                  
045700*    operator can read it.                                                
045800     DISPLAY 'Quantity or money (Q/M) : ' WITH NO ADVANCING               
045900* take WS-PARM-QM-SWITCH from the                                         
046000*    operator's keyboard before going on.                                 
046100     ACCEPT WS-PARM-QM-SWITCH                                             
046200* show a line of the result panel so the                                  
046300*    operator can read it.                                                
046400     DISPLAY 'Category (0=all)    : ' WITH NO ADVANCING                   
046500* take WS-PARM-CAT from the operator's                                    
046600*    keyboard before going on.                                            
046700     ACCEPT WS-PARM-CAT                                                   
046800* show a line of the result panel so the                                  
046900*    operator can read it.                                                
047000     DISPLAY 'Sub-category        : ' WITH NO ADVANCING                   
047100* take WS-PARM-SUB from the operator's                                    
047200*    keyboard before going on.                                            
047300     ACCEPT WS-PARM-SUB                                                   
047400* show a line of the result panel so the                                  
047500*    operator can read it.                                                
047600     DISPLAY 'Sub-sub-category    : ' WITH NO ADVANCING                   
047700* take WS-PARM-SUBSUB from the operator's                                 
047800*    keyboard before going on.                                            
047900     ACCEPT WS-PARM-SUBSUB                                                
048000* show a line of the result panel so the                                  
048100*    operator can read it.                                                
048200     DISPLAY 'Y-scale steps       : ' WITH NO ADVANCING                   
048300* take WS-PARM-YSCALE from the operator's                                 
048400*    keyboard before going on.                                            
048500     ACCEPT WS-PARM-YSCALE                                                
048600*                                                                         
048700* test whether ws-parm-cat > zero, and                                    
048800*    branch accordingly.                                                  
048900     IF WS-PARM-CAT > ZERO                                                
049000* flag SW-FILTER-ON for the logic that                                    
049100*    follows.                                                             
049200         SET SW-FILTER-ON TO TRUE                                         
049300* otherwise, take the other branch below.                                 
049400     ELSE                                                                 
049500* flag SW-FILTER-OFF for the logic that                                   
049600*    follows.                                                             
049700         SET SW-FILTER-OFF TO TRUE                                        
049800     END-IF                                                               
049900*                                                                         
050000* open the run's files before any records                                 
050100*    move.                                                                
050200     OPEN INPUT  ARCHIVE-FILE                                             
050300          OUTPUT STATRPT-FILE.                                            
050400 100000-ENDN-INIT-RUN.                                                    
050500     EXIT.                                                                
050600*                                                                         
050700*---------------------------------------------------------------          
050800* 200000 - RE-READ THE ARCHIVE, DEFENSIVELY RE-VALIDATE EACH              
050900* ROW (BZ-0063), AND ROLL ACCEPTED ROWS INTO THE BUCKET TABLE             
051000* AT THE OPERATOR'S CHOSEN TIME-UNIT GRANULARITY.                         
051100*---------------------------------------------------------------          
051200 200000-BEGN-READ-ARCHIVE.                                                
051300* read the next ARCHIVE-FILE record from                                  
051400*    its file.                                                            
051500     READ ARCHIVE-FILE                                                    
051600         AT END                                                           
051700* flag SW-ARCHIVE-EOF-Y for the logic that                                
051800*    follows.                                                             
051900             SET SW-ARCHIVE-EOF-Y TO TRUE                                 
052000         NOT AT END                                                       
052100* accumulate CTE-01 into WS-ARCHIVE-READ-                                 
052200*    CNT for the run totals.                                              
052300             ADD CTE-01 TO WS-ARCHIVE-READ-CNT                            
052400* perform 210000-BEGN-VLDT-ARCHIVE-ROW to                                 
052500*    edit an archive row before it is re-                                 
052600*    posted; control returns here when it is                              
052700*    done.                                                                
052800             PERFORM 210000-BEGN-VLDT-ARCHIVE-ROW                         
052900                THRU 210000-ENDN-VLDT-ARCHIVE-ROW                         
053000     END-READ.                                                            
053100 200000-ENDN-READ-ARCHIVE.                                                
053200     EXIT.                                                                
053300*                                                                         
053400 210000-BEGN-VLDT-ARCHIVE-ROW.                                            
053500* test whether ar-cat-code-cat    is                                      
053600*    greater than zero, and branch                                        
053700*    accordingly.                                                         
053800     IF  AR-CAT-CODE-CAT    IS GREATER THAN ZERO                          
053900     AND AR-CAT-CODE-CAT    IS NOT GREATER THAN CTE-MAX-CAT               
054000     AND AR-CAT-CODE-SUB    IS GREATER THAN ZERO                          
054100     AND AR-CAT-CODE-SUB    IS NOT GREATER THAN CTE-MAX-SUB               
054200     AND AR-CAT-CODE-SUBSUB IS GREATER THAN ZERO                          
054300     AND AR-CAT-CODE-SUBSUB IS NOT GREATER THAN CTE-MAX-SUBSUB            
054400* perform 215000-BEGN-FILTER-ARCHIVE-ROW                                  
054500*    to test an archive row against the                                   
054600*    report filters; control returns here                                 
054700*    when it is done.                                                     
054800         PERFORM 215000-BEGN-FILTER-ARCHIVE-ROW                           
054900            THRU 215000-ENDN-FILTER-ARCHIVE-ROW                           
055000* otherwise, take the other branch below.                                 
055100     ELSE                                                                 
055200* accumulate CTE-01 into WS-ARCHIVE-                                      
055300*    REJECT-CNT for the run totals.                                       
055400         ADD CTE-01 TO WS-ARCHIVE-REJECT-CNT                              
055500     END-IF.                                                              
055600 210000-ENDN-VLDT-ARCHIVE-ROW.                                            
055700     EXIT.                                                                
055800*                                                                         
055900 215000-BEGN-FILTER-ARCHIVE-ROW.                                          
056000* test whether ar-type not = ws-parm-tx-                                  
056100*    type, and branch accordingly.                                        
056200     IF AR-TYPE NOT = WS-PARM-TX-TYPE                                     
056300* accumulate CTE-01 into WS-ARCHIVE-SKIP-                                 
056400*    CNT for the run totals.                                              
056500         ADD CTE-01 TO WS-ARCHIVE-SKIP-CNT                                
056600* otherwise, take the other branch below.                                 
056700     ELSE                                                                 
056800* test whether sw-filter-on, and branch                                   
056900*    accordingly.                                                         
057000         IF SW-FILTER-ON                                                  
057100         AND (AR-CAT-CODE-CAT    NOT = WS-PARM-CAT                        
057200           OR AR-CAT-CODE-SUB    NOT = WS-PARM-SUB                        
057300           OR (WS-PARM-SUBSUB > ZERO                                      
057400               AND AR-CAT-CODE-SUBSUB NOT = WS-PARM-SUBSUB))              
057500* accumulate CTE-01 into WS-ARCHIVE-SKIP-                                 
057600*    CNT for the run totals.                                              
057700             ADD CTE-01 TO WS-ARCHIVE-SKIP-CNT                            
057800* otherwise, take the other branch below.                                 
057900         ELSE                                                             
058000* perform 220000-BEGN-POST-BUCKET to post                                 
058100*    an archive row into the chosen bucket                                
058200*    table; control returns here when it is                               
058300*    done.                                                                
058400             PERFORM 220000-BEGN-POST-BUCKET                              
058500                THRU 220000-ENDN-POST-BUCKET                              
058600         END-IF                                                           
058700     END-IF.                                                              
058800 215000-ENDN-FILTER-ARCHIVE-ROW.                                          
058900     EXIT.                                                                
059000*                                                                         
059100* BUILD THE BUCKET KEY AT THE CHOSEN GRANULARITY - FINER FIELDS           
059200* THAN THE CHOSEN UNIT ARE FORCED TO ZERO SO ALL ROWS FALLING             
059300* IN THE SAME COARSE PERIOD COLLAPSE TO ONE BUCKET.                       
059400 220000-BEGN-POST-BUCKET.                                                 
059500* carry AR-YEAR into WS-BK-YEAR-KEY so the                                
059600*    rest of the paragraph works from it.                                 
059700     MOVE AR-YEAR  TO WS-BK-YEAR-KEY OF WS-BK-KEY-WORK                    
059800* clear WS-BK-MONTH-KEY back to its                                       
059900*    starting value before the next step uses                             
060000*    it.                                                                  
060100     MOVE ZERO     TO WS-BK-MONTH-KEY OF WS-BK-KEY-WORK                   
060200* clear WS-BK-DAY-KEY back to its starting                                
060300*    value before the next step uses it.                                  
060400     MOVE ZERO     TO WS-BK-DAY-KEY   OF WS-BK-KEY-WORK                   
060500* clear WS-BK-HOUR-KEY back to its                                        
060600*    starting value before the next step uses                             
060700*    it.                                                                  
060800     MOVE ZERO     TO WS-BK-HOUR-KEY  OF WS-BK-KEY-WORK                   
060900* test whether not sw-parm-unit-year, and                                 
061000*    branch accordingly.                                                  
061100     IF NOT SW-PARM-UNIT-YEAR                                             
061200* carry AR-MONTH into WS-BK-MONTH-KEY so                                  
061300*    the rest of the paragraph works from it.                             
061400         MOVE AR-MONTH TO WS-BK-MONTH-KEY OF WS-BK-KEY-WORK               
061500     END-IF                                                               
061600* test whether sw-parm-unit-day or sw-                                    
061700*    parm-unit-hour, and branch accordingly.                              
061800     IF SW-PARM-UNIT-DAY OR SW-PARM-UNIT-HOUR                             
061900* carry AR-DAY into WS-BK-DAY-KEY so the                                  
062000*    rest of the paragraph works from it.                                 
062100         MOVE AR-DAY   TO WS-BK-DAY-KEY   OF WS-BK-KEY-WORK               
062200     END-IF                                                               
062300* test whether sw-parm-unit-hour, and                                     
062400*    branch accordingly.                                                  
062500     IF SW-PARM-UNIT-HOUR                                                 
062600* carry AR-HOUR into WS-BK-HOUR-KEY so the                                
062700*    rest of the paragraph works from it.                                 
062800         MOVE AR-HOUR  TO WS-BK-HOUR-KEY  OF WS-BK-KEY-WORK               
062900     END-IF                                                               
063000*                                                                         
063100* flag WX-BK-IDX for the logic that                                       
063200*    follows.                                                             
063300     SET WX-BK-IDX TO 1                                                   
063400* flag SW-FOUND-N for the logic that                                      
063500*    follows.                                                             
063600     SET SW-FOUND-N TO TRUE                                               
063700     SEARCH WS-BK-ENTRY                                                   
063800         AT END                                                           
063900* accumulate CTE-01 into WS-BK-COUNT for                                  
064000*    the run totals.                                                      
064100             ADD CTE-01 TO WS-BK-COUNT                                    
064200* move a value forward into the work area.                                
064300             MOVE WS-BK-YEAR-KEY  OF WS-BK-KEY-WORK                       
064400                               TO WS-BK-YEAR  (WS-BK-COUNT)               
064500* move a value forward into the work area.                                
064600             MOVE WS-BK-MONTH-KEY OF WS-BK-KEY-WORK                       
064700                               TO WS-BK-MONTH (WS-BK-COUNT)               
064800* move a value forward into the work area.                                
064900             MOVE WS-BK-DAY-KEY   OF WS-BK-KEY-WORK                       
065000                               TO WS-BK-DAY   (WS-BK-COUNT)               
065100* move a value forward into the work area.                                
065200             MOVE WS-BK-HOUR-KEY  OF WS-BK-KEY-WORK                       
065300                               TO WS-BK-HOUR  (WS-BK-COUNT)               
065400* carry AR-AMOUNT into WS-BK-QTY so the                                   
065500*    rest of the paragraph works from it.                                 
065600             MOVE AR-AMOUNT    TO WS-BK-QTY   (WS-BK-COUNT)               
065700* work out WS-BK-MONEY, rounded the way                                   
065800*    the shop rounds money.                                               
065900             COMPUTE WS-BK-MONEY (WS-BK-COUNT) ROUNDED =                  
066000                     AR-AMOUNT * AR-UNIT-PRICE                            
066100* this case fires when ws-bk-year  (wx-bk-                                
066200*    idx).                                                                
066300         WHEN WS-BK-YEAR  (WX-BK-IDX)                                     
066400                = WS-BK-YEAR-KEY  OF WS-BK-KEY-WORK                       
066500          AND WS-BK-MONTH (WX-BK-IDX)                                     
066600                = WS-BK-MONTH-KEY OF WS-BK-KEY-WORK                       
066700          AND WS-BK-DAY   (WX-BK-IDX)                                     
066800                = WS-BK-DAY-KEY   OF WS-BK-KEY-WORK                       
066900          AND WS-BK-HOUR  (WX-BK-IDX)                                     
067000                = WS-BK-HOUR-KEY  OF WS-BK-KEY-WORK                       
067100* accumulate AR-AMOUNT into WS-BK-QTY for                                 
067200*    the run totals.                                                      
067300             ADD AR-AMOUNT TO WS-BK-QTY (WX-BK-IDX)                       
067400* work out WS-BK-MONEY, rounded the way                                   
067500*    the shop rounds money.                                               
067600             COMPUTE WS-BK-MONEY (WX-BK-IDX) ROUNDED =                    
067700                     WS-BK-MONEY (WX-BK-IDX)                              
067800                     + (AR-AMOUNT * AR-UNIT-PRICE)                        
067900     END-SEARCH                                                           
068000* accumulate CTE-01 into WS-BUCKET-POST-                                  
068100*    CNT for the run totals.                                              
068200     ADD CTE-01 TO WS-BUCKET-POST-CNT.                                    
068300 220000-ENDN-POST-BUCKET.                                                 
068400     EXIT.                                                                
068500*                                                                         
068600*---------------------------------------------------------------          
068700* 300000 - WALK THE LAST N PERIODS, MOST RECENT FIRST, STARTING           
068800* AT TODAY'S PERIOD.  A PERIOD WITH NO MATCHING BUCKET IS ZERO.           
068900*---------------------------------------------------------------          
069000 300000-BEGN-WALK-WINDOW.                                                 
069100* carry WS-RUN-DATE-CC into WS-CAL-YEAR so                                
069200*    the rest of the paragraph works from it.                             
069300     MOVE WS-RUN-DATE-CC       TO WS-CAL-YEAR (1:2)                       
069400* carry WS-RUN-DATE-YY into WS-CAL-YEAR so                                
069500*    the rest of the paragraph works from it.                             
069600     MOVE WS-RUN-DATE-YY       TO WS-CAL-YEAR (3:2)                       
069700* work out WS-CAL-YEAR, rounded the way                                   
069800*    the shop rounds money.                                               
069900     COMPUTE WS-CAL-YEAR = (WS-RUN-DATE-CC * 100)                         
070000                          + WS-RUN-DATE-YY                                
070100* carry WS-RUN-DATE-MM into WS-CAL-MONTH                                  
070200*    so the rest of the paragraph works from                              
070300*    it.                                                                  
070400     MOVE WS-RUN-DATE-MM       TO WS-CAL-MONTH                            
070500* carry WS-RUN-DATE-DD into WS-CAL-DAY so                                 
070600*    the rest of the paragraph works from it.                             
070700     MOVE WS-RUN-DATE-DD       TO WS-CAL-DAY                              
070800* carry WS-RUN-TIME-HH into WS-CAL-HOUR so                                
070900*    the rest of the paragraph works from it.                             
071000     MOVE WS-RUN-TIME-HH       TO WS-CAL-HOUR                             
071100*                                                                         
071200* clear WS-SCALE-MAX-VALUE back to its                                    
071300*    starting value before the next step uses                             
071400*    it.                                                                  
071500     MOVE ZERO TO WS-SCALE-MAX-VALUE                                      
071600* perform 310000-BEGN-WALK-ONE-PERIOD to                                  
071700*    total one period of the window; control                              
071800*    returns here when it is done.                                        
071900     PERFORM 310000-BEGN-WALK-ONE-PERIOD                                  
072000        THRU 310000-ENDN-WALK-ONE-PERIOD                                  
072100        VARYING WX-WN-IDX FROM 1 BY 1                                     
072200          UNTIL WX-WN-IDX > WS-PARM-WINDOW-N                              
072300*                                                                         
072400* test whether ws-parm-yscale > zero, and                                 
072500*    branch accordingly.                                                  
072600     IF WS-PARM-YSCALE > ZERO                                             
072700         DIVIDE WS-SCALE-MAX-VALUE BY WS-PARM-YSCALE                      
072800             GIVING WS-SCALE-STEP                                         
072900             REMAINDER WS-SCALE-REMAINDER                                 
073000* test whether ws-scale-remainder not =                                   
073100*    zero, and branch accordingly.                                        
073200         IF WS-SCALE-REMAINDER NOT = ZERO                                 
073300* accumulate 1 into WS-SCALE-STEP for the                                 
073400*    run totals.                                                          
073500             ADD 1 TO WS-SCALE-STEP                                       
073600         END-IF                                                           
073700     END-IF.                                                              
073800 300000-ENDN-WALK-WINDOW.                                                 
073900     EXIT.                                                                
074000*                                                                         
074100 310000-BEGN-WALK-ONE-PERIOD.                                             
074200* perform 320000-BEGN-BUILD-LABEL to build                                
074300*    this period's report label; control                                  
074400*    returns here when it is done.                                        
074500     PERFORM 320000-BEGN-BUILD-LABEL                                      
074600        THRU 320000-ENDN-BUILD-LABEL                                      
074700* perform 330000-BEGN-LOOKUP-BUCKET to                                    
074800*    look up this period's bucket in the                                  
074900*    table; control returns here when it is                               
075000*    done.                                                                
075100     PERFORM 330000-BEGN-LOOKUP-BUCKET                                    
075200        THRU 330000-ENDN-LOOKUP-BUCKET                                    
075300* carry WS-CAL-PERIOD-LABEL into WS-WN-                                   
075400*    LABEL so the rest of the paragraph works                             
075500*    from it.                                                             
075600     MOVE WS-CAL-PERIOD-LABEL TO WS-WN-LABEL (WX-WN-IDX)                  
075700* test whether sw-found-y, and branch                                     
075800*    accordingly.                                                         
075900     IF SW-FOUND-Y                                                        
076000* move a value forward into the work area.                                
076100         MOVE WS-BK-QTY   (WS-BK-IDX-FOUND)                               
076200                           TO WS-WN-QTY   (WX-WN-IDX)                     
076300* move a value forward into the work area.                                
076400         MOVE WS-BK-MONEY (WS-BK-IDX-FOUND)                               
076500                           TO WS-WN-MONEY (WX-WN-IDX)                     
076600* otherwise, take the other branch below.                                 
076700     ELSE                                                                 
076800* clear WS-WN-QTY back to its starting                                    
076900*    value before the next step uses it.                                  
077000         MOVE ZERO TO WS-WN-QTY   (WX-WN-IDX)                             
077100* clear WS-WN-MONEY back to its starting                                  
077200*    value before the next step uses it.                                  
077300         MOVE ZERO TO WS-WN-MONEY (WX-WN-IDX)                             
077400     END-IF                                                               
077500* test whether sw-parm-qty, and branch                                    
077600*    accordingly.                                                         
077700     IF SW-PARM-QTY                                                       
077800* test whether ws-wn-qty (wx-wn-idx) > ws-                                
077900*    scale-max-value, and branch accordingly.                             
078000         IF WS-WN-QTY (WX-WN-IDX) > WS-SCALE-MAX-VALUE                    
078100* move a value forward into the work area.                                
078200             MOVE WS-WN-QTY (WX-WN-IDX) TO WS-SCALE-MAX-VALUE             
078300         END-IF                                                           
078400* otherwise, take the other branch below.                                 
078500     ELSE                                                                 
078600* test whether ws-wn-money (wx-wn-idx) >                                  
078700*    ws-scale-max-value, and branch                                       
078800*    accordingly.                                                         
078900         IF WS-WN-MONEY (WX-WN-IDX) > WS-SCALE-MAX-VALUE                  
079000* move a value forward into the work area.                                
079100             MOVE WS-WN-MONEY (WX-WN-IDX) TO WS-SCALE-MAX-VALUE           
079200         END-IF                                                           
079300     END-IF                                                               
079400*                                                                         
079500* branch on whichever case applies to this                                
079600*    record.                                                              
079700     EVALUATE TRUE                                                        
079800* this case fires when sw-parm-unit-hour.                                 
079900         WHEN SW-PARM-UNIT-HOUR                                           
080000* perform 210500-BEGN-DECR-HOUR to step                                   
080100*    the working calendar back one hour;                                  
080200*    control returns here when it is done.                                
080300             PERFORM 210500-BEGN-DECR-HOUR                                
080400                THRU 210500-ENDN-DECR-HOUR                                
080500* this case fires when sw-parm-unit-day.                                  
080600         WHEN SW-PARM-UNIT-DAY                                            
080700* perform 210600-BEGN-DECR-DAY to step the                                
080800*    working calendar back one day; control                               
080900*    returns here when it is done.                                        
081000             PERFORM 210600-BEGN-DECR-DAY                                 
081100                THRU 210600-ENDN-DECR-DAY                                 
081200* this case fires when sw-parm-unit-month.                                
081300         WHEN SW-PARM-UNIT-MONTH                                          
081400* perform 210700-BEGN-DECR-MONTH to step                                  
081500*    the working calendar back one month;                                 
081600*    control returns here when it is done.                                
081700             PERFORM 210700-BEGN-DECR-MONTH                               
081800                THRU 210700-ENDN-DECR-MONTH                               
081900* this case fires when sw-parm-unit-year.                                 
082000         WHEN SW-PARM-UNIT-YEAR                                           
082100* perform 210800-BEGN-DECR-YEAR to step                                   
082200*    the working calendar back one year;                                  
082300*    control returns here when it is done.                                
082400             PERFORM 210800-BEGN-DECR-YEAR                                
082500                THRU 210800-ENDN-DECR-YEAR                                
082600     END-EVALUATE.                                                        
082700 310000-ENDN-WALK-ONE-PERIOD.                                             
082800     EXIT.                                                                
082900*                                                                         
083000 320000-BEGN-BUILD-LABEL.                                                 
083100* clear WS-CAL-PERIOD-LABEL back to its                                   
083200*    starting value before the next step uses                             
083300*    it.                                                                  
083400     MOVE SPACES TO WS-CAL-PERIOD-LABEL                                   
083500* branch on whichever case applies to this                                
083600*    record.                                                              
083700     EVALUATE TRUE                                                        
083800* this case fires when sw-parm-unit-hour.                                 
083900         WHEN SW-PARM-UNIT-HOUR                                           
084000* build up a composite field from its                                     
084100*    separate pieces.                                                     
084200             STRING WS-CAL-YEAR  '/' WS-CAL-MONTH '/'                     
084300                    WS-CAL-DAY   ' '  WS-CAL-HOUR                         
084400                 DELIMITED BY SIZE INTO WS-CAL-PERIOD-LABEL               
084500* this case fires when sw-parm-unit-day.                                  
084600         WHEN SW-PARM-UNIT-DAY                                            
084700* build up a composite field from its                                     
084800*    separate pieces.                                                     
084900             STRING WS-CAL-YEAR  '/' WS-CAL-MONTH '/'                     
085000                    WS-CAL-DAY                                            
085100                 DELIMITED BY SIZE INTO WS-CAL-PERIOD-LABEL               
085200* this case fires when sw-parm-unit-month.                                
085300         WHEN SW-PARM-UNIT-MONTH                                          
085400* build up a composite field from its                                     
085500*    separate pieces.                                                     
085600             STRING WS-CAL-YEAR  '/' WS-CAL-MONTH                         
085700                 DELIMITED BY SIZE INTO WS-CAL-PERIOD-LABEL               
085800* this case fires when sw-parm-unit-year.                                 
085900         WHEN SW-PARM-UNIT-YEAR                                           
086000* build up a composite field from its                                     
086100*    separate pieces.                                                     
086200             STRING WS-CAL-YEAR                                           
086300                 DELIMITED BY SIZE INTO WS-CAL-PERIOD-LABEL               
086400     END-EVALUATE.                                                        
086500 320000-ENDN-BUILD-LABEL.                                                 
086600     EXIT.                                                                
086700*                                                                         
086800 330000-BEGN-LOOKUP-BUCKET.                                               
086900* flag SW-FOUND-N for the logic that                                      
087000*    follows.                                                             
087100     SET SW-FOUND-N TO TRUE                                               
087200* flag WX-BK-IDX for the logic that                                       
087300*    follows.                                                             
087400     SET WX-BK-IDX  TO 1                                                  
087500     SEARCH WS-BK-ENTRY                                                   
087600         AT END                                                           
087700             CONTINUE                                                     
087800* this case fires when ws-bk-year  (wx-bk-                                
087900*    idx) = ws-cal-year.                                                  
088000         WHEN WS-BK-YEAR  (WX-BK-IDX) = WS-CAL-YEAR                       
088100          AND (SW-PARM-UNIT-YEAR                                          
088200               OR WS-BK-MONTH (WX-BK-IDX) = WS-CAL-MONTH)                 
088300          AND (SW-PARM-UNIT-YEAR OR SW-PARM-UNIT-MONTH                    
088400               OR WS-BK-DAY   (WX-BK-IDX) = WS-CAL-DAY)                   
088500          AND (NOT SW-PARM-UNIT-HOUR                                      
088600               OR WS-BK-HOUR  (WX-BK-IDX) = WS-CAL-HOUR)                  
088700* flag SW-FOUND-Y for the logic that                                      
088800*    follows.                                                             
088900             SET SW-FOUND-Y     TO TRUE                                   
089000* flag WS-BK-IDX-FOUND for the logic that                                 
089100*    follows.                                                             
089200             SET WS-BK-IDX-FOUND TO WX-BK-IDX                             
089300     END-SEARCH.                                                          
089400 330000-ENDN-LOOKUP-BUCKET.                                               
089500     EXIT.                                                                
089600*                                                                         
089700 210500-BEGN-DECR-HOUR.                                                   
089800* test whether ws-cal-hour = zero, and                                    
089900*    branch accordingly.                                                  
090000     IF WS-CAL-HOUR = ZERO                                                
090100* carry 23 into WS-CAL-HOUR so the rest of                                
090200*    the paragraph works from it.                                         
090300         MOVE 23 TO WS-CAL-HOUR                                           
090400* perform 210600-BEGN-DECR-DAY to step the                                
090500*    working calendar back one day; control                               
090600*    returns here when it is done.                                        
090700         PERFORM 210600-BEGN-DECR-DAY                                     
090800            THRU 210600-ENDN-DECR-DAY                                     
090900* otherwise, take the other branch below.                                 
091000     ELSE                                                                 
091100* reduce WS-CAL-HOUR by 1 to keep the                                     
091200*    balance current.                                                     
091300         SUBTRACT 1 FROM WS-CAL-HOUR                                      
091400     END-IF.                                                              
091500 210500-ENDN-DECR-HOUR.                                                   
091600     EXIT.                                                                
091700*                                                                         
091800 210600-BEGN-DECR-DAY.                                                    
091900* test whether ws-cal-day = 1, and branch                                 
092000*    accordingly.                                                         
092100     IF WS-CAL-DAY = 1                                                    
092200* perform 210700-BEGN-DECR-MONTH to step                                  
092300*    the working calendar back one month;                                 
092400*    control returns here when it is done.                                
092500         PERFORM 210700-BEGN-DECR-MONTH                                   
092600            THRU 210700-ENDN-DECR-MONTH                                   
092700* perform 210400-BEGN-LOOKUP-MONTH-DAYS to                                
092800*    look up how many days are in a month;                                
092900*    control returns here when it is done.                                
093000         PERFORM 210400-BEGN-LOOKUP-MONTH-DAYS                            
093100            THRU 210400-ENDN-LOOKUP-MONTH-DAYS                            
093200* carry WS-CAL-LOOKUP-DAYS into WS-CAL-DAY                                
093300*    so the rest of the paragraph works from                              
093400*    it.                                                                  
093500         MOVE WS-CAL-LOOKUP-DAYS TO WS-CAL-DAY                            
093600* otherwise, take the other branch below.                                 
093700     ELSE                                                                 
093800* reduce WS-CAL-DAY by 1 to keep the                                      
093900*    balance current.                                                     
094000         SUBTRACT 1 FROM WS-CAL-DAY                                       
094100     END-IF.                                                              
094200 210600-ENDN-DECR-DAY.                                                    
094300     EXIT.                                                                
094400*                                                                         
094500 210700-BEGN-DECR-MONTH.                                                  
094600* test whether ws-cal-month = 1, and                                      
094700*    branch accordingly.                                                  
094800     IF WS-CAL-MONTH = 1                                                  
094900* carry 12 into WS-CAL-MONTH so the rest                                  
095000*    of the paragraph works from it.                                      
095100         MOVE 12 TO WS-CAL-MONTH                                          
095200* perform 210800-BEGN-DECR-YEAR to step                                   
095300*    the working calendar back one year;                                  
095400*    control returns here when it is done.                                
095500         PERFORM 210800-BEGN-DECR-YEAR                                    
095600            THRU 210800-ENDN-DECR-YEAR                                    
095700* otherwise, take the other branch below.                                 
095800     ELSE                                                                 
095900* reduce WS-CAL-MONTH by 1 to keep the                                    
096000*    balance current.                                                     
096100         SUBTRACT 1 FROM WS-CAL-MONTH                                     
096200     END-IF.                                                              
096300 210700-ENDN-DECR-MONTH.                                                  
096400     EXIT.                                                                
096500*                                                                         
096600 210800-BEGN-DECR-YEAR.                                                   
096700* reduce WS-CAL-YEAR by 1 to keep the                                     
096800*    balance current.                                                     
096900     SUBTRACT 1 FROM WS-CAL-YEAR.                                         
097000 210800-ENDN-DECR-YEAR.                                                   
097100     EXIT.                                                                
097200*                                                                         
097300* LOOK UP HOW MANY DAYS THE MONTH THE WINDOW IS ROLLING INTO              
097400* ACTUALLY HAS, SWITCHING FEBRUARY'S ENTRY FOR LEAP YEARS FIRST.          
097500 210400-BEGN-LOOKUP-MONTH-DAYS.                                           
097600     DIVIDE WS-CAL-YEAR BY 4   GIVING WS-CAL-LEAP-TEST-1                  
097700                             REMAINDER WS-CAL-LEAP-TEST-2                 
097800     DIVIDE WS-CAL-YEAR BY 100 GIVING WS-CAL-LEAP-TEST-1                  
097900                             REMAINDER WS-CAL-LEAP-TEST-3                 
098000     DIVIDE WS-CAL-YEAR BY 400 GIVING WS-CAL-LEAP-TEST-1                  
098100                             REMAINDER WS-CAL-LEAP-TEST-4                 
098200* test whether ws-cal-leap-test-2 = zero,                                 
098300*    and branch accordingly.                                              
098400     IF WS-CAL-LEAP-TEST-2 = ZERO                                         
098500     AND (WS-CAL-LEAP-TEST-3 NOT = ZERO                                   
098600          OR WS-CAL-LEAP-TEST-4 = ZERO)                                   
098700* flag WX-MD-IDX for the logic that                                       
098800*    follows.                                                             
098900         SET WX-MD-IDX TO 2                                               
099000* flag SW-MD-FEB-LEAP (WX-MD-IDX for the                                  
099100*    logic that follows.                                                  
099200         SET SW-MD-FEB-LEAP (WX-MD-IDX) TO TRUE                           
099300* otherwise, take the other branch below.                                 
099400     ELSE                                                                 
099500* flag WX-MD-IDX for the logic that                                       
099600*    follows.                                                             
099700         SET WX-MD-IDX TO 2                                               
099800* flag SW-MD-FEB-NORMAL (WX-MD-IDX for the                                
099900*    logic that follows.                                                  
100000         SET SW-MD-FEB-NORMAL (WX-MD-IDX) TO TRUE                         
100100     END-IF                                                               
100200*                                                                         
100300* flag WX-MD-IDX for the logic that                                       
100400*    follows.                                                             
100500     SET WX-MD-IDX TO 1                                                   
100600     SEARCH WS-MD-ENTRY                                                   
100700         AT END                                                           
100800* carry 30 into WS-CAL-LOOKUP-DAYS so the                                 
100900*    rest of the paragraph works from it.                                 
101000             MOVE 30 TO WS-CAL-LOOKUP-DAYS                                
101100* this case fires when ws-md-month-num                                    
101200*    (wx-md-idx) = ws-cal-month.                                          
101300         WHEN WS-MD-MONTH-NUM (WX-MD-IDX) = WS-CAL-MONTH                  
101400* move a value forward into the work area.                                
101500             MOVE WS-MD-TOTAL-DAYS (WX-MD-IDX)                            
101600               TO WS-CAL-LOOKUP-DAYS                                      
101700     END-SEARCH.                                                          
101800 210400-ENDN-LOOKUP-MONTH-DAYS.                                           
101900     EXIT.                                                                
102000*                                                                         
102100*---------------------------------------------------------------          
102200* 400000 - PRINT THE HEADING, THE DETAIL LINES MOST-RECENT-               
102300* FIRST, THE SUBTOTAL/GRAND-TOTAL LINE AND THE REJECT COUNT.              
102400*---------------------------------------------------------------          
102500 400000-BEGN-PRINT-REPORT.                                                
102600* carry WS-RUN-DATE-FMT into RH1-RUN-DATE                                 
102700*    so the rest of the paragraph works from                              
102800*    it.                                                                  
102900     MOVE WS-RUN-DATE-FMT   TO RH1-RUN-DATE                               
103000* write the RP-PRINT-LINE record out to                                   
103100*    its file.                                                            
103200     WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-1                           
103300*                                                                         
103400* clear RH2-UNIT back to its starting                                     
103500*    value before the next step uses it.                                  
103600     MOVE SPACES TO RH2-UNIT                                              
103700* branch on whichever case applies to this                                
103800*    record.                                                              
103900     EVALUATE TRUE                                                        
104000* this case fires when sw-parm-unit-hour                                  
104100*    move 'hour'  to rh2-unit.                                            
104200         WHEN SW-PARM-UNIT-HOUR  MOVE 'HOUR'  TO RH2-UNIT                 
104300* this case fires when sw-parm-unit-day                                   
104400*    move 'day'   to rh2-unit.                                            
104500         WHEN SW-PARM-UNIT-DAY   MOVE 'DAY'   TO RH2-UNIT                 
104600* this case fires when sw-parm-unit-month                                 
104700*    move 'month' to rh2-unit.                                            
104800         WHEN SW-PARM-UNIT-MONTH MOVE 'MONTH' TO RH2-UNIT                 
104900* this case fires when sw-parm-unit-year                                  
105000*    move 'year'  to rh2-unit.                                            
105100         WHEN SW-PARM-UNIT-YEAR  MOVE 'YEAR'  TO RH2-UNIT                 
105200     END-EVALUATE                                                         
105300* carry WS-PARM-TX-TYPE into RH2-TYPE so                                  
105400*    the rest of the paragraph works from it.                             
105500     MOVE WS-PARM-TX-TYPE TO RH2-TYPE                                     
105600* test whether sw-filter-on, and branch                                   
105700*    accordingly.                                                         
105800     IF SW-FILTER-ON                                                      
105900* carry WS-PARM-CAT into WS-CAT-CODE-EDIT                                 
106000*    so the rest of the paragraph works from                              
106100*    it.                                                                  
106200         MOVE WS-PARM-CAT     TO WS-CAT-CODE-EDIT (1:2)                   
106300* carry WS-PARM-SUB into WS-CAT-CODE-EDIT                                 
106400*    so the rest of the paragraph works from                              
106500*    it.                                                                  
106600         MOVE WS-PARM-SUB     TO WS-CAT-CODE-EDIT (3:2)                   
106700* carry WS-PARM-SUBSUB into WS-CAT-CODE-                                  
106800*    EDIT so the rest of the paragraph works                              
106900*    from it.                                                             
107000         MOVE WS-PARM-SUBSUB  TO WS-CAT-CODE-EDIT (5:2)                   
107100* carry WS-CAT-CODE-EDIT into RH2-CAT-CODE                                
107200*    so the rest of the paragraph works from                              
107300*    it.                                                                  
107400         MOVE WS-CAT-CODE-EDIT TO RH2-CAT-CODE                            
107500* otherwise, take the other branch below.                                 
107600     ELSE                                                                 
107700* move a value forward into the work area.                                
107800         MOVE 'ALL   ' TO RH2-CAT-CODE                                    
107900     END-IF                                                               
108000* write the RP-PRINT-LINE record out to                                   
108100*    its file.                                                            
108200     WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-2                           
108300* write the RP-PRINT-LINE record out to                                   
108400*    its file.                                                            
108500     WRITE RP-PRINT-LINE FROM RP-HEADING-LINE-3                           
108600*                                                                         
108700* perform 410000-BEGN-PRINT-ONE-DETAIL to                                 
108800*    print one detail line and roll the                                   
108900*    subtotal; control returns here when it                               
109000*    is done.                                                             
109100     PERFORM 410000-BEGN-PRINT-ONE-DETAIL                                 
109200        THRU 410000-ENDN-PRINT-ONE-DETAIL                                 
109300        VARYING WX-WN-IDX FROM 1 BY 1                                     
109400          UNTIL WX-WN-IDX > WS-PARM-WINDOW-N                              
109500*                                                                         
109600* write the RP-PRINT-LINE record out to                                   
109700*    its file.                                                            
109800     WRITE RP-PRINT-LINE FROM RP-SUBTOTAL-LINE                            
109900*                                                                         
110000* carry WS-PARM-TX-TYPE into RD-TYPE so                                   
110100*    the rest of the paragraph works from it.                             
110200     MOVE WS-PARM-TX-TYPE TO RD-TYPE OF RP-GRANDTOTAL-LINE                
110300* write the RP-PRINT-LINE record out to                                   
110400*    its file.                                                            
110500     WRITE RP-PRINT-LINE FROM RP-GRANDTOTAL-LINE                          
110600*                                                                         
110700* carry WS-ARCHIVE-REJECT-CNT into RR-                                    
110800*    REJECT-CNT so the rest of the paragraph                              
110900*    works from it.                                                       
111000     MOVE WS-ARCHIVE-REJECT-CNT TO RR-REJECT-CNT                          
111100* write the RP-PRINT-LINE record out to                                   
111200*    its file.                                                            
111300     WRITE RP-PRINT-LINE FROM RP-REJECT-LINE.                             
111400 400000-ENDN-PRINT-REPORT.                                                
111500     EXIT.                                                                
111600*                                                                         
111700 410000-BEGN-PRINT-ONE-DETAIL.                                            
111800* move a value forward into the work area.                                
111900     MOVE WS-WN-LABEL (WX-WN-IDX) TO RD-PERIOD-LABEL                      
112000* carry WS-PARM-TX-TYPE into RD-TYPE so                                   
112100*    the rest of the paragraph works from it.                             
112200     MOVE WS-PARM-TX-TYPE         TO RD-TYPE                              
112300* move a value forward into the work area.                                
112400     MOVE WS-WN-QTY   (WX-WN-IDX) TO RD-QTY-TOTAL                         
112500* move a value forward into the work area.                                
112600     MOVE WS-WN-MONEY (WX-WN-IDX) TO RD-MONEY-TOTAL                       
112700* write the RP-PRINT-LINE record out to                                   
112800*    its file.                                                            
112900     WRITE RP-PRINT-LINE FROM RP-DETAIL-LINE                              
113000* accumulate CTE-01 into WS-DETAIL-LINES-                                 
113100*    CNT for the run totals.                                              
113200     ADD CTE-01 TO WS-DETAIL-LINES-CNT                                    
113300* accumulate a running total for the run-                                 
113400*    end summary.                                                         
113500     ADD WS-WN-QTY   (WX-WN-IDX) TO RS-QTY-SUBTOTAL                       
113600* accumulate a running total for the run-                                 
113700*    end summary.                                                         
113800     ADD WS-WN-MONEY (WX-WN-IDX) TO RS-MONEY-SUBTOTAL                     
113900* accumulate a running total for the run-                                 
114000*    end summary.                                                         
114100     ADD WS-WN-QTY   (WX-WN-IDX) TO RG-QTY-TOTAL                          
114200* accumulate a running total for the run-                                 
114300*    end summary.                                                         
114400     ADD WS-WN-MONEY (WX-WN-IDX) TO RG-MONEY-TOTAL.                       
114500 410000-ENDN-PRINT-ONE-DETAIL.                                            
114600     EXIT.                                                                
114700*                                                                         
114800*---------------------------------------------------------------          
114900* 900000 - CLOSE FILES AND SHOW THE OPERATIONS SUMMARY PANEL.             
115000*---------------------------------------------------------------          
115100 900000-BEGN-FINISH-RUN.                                                  
115200* close the run's files now that                                          
115300*    processing is finished.                                              
115400     CLOSE ARCHIVE-FILE                                                   
115500           STATRPT-FILE                                                   
115600*                                                                         
115700* show a line of the result panel so the                                  
115800*    operator can read it.                                                
115900     DISPLAY SPACE                                                        
116000* show a line of the result panel so the                                  
116100*    operator can read it.                                                
116200     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'                  
116300* show a line of the result panel so the                                  
116400*    operator can read it.                                                
116500     DISPLAY '|BZSTARPT END-OF-RUN SUMMARY              '                 
116600* show a line of the result panel so the                                  
116700*    operator can read it.                                                
116800     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'                  
116900* show a line of the result panel so the                                  
117000*    operator can read it.                                                
117100     DISPLAY '|Archive rows read      : ' WS-ARCHIVE-READ-CNT             
117200* show a line of the result panel so the                                  
117300*    operator can read it.                                                
117400     DISPLAY '|Archive rows rejected  : ' WS-ARCHIVE-REJECT-CNT           
117500* show a line of the result panel so the                                  
117600*    operator can read it.                                                
117700     DISPLAY '|Archive rows filtered  : ' WS-ARCHIVE-SKIP-CNT             
117800* show a line of the result panel so the                                  
117900*    operator can read it.                                                
118000     DISPLAY '|Buckets posted         : ' WS-BUCKET-POST-CNT              
118100* show a line of the result panel so the                                  
118200*    operator can read it.                                                
118300     DISPLAY '|Detail lines printed   : ' WS-DETAIL-LINES-CNT             
118400* show a line of the result panel so the                                  
118500*    operator can read it.                                                
118600     DISPLAY '|Scale step (BZ-0050)   : ' WS-SCALE-STEP                   
118700* show a line of the result panel so the                                  
118800*    operator can read it.                                                
118900     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'.                 
119000 900000-ENDN-FINISH-RUN.                                                  
119100     EXIT.                                                                
119200*                                                                         
119300 END PROGRAM BZSTARPT.                                                    
