000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BZTRNPST.                                                 
000300 AUTHOR.        R HOLLAND.                                                
000400 INSTALLATION.  MIDLAND TRADE SYSTEMS INC - MTS DATA CENTER.              
000500 DATE-WRITTEN.  03/14/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - BAZAAR LEDGER SYSTEM.              
000800*                                                                         
000900***************************************************************           
001000*                     CHANGE LOG                              *           
001100*---------------------------------------------------------------          
001200* DATE       BY   TICKET   DESCRIPTION                        *           
001300*---------------------------------------------------------------          
001400* 03/14/88   RH   BZ-0001  ORIGINAL PROGRAM - NIGHTLY BAZAAR   *          
001500*                          TRANSACTION POST AND STAT ACCUMUL.  *          
001600* 04/02/88   RH   BZ-0006  ADDED SUB-SUB-CATEGORY LEVEL TO THE *          
001700*                          ROLL-UP TREE (WAS CAT/SUB ONLY).    *          
001800* 09/19/88   TOK  BZ-0014  ADDED SEQUENCE-ID PROBE LOGIC FOR   *          
001900*                          COLLIDING HOURLY DETAIL SLOTS.      *          
002000* 02/06/89   TOK  BZ-0021  CORRECTED MONEY ROUNDING ON THE     *          
002100*                          DAY/MONTH/YEAR ROLL-UP CELLS.       *          
002200* 11/30/89   RH   BZ-0033  ADDED MAX-14-OPEN-ENQUIRY EDIT ON   *          
002300*                          ORDER AND OFFER CREATION.           *          
002400* 05/11/90   JPR  BZ-0040  ADDED CROSS-MATCH ON ORDER/OFFER    *          
002500*                          CREATION AND BUY-ORDER REMNANTS.    *          
002600* 01/22/91   JPR  BZ-0047  ADDED TAX RATE PARAMETER TO INSTANT *          
002700*                          SELL PROCEEDS.                      *          
002800* 08/08/92   TOK  BZ-0055  ADDED NIGHTLY SETTLEMENT SWEEP TO   *          
002900*                          AUTO-COLLECT FULLY FILLED BOOK      *          
003000*                          ENTRIES.                            *          
003100* 03/17/94   RH   BZ-0062  ADDED CANCEL-ON-LOAD EDIT FOR BOOK  *          
003200*                          ENTRIES WITH OUT-OF-RANGE CATEGORY. *          
003300* 10/02/96   LMB  BZ-0071  WIDENED HOUR-CELL AND DETAIL TABLES *          
003400*                          AFTER OVERFLOW ON HEAVY-VOLUME DAY. *          
003500* 06/25/98   LMB  BZ-0080  YEAR 2000 REMEDIATION - TX-YEAR AND *          
003600*                          EN-ID DATE MATH REVIEWED, NO CHANGE *          
003700*                          REQUIRED, FIELDS ALREADY 4-DIGIT.   *          
003800* 01/09/99   LMB  BZ-0081  Y2K SIGN-OFF - RE-RAN FULL YEAR     *          
003900*                          BOUNDARY TEST DECK, NO DEFECTS.     *          
004000* 07/14/01   DKS  BZ-0093  ADDED SETTLEMENT COUNTS TO THE      *          
004100*                          END-OF-RUN SUMMARY PANEL.           *          
004200* 11/12/01   LMB  BZ-0096  PADDED WORKING-STORAGE TABLE ROWS   *          
004300*                          TO SHOP RECORD-LAYOUT STANDARD -    *          
004400*                          NO LOGIC CHANGE.                    *          
004500* 02/03/03   JPR  BZ-0099  INSTANT BUY/SELL FILLS NOW POST      *         
004600*                          UNDER THE INCOMING RECORD'S OWN      *         
004700*                          TX-TYPE - WERE POSTING UNDER THE     *         
004800*                          RESTING SIDE'S TYPE, SO STATRPT      *         
004900*                          NEVER SAW BI/SI ACTIVITY.            *         
005000* 02/03/03   JPR  BZ-0100  INSTANT SELL FILLS NOW TAX THE       *         
005100*                          GROSS PROCEEDS AT FILL TIME - WAS    *         
005200*                          ONLY BEING DONE ON THE SETTLEMENT    *         
005300*                          SWEEP FOR RESTING SELL OFFERS.       *         
005400* 03/18/03   JPR  BZ-0103  ADDED THE CB/CS CANCEL-ENQUIRY       *         
005500*                          TRANSACTION TYPES - CANCELLING AN    *         
005600*                          OPEN ORDER OR OFFER HAD NO TRIGGER   *         
005700*                          ANYWHERE IN THE POSTING RUN BEFORE   *         
005800*                          THIS - EN-LEFT (OR EN-LEFT x PRICE)  *         
005900*                          PLUS REMNANTS ARE NOW REFUNDED AND   *         
006000*                          THE ROW IS DROPPED FROM THE BOOK.    *         
006100* 04/22/03   JPR  BZ-0104  ADDED A NARRATIVE COMMENT LINE       *         
006200*                           AHEAD OF EVERY EXECUTABLE           *         
006300*                           STATEMENT IN THE PROCEDURE          *         
006400*                           DIVISION - AUDIT WANTED A FULLY     *         
006500*                           SELF-DOCUMENTING POSTING RUN        *         
006600*                           AFTER THE BZ-0103 CANCEL CHANGE.    *         
006700*                           NO LOGIC WAS TOUCHED HERE.          *         
006800* 05/07/03   JPR  BZ-0105  BUY-ORDER FILLS TAKEN AT ENTRY-      *         
006900*                          CREATION TIME (310000/321000/       *          
007000*                          322000) WERE COMPUTING WS-MATCH-     *         
007100*                          REMNANT-ADD BUT NEVER STORING IT -   *         
007200*                          THE NEW BOOK ROW ALWAYS STARTED AT   *         
007300*                          ZERO REMNANTS.  322000 NOW FEEDS     *         
007400*                          WS-NEW-ENTRY-REMNANTS, WHICH 317000  *         
007500*                          CARRIES INTO WS-ENQ-REMNANTS ON THE  *         
007600*                          NEW ROW INSTEAD OF FORCING ZERO.     *         
007700* 05/19/03   JPR  BZ-0106  REDESIGNED THE BZ-0103 CANCEL        *         
007800*                          TRIGGER - AUDIT FOUND THE CB/CS TX-  *         
007900*                          TYPE CODES WERE OUTSIDE THE FOUR-    *         
008000*                          CODE TRANSACTION LAYOUT AND WERE     *         
008100*                          BEING LET PAST THE FILE'S OWN EDIT.  *         
008200*                          A BO OR SO RECORD WITH TX-AMOUNT     *         
008300*                          ZERO NOW CARRIES THE CANCEL SIGNAL   *         
008400*                          INSTEAD - IT CANNOT BE A REAL ORDER/ *         
008500*                          OFFER (ZERO QUANTITY), SO 310000     *         
008600*                          ROUTES IT TO 340000/341000 (LOGIC    *         
008700*                          UNCHANGED) RATHER THAN CREATING A    *         
008800*                          BOOK ROW.  THE CB/CS 88-LEVELS, THE  *         
008900*                          210000 EDIT CLAUSE AND THE 300000    *         
009000*                          DISPATCH BRANCH ARE REMOVED.         *         
009100***************************************************************           
009200*                                                                         
009300* THIS PROGRAM RUNS THE NIGHTLY POSTING CYCLE FOR THE BAZAAR              
009400* LEDGER.  IT READS THE OPEN ENQUIRY BOOK (BUY ORDERS AND SELL            
009500* OFFERS), THEN READS THE DAY'S TRANSACTIONS.  A BO OR SO                 
009600* TRANSACTION IS A REQUEST TO OPEN A NEW ORDER/OFFER; IT IS               
009700* FIRST CROSSED AGAINST THE OPPOSITE BOOK AND ANY REMAINDER IS            
009800* LEFT RESTING.  A BI OR SI TRANSACTION IS AN INSTANT TRADE; IT           
009900* IS FILLED FROM THE OPPOSITE BOOK AND ANY UNFILLED REMAINDER IS          
010000* REPORTED BACK, NOT QUEUED.  EVERY FILL IS POSTED INTO THE               
010100* HOUR/DAY/MONTH/YEAR STATISTICS TREE WITH ITS OWN AMOUNT AND             
010200* PRICE.  AT END OF RUN A SETTLEMENT SWEEP AUTO-COLLECTS ANY              
010300* BOOK ENTRY THAT HAS BEEN COMPLETELY FILLED.  THE UPDATED BOOK           
010400* IS REWRITTEN AND THE HOUR-LEVEL DETAIL IS ARCHIVED.                     
010500*                                                                         
010600 ENVIRONMENT DIVISION.                                                    
010700 CONFIGURATION SECTION.                                                   
010800 SPECIAL-NAMES.                                                           
010900     C01 IS TOP-OF-FORM                                                   
011000     UPSI-0 IS WS-SETTLEMENT-SWITCH                                       
011100         ON STATUS IS SW-SETTLEMENT-ON                                    
011200         OFF STATUS IS SW-SETTLEMENT-OFF.                                 
011300 INPUT-OUTPUT SECTION.                                                    
011400 FILE-CONTROL.                                                            
011500     SELECT OPTIONAL TRANSACTIONS-FILE                                    
011600            ASSIGN TO TRANSACT                                            
011700            ORGANIZATION IS LINE SEQUENTIAL                               
011800            FILE STATUS  IS FS-TRANSACTIONS.                              
011900*                                                                         
012000     SELECT OPTIONAL ENQUIRIES-FILE                                       
012100            ASSIGN TO ENQFILE                                             
012200            ORGANIZATION IS LINE SEQUENTIAL                               
012300            FILE STATUS  IS FS-ENQUIRIES.                                 
012400*                                                                         
012500     SELECT OPTIONAL ENQUIRIES-OUT-FILE                                   
012600            ASSIGN TO ENQFILO                                             
012700            ORGANIZATION IS LINE SEQUENTIAL                               
012800            FILE STATUS  IS FS-ENQUIRIES-OUT.                             
012900*                                                                         
013000     SELECT OPTIONAL ARCHIVE-FILE                                         
013100            ASSIGN TO ARCHIVE                                             
013200            ORGANIZATION IS LINE SEQUENTIAL                               
013300            FILE STATUS  IS FS-ARCHIVE.                                   
013400*                                                                         
013500 DATA DIVISION.                                                           
013600 FILE SECTION.                                                            
013700*                                                                         
013800* INPUT TRANSACTION EVENT - ONE PER MARKET EVENT REQUEST.                 
013900 FD  TRANSACTIONS-FILE                                                    
014000     LABEL RECORDS STANDARD                                               
014100     RECORD CONTAINS 50 CHARACTERS.                                       
014200 01  TX-RECORD.                                                           
014300     05  TX-TYPE                     PIC X(02).                           
014400         88  SW-TX-TYPE-BUY-INSTANT       VALUE 'BI'.                     
014500         88  SW-TX-TYPE-SELL-INSTANT      VALUE 'SI'.                     
014600         88  SW-TX-TYPE-BUY-ORDER         VALUE 'BO'.                     
014700         88  SW-TX-TYPE-SELL-OFFER        VALUE 'SO'.                     
014800     05  TX-CAT                      PIC 9(02).                           
014900     05  TX-SUB                      PIC 9(02).                           
015000     05  TX-SUBSUB                   PIC 9(02).                           
015100     05  TX-AMOUNT                   PIC 9(07).                           
015200     05  TX-UNIT-PRICE                       PIC 9(09)V99.                
015300     05  TX-DATE-PARTS.                                                   
015400         10  TX-YEAR                 PIC 9(04).                           
015500         10  TX-MONTH                PIC 9(02).                           
015600         10  TX-DAY                  PIC 9(02).                           
015700         10  TX-HOUR                 PIC 9(02).                           
015800     05  TX-DATE-NUM REDEFINES TX-DATE-PARTS                              
015900                                      PIC 9(10).                          
016000     05  TX-OWNER                    PIC X(12).                           
016100     05  FILLER                      PIC X(02).                           
016200*                                                                         
016300* OPEN ENQUIRY BOOK - OUTSTANDING BUY ORDERS / SELL OFFERS.               
016400 FD  ENQUIRIES-FILE                                                       
016500     LABEL RECORDS STANDARD                                               
016600     RECORD CONTAINS 76 CHARACTERS.                                       
016700 01  EN-RECORD.                                                           
016800     05  EN-TYPE                     PIC X(02).                           
016900         88  SW-EN-TYPE-BUY-ORDER         VALUE 'BO'.                     
017000         88  SW-EN-TYPE-SELL-OFFER        VALUE 'SO'.                     
017100     05  EN-ID                       PIC 9(10).                           
017200     05  EN-OWNER                    PIC X(12).                           
017300     05  EN-CAT-PARTS.                                                    
017400         10  EN-CAT                  PIC 9(02).                           
017500         10  EN-SUB                  PIC 9(02).                           
017600         10  EN-SUBSUB               PIC 9(02).                           
017700     05  EN-CAT-TRIPLE-NUM REDEFINES EN-CAT-PARTS                         
017800                                      PIC 9(06).                          
017900     05  EN-AMOUNT                   PIC 9(07).                           
018000     05  EN-LEFT                     PIC 9(07).                           
018100     05  EN-CLAIMABLE                PIC 9(07).                           
018200     05  EN-UNIT-PRICE                       PIC 9(09)V99.                
018300     05  EN-REMNANTS                         PIC 9(09)V99.                
018400     05  FILLER                      PIC X(03).                           
018500*                                                                         
018600* REWRITTEN ENQUIRY BOOK - SAME LAYOUT AS ENQUIRIES-FILE.                 
018700 FD  ENQUIRIES-OUT-FILE                                                   
018800     LABEL RECORDS STANDARD                                               
018900     RECORD CONTAINS 76 CHARACTERS.                                       
019000 01  EN-OUT-RECORD.                                                       
019100     05  EO-TYPE                     PIC X(02).                           
019200     05  EO-ID                       PIC 9(10).                           
019300     05  EO-OWNER                    PIC X(12).                           
019400     05  EO-CAT                      PIC 9(02).                           
019500     05  EO-SUB                      PIC 9(02).                           
019600     05  EO-SUBSUB                   PIC 9(02).                           
019700     05  EO-AMOUNT                   PIC 9(07).                           
019800     05  EO-LEFT                     PIC 9(07).                           
019900     05  EO-CLAIMABLE                PIC 9(07).                           
020000     05  EO-UNIT-PRICE                       PIC 9(09)V99.                
020100     05  EO-REMNANTS                         PIC 9(09)V99.                
020200     05  FILLER                      PIC X(03).                           
020300*                                                                         
020400* HOURLY ARCHIVE DETAIL - ONE ROW PER POSTED FILL/EVENT.                  
020500 FD  ARCHIVE-FILE                                                         
020600     LABEL RECORDS STANDARD                                               
020700     RECORD CONTAINS 50 CHARACTERS.                                       
020800 01  AR-RECORD.                                                           
020900     05  AR-YEAR                     PIC 9(04).                           
021000     05  AR-MONTH                    PIC 9(02).                           
021100     05  AR-DAY                      PIC 9(02).                           
021200     05  AR-HOUR                     PIC 9(02).                           
021300     05  AR-TYPE                     PIC X(02).                           
021400     05  AR-SEQ-ID                   PIC 9(10).                           
021500     05  AR-AMOUNT                   PIC 9(07).                           
021600     05  AR-UNIT-PRICE                       PIC 9(09)V99.                
021700     05  AR-CAT-CODE                 PIC X(06).                           
021800     05  AR-CAT-CODE-R REDEFINES AR-CAT-CODE.                             
021900         10  AR-CAT-CODE-CAT         PIC 9(02).                           
022000         10  AR-CAT-CODE-SUB         PIC 9(02).                           
022100         10  AR-CAT-CODE-SUBSUB      PIC 9(02).                           
022200     05  FILLER                      PIC X(04).                           
022300*                                                                         
022400 WORKING-STORAGE SECTION.                                                 
022500*                                                                         
022600* ----- FILE STATUS AND END-OF-FILE SWITCHES ------------------           
022700 77  FS-TRANSACTIONS              PIC 9(02) VALUE ZEROES.                 
022800 77  FS-ENQUIRIES                 PIC 9(02) VALUE ZEROES.                 
022900 77  FS-ENQUIRIES-OUT             PIC 9(02) VALUE ZEROES.                 
023000 77  FS-ARCHIVE                   PIC 9(02) VALUE ZEROES.                 
023100*                                                                         
023200 77  WS-TRANSACTIONS-EOF          PIC X(01) VALUE 'N'.                    
023300     88  SW-TRANSACTIONS-EOF-Y              VALUE 'Y'.                    
023400 77  WS-ENQUIRIES-EOF             PIC X(01) VALUE 'N'.                    
023500     88  SW-ENQUIRIES-EOF-Y                 VALUE 'Y'.                    
023600*                                                                         
023700* ----- PROGRAM CONSTANTS --------------------------------------          
023800 78  CTE-01                                  VALUE 01.                    
023900 78  CTE-MAX-CAT                             VALUE 05.                    
024000 78  CTE-MAX-SUB                             VALUE 18.                    
024100 78  CTE-MAX-SUBSUB                          VALUE 09.                    
024200 78  CTE-MAX-OPEN-ENQ                        VALUE 14.                    
024300 78  CTE-DEFAULT-TAX-PCT                     VALUE 01.                    
024400 78  CTE-SEQ-ID-SPACE                        VALUE 9999.                  
024500*                                                                         
024600 77  WS-SETTLEMENT-SWITCH         PIC X(01) VALUE SPACE.                  
024700     88  SW-SETTLEMENT-ON                   VALUE '1'.                    
024800     88  SW-SETTLEMENT-OFF                  VALUE '0'.                    
024900*                                                                         
025000* ----- RUN COUNTERS (ALL COMP PER SHOP STANDARD) --------------          
025100 01  WS-RUN-COUNTERS.                                                     
025200     03  WS-TX-READ-CNT           PIC S9(9) COMP VALUE ZERO.              
025300     03  WS-TX-ACCEPT-CNT         PIC S9(9) COMP VALUE ZERO.              
025400     03  WS-TX-REJECT-CNT         PIC S9(9) COMP VALUE ZERO.              
025500     03  WS-ENQ-CAP-REJECT-CNT    PIC S9(9) COMP VALUE ZERO.              
025600     03  WS-ENQ-READ-CNT          PIC S9(9) COMP VALUE ZERO.              
025700     03  WS-ENQ-LOAD-CANCEL-CNT   PIC S9(9) COMP VALUE ZERO.              
025800     03  WS-ENQ-WRITE-CNT         PIC S9(9) COMP VALUE ZERO.              
025900     03  WS-FILL-CNT              PIC S9(9) COMP VALUE ZERO.              
026000     03  WS-UNFILLED-CNT          PIC S9(9) COMP VALUE ZERO.              
026100     03  WS-SETTLE-CNT            PIC S9(9) COMP VALUE ZERO.              
026200     03  WS-ARCHIVE-WRITE-CNT     PIC S9(9) COMP VALUE ZERO.              
026300     03  WS-CANCEL-CNT            PIC S9(9) COMP VALUE ZERO.              
026400     03  WS-CANCEL-NOTFOUND-CNT   PIC S9(9) COMP VALUE ZERO.              
026500    03  FILLER                   PIC X(01).                               
026600*                                                                         
026700 01  WS-TOTAL-TAX-COLLECTED               PIC S9(11)V99                   
026800                                       VALUE ZERO.                        
026900 01  WS-TOTAL-COINS-PAID                  PIC S9(11)V99                   
027000                                       VALUE ZERO.                        
027100 01  WS-TOTAL-ITEMS-PAID              PIC S9(9) COMP VALUE ZERO.          
027200 01  WS-TOTAL-COINS-REFUNDED          PIC S9(11)V99                       
027300                                      VALUE ZERO.                         
027400 01  WS-TOTAL-ITEMS-REFUNDED          PIC S9(9) COMP VALUE ZERO.          
027500*                                                                         
027600* ----- IN-MEMORY ENQUIRY BOOK ---------------------------------          
027700 01  WS-ENQUIRY-TABLE.                                                    
027800     03  WS-ENQ-COUNT             PIC S9(4) COMP VALUE ZERO.              
027900     03  WS-ENQ-ENTRY OCCURS 0 TO 500 TIMES                               
028000                     DEPENDING ON WS-ENQ-COUNT                            
028100                     INDEXED   BY WX-ENQ-IDX.                             
028200         05  WS-ENQ-TYPE              PIC X(02).                          
028300         05  WS-ENQ-ID                PIC 9(10).                          
028400         05  WS-ENQ-OWNER             PIC X(12).                          
028500         05  WS-ENQ-CAT               PIC 9(02).                          
028600         05  WS-ENQ-SUB               PIC 9(02).                          
028700         05  WS-ENQ-SUBSUB            PIC 9(02).                          
028800         05  WS-ENQ-AMOUNT            PIC 9(07).                          
028900         05  WS-ENQ-LEFT              PIC 9(07).                          
029000         05  WS-ENQ-CLAIMABLE         PIC 9(07).                          
029100         05  WS-ENQ-PRICE                     PIC 9(09)V99.               
029200         05  WS-ENQ-REMNANTS                  PIC 9(09)V99.               
029300         05  WS-ENQ-ACTIVE            PIC X(01) VALUE 'Y'.                
029400             88  SW-ENQ-ACTIVE-Y                VALUE 'Y'.                
029500             88  SW-ENQ-ACTIVE-N                VALUE 'N'.                
029600         05  FILLER                   PIC X(01).                          
029700*                                                                         
029800 77  WS-NEXT-ENQ-ID                PIC 9(10) VALUE ZERO.                  
029900*                                                                         
030000* ----- STATISTICS TREE - KEY TABLES ---------------------------          
030100 01  WS-HOUR-KEY-TABLE.                                                   
030200     03  WS-HK-COUNT              PIC S9(4) COMP VALUE ZERO.              
030300     03  WS-HK-ENTRY OCCURS 0 TO 060 TIMES                                
030400                    DEPENDING ON WS-HK-COUNT                              
030500                    INDEXED   BY WX-HK-IDX.                               
030600         05  WS-HK-YEAR               PIC 9(04).                          
030700         05  WS-HK-MONTH              PIC 9(02).                          
030800         05  WS-HK-DAY                PIC 9(02).                          
030900         05  WS-HK-HOUR               PIC 9(02).                          
031000        05  FILLER                   PIC X(01).                           
031100*                                                                         
031200 01  WS-DAY-KEY-TABLE.                                                    
031300     03  WS-DK-COUNT              PIC S9(4) COMP VALUE ZERO.              
031400     03  WS-DK-ENTRY OCCURS 0 TO 040 TIMES                                
031500                    DEPENDING ON WS-DK-COUNT                              
031600                    INDEXED   BY WX-DK-IDX.                               
031700         05  WS-DK-YEAR               PIC 9(04).                          
031800         05  WS-DK-MONTH              PIC 9(02).                          
031900         05  WS-DK-DAY                PIC 9(02).                          
032000        05  FILLER                   PIC X(01).                           
032100*                                                                         
032200 01  WS-MONTH-KEY-TABLE.                                                  
032300     03  WS-MK-COUNT              PIC S9(4) COMP VALUE ZERO.              
032400     03  WS-MK-ENTRY OCCURS 0 TO 024 TIMES                                
032500                    DEPENDING ON WS-MK-COUNT                              
032600                    INDEXED   BY WX-MK-IDX.                               
032700         05  WS-MK-YEAR               PIC 9(04).                          
032800         05  WS-MK-MONTH              PIC 9(02).                          
032900        05  FILLER                   PIC X(01).                           
033000*                                                                         
033100 01  WS-YEAR-KEY-TABLE.                                                   
033200     03  WS-YK-COUNT              PIC S9(4) COMP VALUE ZERO.              
033300     03  WS-YK-ENTRY OCCURS 0 TO 005 TIMES                                
033400                    DEPENDING ON WS-YK-COUNT                              
033500                    INDEXED   BY WX-YK-IDX.                               
033600         05  WS-YK-YEAR               PIC 9(04).                          
033700        05  FILLER                   PIC X(01).                           
033800*                                                                         
033900* ----- STATISTICS TREE - CELL TABLES (QTY AND MONEY) ----------          
034000 01  WS-HOUR-CELL-TABLE.                                                  
034100     03  WS-HC-COUNT              PIC S9(4) COMP VALUE ZERO.              
034200     03  WS-HC-ENTRY OCCURS 0 TO 400 TIMES                                
034300                    DEPENDING ON WS-HC-COUNT                              
034400                    INDEXED   BY WX-HC-IDX.                               
034500         05  WS-HC-BKT-IDX            PIC S9(4) COMP.                     
034600         05  WS-HC-TYPE               PIC X(02).                          
034700         05  WS-HC-CAT                PIC 9(02).                          
034800         05  WS-HC-SUB                PIC 9(02).                          
034900         05  WS-HC-SUBSUB             PIC 9(02).                          
035000         05  WS-HC-QTY                PIC S9(09) COMP.                    
035100         05  WS-HC-MONEY                      PIC S9(11)V99.              
035200        05  FILLER                   PIC X(01).                           
035300*                                                                         
035400 01  WS-DAY-CELL-TABLE.                                                   
035500     03  WS-DC-COUNT              PIC S9(4) COMP VALUE ZERO.              
035600     03  WS-DC-ENTRY OCCURS 0 TO 300 TIMES                                
035700                    DEPENDING ON WS-DC-COUNT                              
035800                    INDEXED   BY WX-DC-IDX.                               
035900         05  WS-DC-BKT-IDX            PIC S9(4) COMP.                     
036000         05  WS-DC-TYPE               PIC X(02).                          
036100         05  WS-DC-CAT                PIC 9(02).                          
036200         05  WS-DC-SUB                PIC 9(02).                          
036300         05  WS-DC-SUBSUB             PIC 9(02).                          
036400         05  WS-DC-QTY                PIC S9(09) COMP.                    
036500         05  WS-DC-MONEY                      PIC S9(11)V99.              
036600        05  FILLER                   PIC X(01).                           
036700*                                                                         
036800 01  WS-MONTH-CELL-TABLE.                                                 
036900     03  WS-MC-COUNT              PIC S9(4) COMP VALUE ZERO.              
037000     03  WS-MC-ENTRY OCCURS 0 TO 200 TIMES                                
037100                    DEPENDING ON WS-MC-COUNT                              
037200                    INDEXED   BY WX-MC-IDX.                               
037300         05  WS-MC-BKT-IDX            PIC S9(4) COMP.                     
037400         05  WS-MC-TYPE               PIC X(02).                          
037500         05  WS-MC-CAT                PIC 9(02).                          
037600         05  WS-MC-SUB                PIC 9(02).                          
037700         05  WS-MC-SUBSUB             PIC 9(02).                          
037800         05  WS-MC-QTY                PIC S9(09) COMP.                    
037900         05  WS-MC-MONEY                      PIC S9(11)V99.              
038000        05  FILLER                   PIC X(01).                           
038100*                                                                         
038200 01  WS-YEAR-CELL-TABLE.                                                  
038300     03  WS-YC-COUNT              PIC S9(4) COMP VALUE ZERO.              
038400     03  WS-YC-ENTRY OCCURS 0 TO 100 TIMES                                
038500                    DEPENDING ON WS-YC-COUNT                              
038600                    INDEXED   BY WX-YC-IDX.                               
038700         05  WS-YC-BKT-IDX            PIC S9(4) COMP.                     
038800         05  WS-YC-TYPE               PIC X(02).                          
038900         05  WS-YC-CAT                PIC 9(02).                          
039000         05  WS-YC-SUB                PIC 9(02).                          
039100         05  WS-YC-SUBSUB             PIC 9(02).                          
039200         05  WS-YC-QTY                PIC S9(09) COMP.                    
039300         05  WS-YC-MONEY                      PIC S9(11)V99.              
039400        05  FILLER                   PIC X(01).                           
039500*                                                                         
039600* ----- HOUR-LEVEL DETAIL (LEAF ONLY, FOR THE ARCHIVE) ---------          
039700 01  WS-HOUR-DETAIL-TABLE.                                                
039800     03  WS-HD-COUNT              PIC S9(4) COMP VALUE ZERO.              
039900     03  WS-HD-ENTRY OCCURS 0 TO 400 TIMES                                
040000                    DEPENDING ON WS-HD-COUNT                              
040100                    INDEXED   BY WX-HD-IDX.                               
040200         05  WS-HD-BKT-IDX            PIC S9(4) COMP.                     
040300         05  WS-HD-SEQ-ID             PIC 9(10).                          
040400         05  WS-HD-TYPE               PIC X(02).                          
040500         05  WS-HD-AMOUNT             PIC 9(07).                          
040600         05  WS-HD-PRICE                      PIC 9(09)V99.               
040700         05  WS-HD-CAT                PIC 9(02).                          
040800         05  WS-HD-SUB                PIC 9(02).                          
040900         05  WS-HD-SUBSUB             PIC 9(02).                          
041000        05  FILLER                   PIC X(01).                           
041100*                                                                         
041200* ----- GENERAL WORK FIELDS ------------------------------------          
041300 01  WS-WORK-FIELDS.                                                      
041400     03  WS-HB-IDX-FOUND          PIC S9(4) COMP VALUE ZERO.              
041500     03  WS-DB-IDX-FOUND          PIC S9(4) COMP VALUE ZERO.              
041600     03  WS-MB-IDX-FOUND          PIC S9(4) COMP VALUE ZERO.              
041700     03  WS-YB-IDX-FOUND          PIC S9(4) COMP VALUE ZERO.              
041800     03  WS-FOUND-SWITCH          PIC X(01) VALUE 'N'.                    
041900         88  SW-FOUND-Y                     VALUE 'Y'.                    
042000         88  SW-FOUND-N                     VALUE 'N'.                    
042100     03  WS-POST-TYPE             PIC X(02) VALUE SPACES.                 
042200     03  WS-POST-CAT              PIC 9(02) VALUE ZERO.                   
042300     03  WS-POST-SUB              PIC 9(02) VALUE ZERO.                   
042400     03  WS-POST-SUBSUB           PIC 9(02) VALUE ZERO.                   
042500     03  WS-POST-QTY              PIC 9(07) VALUE ZERO.                   
042600     03  WS-POST-PRICE                    PIC 9(09)V99 VALUE ZERO.        
042700     03  WS-POST-YEAR             PIC 9(04) VALUE ZERO.                   
042800     03  WS-POST-MONTH            PIC 9(02) VALUE ZERO.                   
042900     03  WS-POST-DAY              PIC 9(02) VALUE ZERO.                   
043000     03  WS-POST-HOUR             PIC 9(02) VALUE ZERO.                   
043100    03  FILLER                   PIC X(01) VALUE SPACE.                   
043200*                                                                         
043300* ----- SEQUENCE-ID PROBE WORK AREA -----------------------------         
043400 01  WS-SEQ-WORK.                                                         
043500     03  WS-SEQ-CANDIDATE         PIC S9(9) COMP VALUE ZERO.              
043600     03  WS-SEQ-STEP              PIC S9(9) COMP VALUE ZERO.              
043700     03  WS-SEQ-SIGN              PIC S9(4) COMP VALUE +1.                
043800     03  WS-SEQ-TRY-CNT           PIC S9(4) COMP VALUE ZERO.              
043900     03  WS-SEQ-RESULT            PIC 9(10) VALUE ZERO.                   
044000    03  FILLER                   PIC X(01) VALUE SPACE.                   
044100*                                                                         
044200* ----- INSTANT TRADE MATCHING WORK AREA ------------------------         
044300 01  WS-MATCH-WORK.                                                       
044400     03  WS-MATCH-REMAINING       PIC S9(9) COMP VALUE ZERO.              
044500     03  WS-MATCH-FILL-QTY        PIC S9(9) COMP VALUE ZERO.              
044600     03  WS-MATCH-COST            PIC S9(11)V99 VALUE ZERO.               
044700     03  WS-MATCH-PROCEEDS-GRS    PIC S9(11)V99 VALUE ZERO.               
044800     03  WS-MATCH-PROCEEDS-NET    PIC S9(11)V99 VALUE ZERO.               
044900     03  WS-MATCH-REMNANT-ADD     PIC S9(9)V99  VALUE ZERO.               
045000     03  WS-NEW-ENTRY-REMNANTS    PIC S9(9)V99  VALUE ZERO.               
045100     03  WS-MATCH-BEST-PRICE      PIC S9(9)V99  VALUE ZERO.               
045200     03  WS-MATCH-BEST-IDX        PIC S9(4) COMP VALUE ZERO.              
045300     03  WS-MATCH-CANCEL-IDX      PIC S9(4) COMP VALUE ZERO.              
045400     03  WS-MATCH-REFUND-COINS    PIC S9(11)V99 VALUE ZERO.               
045500    03  FILLER                   PIC X(01) VALUE SPACE.                   
045600*                                                                         
045700* ----- SETTLEMENT SWEEP WORK AREA -------------------------------        
045800 01  WS-SETTLE-WORK.                                                      
045900     03  WS-SETTLE-PROCEEDS-GRS   PIC S9(11)V99 VALUE ZERO.               
046000     03  WS-SETTLE-PROCEEDS-NET   PIC S9(11)V99 VALUE ZERO.               
046100    03  FILLER                   PIC X(01) VALUE SPACE.                   
046200*                                                                         
046300* ----- RUN-DATE BANNER FIELDS -----------------------------------        
046400 01  WS-RUN-DATE.                                                         
046500     03  WS-RUN-DATE-RAW          PIC 9(08) VALUE ZERO.                   
046600     03  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.                     
046700         05  WS-RUN-DATE-YY           PIC 9(02).                          
046800         05  WS-RUN-DATE-MM           PIC 9(02).                          
046900         05  WS-RUN-DATE-DD           PIC 9(02).                          
047000     03  WS-RUN-DATE-FMT          PIC 9999/99/99 VALUE ZERO.              
047100    03  FILLER                   PIC X(01) VALUE SPACE.                   
047200*                                                                         
047300 PROCEDURE DIVISION.                                                      
047400 DECLARATIVES.                                                            
047500 File-Handler SECTION.                                                    
047600     USE AFTER ERROR PROCEDURE ON TRANSACTIONS-FILE                       
047700                                   ENQUIRIES-FILE                         
047800                                   ENQUIRIES-OUT-FILE                     
047900                                   ARCHIVE-FILE.                          
048000*                                                                         
048100 000000-STATUS-CHECK.                                                     
048200* show a line of the result panel so the                                  
048300*    operator can read it.                                                
048400     DISPLAY SPACE                                                        
048500* show a line of the result panel so the                                  
048600*    operator can read it.                                                
048700     DISPLAY '+---+----+---+----+---+----+---+'                           
048800* show a line of the result panel so the                                  
048900*    operator can read it.                                                
049000     DISPLAY '|   File status information.   |'                           
049100* show a line of the result panel so the                                  
049200*    operator can read it.                                                
049300     DISPLAY '+---+----+---+----+---+----+---+'                           
049400* show a line of the result panel so the                                  
049500*    operator can read it.                                                
049600     DISPLAY '| Transactions status : [' FS-TRANSACTIONS  '].'            
049700* show a line of the result panel so the                                  
049800*    operator can read it.                                                
049900     DISPLAY '| Enquiries    status : [' FS-ENQUIRIES     '].'            
050000* show a line of the result panel so the                                  
050100*    operator can read it.                                                
050200     DISPLAY '| Enq-out      status : [' FS-ENQUIRIES-OUT '].'            
050300* show a line of the result panel so the                                  
050400*    operator can read it.                                                
050500     DISPLAY '| Archive      status : [' FS-ARCHIVE       '].'            
050600* show a line of the result panel so the                                  
050700*    operator can read it.                                                
050800     DISPLAY '+---+----+---+----+---+----+---+'.                          
050900 END DECLARATIVES.                                                        
051000*                                                                         
051100 MAIN-PARAGRAPH.                                                          
051200* perform 100000-BEGN-INIT-RUN to set up                                  
051300*    files and zero the run counters; control                             
051400*    returns here when it is done.                                        
051500     PERFORM 100000-BEGN-INIT-RUN                                         
051600        THRU 100000-ENDN-INIT-RUN                                         
051700*                                                                         
051800* perform 150000-BEGN-LOAD-BOOK to load                                   
051900*    the enquiry book into the in-memory                                  
052000*    table; control returns here when it is                               
052100*    done.                                                                
052200     PERFORM 150000-BEGN-LOAD-BOOK                                        
052300        THRU 150000-ENDN-LOAD-BOOK                                        
052400        UNTIL SW-ENQUIRIES-EOF-Y                                          
052500*                                                                         
052600* perform 200000-BEGN-READ-TX to read the                                 
052700*    next transaction record; control returns                             
052800*    here when it is done.                                                
052900     PERFORM 200000-BEGN-READ-TX                                          
053000        THRU 200000-ENDN-READ-TX                                          
053100        UNTIL SW-TRANSACTIONS-EOF-Y                                       
053200*                                                                         
053300* perform 400000-BEGN-SETTLE-SWEEP to                                     
053400*    auto-collect every fully filled book                                 
053500*    entry; control returns here when it is                               
053600*    done.                                                                
053700     PERFORM 400000-BEGN-SETTLE-SWEEP                                     
053800        THRU 400000-ENDN-SETTLE-SWEEP                                     
053900        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
054000          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
054100*                                                                         
054200* perform 450000-BEGN-WRITE-BOOK to                                       
054300*    rewrite the enquiry book with this run's                             
054400*    changes; control returns here when it is                             
054500*    done.                                                                
054600     PERFORM 450000-BEGN-WRITE-BOOK                                       
054700        THRU 450000-ENDN-WRITE-BOOK                                       
054800        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
054900          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
055000*                                                                         
055100* perform 500000-BEGN-WRITE-ARCHIVE to                                    
055200*    write out every changed hour's detail                                
055300*    rows; control returns here when it is                                
055400*    done.                                                                
055500     PERFORM 500000-BEGN-WRITE-ARCHIVE                                    
055600        THRU 500000-ENDN-WRITE-ARCHIVE                                    
055700        VARYING WX-HK-IDX FROM 1 BY 1                                     
055800          UNTIL WX-HK-IDX > WS-HK-COUNT                                   
055900*                                                                         
056000* perform 900000-BEGN-FINISH-RUN to close                                 
056100*    the files and print the run summary;                                 
056200*    control returns here when it is done.                                
056300     PERFORM 900000-BEGN-FINISH-RUN                                       
056400        THRU 900000-ENDN-FINISH-RUN                                       
056500*                                                                         
056600     STOP RUN.                                                            
056700*                                                                         
056800*---------------------------------------------------------------          
056900* 100000 - OPEN FILES, DISPLAY BANNER, SEED WORKING COUNTERS.             
057000*---------------------------------------------------------------          
057100 100000-BEGN-INIT-RUN.                                                    
057200* take WS-RUN-DATE-RAW from the operator's                                
057300*    keyboard before going on.                                            
057400     ACCEPT WS-RUN-DATE-RAW FROM DATE                                     
057500* carry WS-RUN-DATE-RAW into WS-RUN-DATE-                                 
057600*    FMT so the rest of the paragraph works                               
057700*    from it.                                                             
057800     MOVE WS-RUN-DATE-RAW      TO WS-RUN-DATE-FMT                         
057900*                                                                         
058000* open the run's files before any records                                 
058100*    move.                                                                
058200     OPEN INPUT  TRANSACTIONS-FILE                                        
058300                 ENQUIRIES-FILE                                           
058400          OUTPUT  ENQUIRIES-OUT-FILE                                      
058500                 ARCHIVE-FILE                                             
058600*                                                                         
058700* show a line of the result panel so the                                  
058800*    operator can read it.                                                
058900     DISPLAY SPACE                                                        
059000* show a line of the result panel so the                                  
059100*    operator can read it.                                                
059200     DISPLAY '==============================================='            
059300* show a line of the result panel so the                                  
059400*    operator can read it.                                                
059500     DISPLAY 'BZTRNPST - BAZAAR TRANSACTION POST - RUN '                  
059600             WS-RUN-DATE-FMT                                              
059700* show a line of the result panel so the                                  
059800*    operator can read it.                                                
059900     DISPLAY '==============================================='.           
060000 100000-ENDN-INIT-RUN.                                                    
060100     EXIT.                                                                
060200*                                                                         
060300*---------------------------------------------------------------          
060400* 150000 - LOAD THE OPEN ENQUIRY BOOK INTO WS-ENQUIRY-TABLE.              
060500* ANY ENTRY WITH AN OUT-OF-RANGE CATEGORY IS CANCELLED AND                
060600* REFUNDED RATHER THAN LOADED (BZ-0062).                                  
060700*---------------------------------------------------------------          
060800 150000-BEGN-LOAD-BOOK.                                                   
060900* read the next ENQUIRIES-FILE record from                                
061000*    its file.                                                            
061100     READ ENQUIRIES-FILE                                                  
061200         AT END                                                           
061300* flag SW-ENQUIRIES-EOF-Y for the logic                                   
061400*    that follows.                                                        
061500             SET SW-ENQUIRIES-EOF-Y TO TRUE                               
061600         NOT AT END                                                       
061700* accumulate CTE-01 into WS-ENQ-READ-CNT                                  
061800*    for the run totals.                                                  
061900             ADD CTE-01 TO WS-ENQ-READ-CNT                                
062000* perform 160000-BEGN-VLDT-BOOK-ENTRY to                                  
062100*    edit a book row before it is kept;                                   
062200*    control returns here when it is done.                                
062300             PERFORM 160000-BEGN-VLDT-BOOK-ENTRY                          
062400                THRU 160000-ENDN-VLDT-BOOK-ENTRY                          
062500     END-READ.                                                            
062600 150000-ENDN-LOAD-BOOK.                                                   
062700     EXIT.                                                                
062800*                                                                         
062900 160000-BEGN-VLDT-BOOK-ENTRY.                                             
063000* test whether en-cat    is greater than                                  
063100*    zero, and branch accordingly.                                        
063200     IF  EN-CAT    IS GREATER THAN ZERO                                   
063300     AND EN-CAT    IS NOT GREATER THAN CTE-MAX-CAT                        
063400     AND EN-SUB    IS GREATER THAN ZERO                                   
063500     AND EN-SUB    IS NOT GREATER THAN CTE-MAX-SUB                        
063600     AND EN-SUBSUB IS GREATER THAN ZERO                                   
063700     AND EN-SUBSUB IS NOT GREATER THAN CTE-MAX-SUBSUB                     
063800* perform 165000-BEGN-APPEND-BOOK-ENTRY to                                
063900*    append one row onto the enquiry table;                               
064000*    control returns here when it is done.                                
064100         PERFORM 165000-BEGN-APPEND-BOOK-ENTRY                            
064200            THRU 165000-ENDN-APPEND-BOOK-ENTRY                            
064300* test whether en-id is greater than ws-                                  
064400*    next-enq-id, and branch accordingly.                                 
064500         IF EN-ID IS GREATER THAN WS-NEXT-ENQ-ID                          
064600* carry the enquiry id into the next                                      
064700*    enquiry id so the rest of the paragraph                              
064800*    works from it.                                                       
064900             MOVE EN-ID TO WS-NEXT-ENQ-ID                                 
065000         END-IF                                                           
065100* otherwise, take the other branch below.                                 
065200     ELSE                                                                 
065300* accumulate CTE-01 into WS-ENQ-LOAD-                                     
065400*    CANCEL-CNT for the run totals.                                       
065500         ADD CTE-01 TO WS-ENQ-LOAD-CANCEL-CNT                             
065600     END-IF.                                                              
065700 160000-ENDN-VLDT-BOOK-ENTRY.                                             
065800     EXIT.                                                                
065900*                                                                         
066000 165000-BEGN-APPEND-BOOK-ENTRY.                                           
066100* accumulate CTE-01 into the number of                                    
066200*    rows on the book for the run totals.                                 
066300     ADD CTE-01 TO WS-ENQ-COUNT                                           
066400* carry EN-TYPE into the book row's type                                  
066500*    so the rest of the paragraph works from                              
066600*    it.                                                                  
066700     MOVE EN-TYPE      TO WS-ENQ-TYPE      (WS-ENQ-COUNT)                 
066800* carry the enquiry id into the enquiry id                                
066900*    so the rest of the paragraph works from                              
067000*    it.                                                                  
067100     MOVE EN-ID        TO WS-ENQ-ID        (WS-ENQ-COUNT)                 
067200* carry the row's owner into the book                                     
067300*    row's owner so the rest of the paragraph                             
067400*    works from it.                                                       
067500     MOVE EN-OWNER     TO WS-ENQ-OWNER     (WS-ENQ-COUNT)                 
067600* carry EN-CAT into the book row's                                        
067700*    category so the rest of the paragraph                                
067800*    works from it.                                                       
067900     MOVE EN-CAT       TO WS-ENQ-CAT       (WS-ENQ-COUNT)                 
068000* carry EN-SUB into the book row's sub-                                   
068100*    category so the rest of the paragraph                                
068200*    works from it.                                                       
068300     MOVE EN-SUB       TO WS-ENQ-SUB       (WS-ENQ-COUNT)                 
068400* carry EN-SUBSUB into the book row's sub-                                
068500*    sub-category so the rest of the                                      
068600*    paragraph works from it.                                             
068700     MOVE EN-SUBSUB    TO WS-ENQ-SUBSUB    (WS-ENQ-COUNT)                 
068800* carry EN-AMOUNT into the book row's                                     
068900*    original quantity so the rest of the                                 
069000*    paragraph works from it.                                             
069100     MOVE EN-AMOUNT    TO WS-ENQ-AMOUNT    (WS-ENQ-COUNT)                 
069200* carry the quantity still unfilled into                                  
069300*    the quantity still unfilled so the rest                              
069400*    of the paragraph works from it.                                      
069500     MOVE EN-LEFT      TO WS-ENQ-LEFT      (WS-ENQ-COUNT)                 
069600* carry the claimable balance into the                                    
069700*    claimable balance so the rest of the                                 
069800*    paragraph works from it.                                             
069900     MOVE EN-CLAIMABLE TO WS-ENQ-CLAIMABLE (WS-ENQ-COUNT)                 
070000* carry the unit price into the book row's                                
070100*    unit price so the rest of the paragraph                              
070200*    works from it.                                                       
070300     MOVE EN-UNIT-PRICE TO WS-ENQ-PRICE    (WS-ENQ-COUNT)                 
070400* carry the refundable remnants into the                                  
070500*    refundable remnants so the rest of the                               
070600*    paragraph works from it.                                             
070700     MOVE EN-REMNANTS  TO WS-ENQ-REMNANTS  (WS-ENQ-COUNT)                 
070800* clear the row's active/inactive flag                                    
070900*    back to its starting value before the                                
071000*    next step uses it.                                                   
071100     MOVE 'Y'          TO WS-ENQ-ACTIVE    (WS-ENQ-COUNT).                
071200 165000-ENDN-APPEND-BOOK-ENTRY.                                           
071300     EXIT.                                                                
071400*                                                                         
071500*---------------------------------------------------------------          
071600* 200000 - READ ONE TRANSACTION AND DISPATCH IT.                          
071700*---------------------------------------------------------------          
071800 200000-BEGN-READ-TX.                                                     
071900* read the next TRANSACTIONS-FILE record                                  
072000*    from its file.                                                       
072100     READ TRANSACTIONS-FILE                                               
072200         AT END                                                           
072300* flag SW-TRANSACTIONS-EOF-Y for the logic                                
072400*    that follows.                                                        
072500             SET SW-TRANSACTIONS-EOF-Y TO TRUE                            
072600         NOT AT END                                                       
072700* accumulate CTE-01 into WS-TX-READ-CNT                                   
072800*    for the run totals.                                                  
072900             ADD CTE-01 TO WS-TX-READ-CNT                                 
073000* perform 210000-BEGN-VLDT-TX to edit a                                   
073100*    transaction before it is posted; control                             
073200*    returns here when it is done.                                        
073300             PERFORM 210000-BEGN-VLDT-TX                                  
073400                THRU 210000-ENDN-VLDT-TX                                  
073500     END-READ.                                                            
073600 200000-ENDN-READ-TX.                                                     
073700     EXIT.                                                                
073800*                                                                         
073900 210000-BEGN-VLDT-TX.                                                     
074000* test whether (sw-tx-type-buy-instant or                                 
074100*    sw-tx-type-sell-instant, and branch                                  
074200*    accordingly.                                                         
074300     IF  (SW-TX-TYPE-BUY-INSTANT OR SW-TX-TYPE-SELL-INSTANT               
074400          OR SW-TX-TYPE-BUY-ORDER OR SW-TX-TYPE-SELL-OFFER)               
074500     AND TX-CAT    IS GREATER THAN ZERO                                   
074600     AND TX-CAT    IS NOT GREATER THAN CTE-MAX-CAT                        
074700     AND TX-SUB    IS GREATER THAN ZERO                                   
074800     AND TX-SUB    IS NOT GREATER THAN CTE-MAX-SUB                        
074900     AND TX-SUBSUB IS GREATER THAN ZERO                                   
075000     AND TX-SUBSUB IS NOT GREATER THAN CTE-MAX-SUBSUB                     
075100* accumulate CTE-01 into WS-TX-ACCEPT-CNT                                 
075200*    for the run totals.                                                  
075300         ADD CTE-01 TO WS-TX-ACCEPT-CNT                                   
075400* perform 300000-BEGN-DISPATCH-TX to route                                
075500*    the transaction to its posting                                       
075600*    paragraph; control returns here when it                              
075700*    is done.                                                             
075800         PERFORM 300000-BEGN-DISPATCH-TX                                  
075900            THRU 300000-ENDN-DISPATCH-TX                                  
076000* otherwise, take the other branch below.                                 
076100     ELSE                                                                 
076200* accumulate CTE-01 into WS-TX-REJECT-CNT                                 
076300*    for the run totals.                                                  
076400         ADD CTE-01 TO WS-TX-REJECT-CNT                                   
076500     END-IF.                                                              
076600 210000-ENDN-VLDT-TX.                                                     
076700     EXIT.                                                                
076800*                                                                         
076900*---------------------------------------------------------------          
077000* 220000 - POST ONE FILL (AMOUNT/PRICE/TYPE/CATEGORY/TIME) INTO           
077100* THE HOUR/DAY/MONTH/YEAR ROLL-UP TREE AND, WHEN THE FILL IS AT           
077200* THE HOUR LEVEL, INTO THE ARCHIVABLE DETAIL TABLE.                       
077300*---------------------------------------------------------------          
077400 220000-BEGN-POST-TX-TO-TREE.                                             
077500* perform 221000-BEGN-FIND-HOUR-BKT to                                    
077600*    find or open the hour bucket; control                                
077700*    returns here when it is done.                                        
077800     PERFORM 221000-BEGN-FIND-HOUR-BKT                                    
077900        THRU 221000-ENDN-FIND-HOUR-BKT                                    
078000* perform 222000-BEGN-FIND-DAY-BKT to find                                
078100*    or open the day bucket; control returns                              
078200*    here when it is done.                                                
078300     PERFORM 222000-BEGN-FIND-DAY-BKT                                     
078400        THRU 222000-ENDN-FIND-DAY-BKT                                     
078500* perform 223000-BEGN-FIND-MONTH-BKT to                                   
078600*    find or open the month bucket; control                               
078700*    returns here when it is done.                                        
078800     PERFORM 223000-BEGN-FIND-MONTH-BKT                                   
078900        THRU 223000-ENDN-FIND-MONTH-BKT                                   
079000* perform 224000-BEGN-FIND-YEAR-BKT to                                    
079100*    find or open the year bucket; control                                
079200*    returns here when it is done.                                        
079300     PERFORM 224000-BEGN-FIND-YEAR-BKT                                    
079400        THRU 224000-ENDN-FIND-YEAR-BKT                                    
079500* perform 225000-BEGN-POST-HOUR-CELL to                                   
079600*    post quantity and money into the hour                                
079700*    cell; control returns here when it is                                
079800*    done.                                                                
079900     PERFORM 225000-BEGN-POST-HOUR-CELL                                   
080000        THRU 225000-ENDN-POST-HOUR-CELL                                   
080100* perform 226000-BEGN-POST-DAY-CELL to                                    
080200*    post quantity and money into the day                                 
080300*    cell; control returns here when it is                                
080400*    done.                                                                
080500     PERFORM 226000-BEGN-POST-DAY-CELL                                    
080600        THRU 226000-ENDN-POST-DAY-CELL                                    
080700* perform 226100-BEGN-POST-MONTH-CELL to                                  
080800*    post quantity and money into the month                               
080900*    cell; control returns here when it is                                
081000*    done.                                                                
081100     PERFORM 226100-BEGN-POST-MONTH-CELL                                  
081200        THRU 226100-ENDN-POST-MONTH-CELL                                  
081300* perform 226200-BEGN-POST-YEAR-CELL to                                   
081400*    post quantity and money into the year                                
081500*    cell; control returns here when it is                                
081600*    done.                                                                
081700     PERFORM 226200-BEGN-POST-YEAR-CELL                                   
081800        THRU 226200-ENDN-POST-YEAR-CELL                                   
081900* perform 227000-BEGN-ASSIGN-SEQ-ID to                                    
082000*    assign the transaction its within-hour                               
082100*    sequence id; control returns here when                               
082200*    it is done.                                                          
082300     PERFORM 227000-BEGN-ASSIGN-SEQ-ID                                    
082400        THRU 227000-ENDN-ASSIGN-SEQ-ID                                    
082500* perform 228000-BEGN-ADD-DETAIL to add                                   
082600*    the transaction to the hour's detail                                 
082700*    list; control returns here when it is                                
082800*    done.                                                                
082900     PERFORM 228000-BEGN-ADD-DETAIL                                       
083000        THRU 228000-ENDN-ADD-DETAIL                                       
083100* accumulate CTE-01 into WS-FILL-CNT for                                  
083200*    the run totals.                                                      
083300     ADD CTE-01 TO WS-FILL-CNT.                                           
083400 220000-ENDN-POST-TX-TO-TREE.                                             
083500     EXIT.                                                                
083600*                                                                         
083700 221000-BEGN-FIND-HOUR-BKT.                                               
083800* flag SW-FOUND-N for the logic that                                      
083900*    follows.                                                             
084000     SET SW-FOUND-N          TO TRUE                                      
084100* flag WX-HK-IDX for the logic that                                       
084200*    follows.                                                             
084300     SET WX-HK-IDX           TO 1                                         
084400     SEARCH WS-HK-ENTRY                                                   
084500         AT END                                                           
084600* accumulate CTE-01 into WS-HK-COUNT for                                  
084700*    the run totals.                                                      
084800             ADD CTE-01 TO WS-HK-COUNT                                    
084900* carry WS-POST-YEAR into WS-HK-YEAR so                                   
085000*    the rest of the paragraph works from it.                             
085100             MOVE WS-POST-YEAR  TO WS-HK-YEAR  (WS-HK-COUNT)              
085200* carry WS-POST-MONTH into WS-HK-MONTH so                                 
085300*    the rest of the paragraph works from it.                             
085400             MOVE WS-POST-MONTH TO WS-HK-MONTH (WS-HK-COUNT)              
085500* carry WS-POST-DAY into WS-HK-DAY so the                                 
085600*    rest of the paragraph works from it.                                 
085700             MOVE WS-POST-DAY   TO WS-HK-DAY   (WS-HK-COUNT)              
085800* carry WS-POST-HOUR into WS-HK-HOUR so                                   
085900*    the rest of the paragraph works from it.                             
086000             MOVE WS-POST-HOUR  TO WS-HK-HOUR  (WS-HK-COUNT)              
086100* carry WS-HK-COUNT into WS-HB-IDX-FOUND                                  
086200*    so the rest of the paragraph works from                              
086300*    it.                                                                  
086400             MOVE WS-HK-COUNT   TO WS-HB-IDX-FOUND                        
086500* this case fires when ws-hk-year  (wx-hk-                                
086600*    idx) = ws-post-year.                                                 
086700         WHEN WS-HK-YEAR  (WX-HK-IDX) = WS-POST-YEAR                      
086800          AND WS-HK-MONTH (WX-HK-IDX) = WS-POST-MONTH                     
086900          AND WS-HK-DAY   (WX-HK-IDX) = WS-POST-DAY                       
087000          AND WS-HK-HOUR  (WX-HK-IDX) = WS-POST-HOUR                      
087100* flag WS-HB-IDX-FOUND for the logic that                                 
087200*    follows.                                                             
087300             SET WS-HB-IDX-FOUND TO WX-HK-IDX                             
087400     END-SEARCH.                                                          
087500 221000-ENDN-FIND-HOUR-BKT.                                               
087600     EXIT.                                                                
087700*                                                                         
087800 222000-BEGN-FIND-DAY-BKT.                                                
087900* flag WX-DK-IDX for the logic that                                       
088000*    follows.                                                             
088100     SET WX-DK-IDX TO 1                                                   
088200     SEARCH WS-DK-ENTRY                                                   
088300         AT END                                                           
088400* accumulate CTE-01 into WS-DK-COUNT for                                  
088500*    the run totals.                                                      
088600             ADD CTE-01 TO WS-DK-COUNT                                    
088700* carry WS-POST-YEAR into WS-DK-YEAR so                                   
088800*    the rest of the paragraph works from it.                             
088900             MOVE WS-POST-YEAR  TO WS-DK-YEAR  (WS-DK-COUNT)              
089000* carry WS-POST-MONTH into WS-DK-MONTH so                                 
089100*    the rest of the paragraph works from it.                             
089200             MOVE WS-POST-MONTH TO WS-DK-MONTH (WS-DK-COUNT)              
089300* carry WS-POST-DAY into WS-DK-DAY so the                                 
089400*    rest of the paragraph works from it.                                 
089500             MOVE WS-POST-DAY   TO WS-DK-DAY   (WS-DK-COUNT)              
089600* carry WS-DK-COUNT into WS-DB-IDX-FOUND                                  
089700*    so the rest of the paragraph works from                              
089800*    it.                                                                  
089900             MOVE WS-DK-COUNT   TO WS-DB-IDX-FOUND                        
090000* this case fires when ws-dk-year  (wx-dk-                                
090100*    idx) = ws-post-year.                                                 
090200         WHEN WS-DK-YEAR  (WX-DK-IDX) = WS-POST-YEAR                      
090300          AND WS-DK-MONTH (WX-DK-IDX) = WS-POST-MONTH                     
090400          AND WS-DK-DAY   (WX-DK-IDX) = WS-POST-DAY                       
090500* flag WS-DB-IDX-FOUND for the logic that                                 
090600*    follows.                                                             
090700             SET WS-DB-IDX-FOUND TO WX-DK-IDX                             
090800     END-SEARCH.                                                          
090900 222000-ENDN-FIND-DAY-BKT.                                                
091000     EXIT.                                                                
091100*                                                                         
091200 223000-BEGN-FIND-MONTH-BKT.                                              
091300* flag WX-MK-IDX for the logic that                                       
091400*    follows.                                                             
091500     SET WX-MK-IDX TO 1                                                   
091600     SEARCH WS-MK-ENTRY                                                   
091700         AT END                                                           
091800* accumulate CTE-01 into WS-MK-COUNT for                                  
091900*    the run totals.                                                      
092000             ADD CTE-01 TO WS-MK-COUNT                                    
092100* carry WS-POST-YEAR into WS-MK-YEAR so                                   
092200*    the rest of the paragraph works from it.                             
092300             MOVE WS-POST-YEAR  TO WS-MK-YEAR  (WS-MK-COUNT)              
092400* carry WS-POST-MONTH into WS-MK-MONTH so                                 
092500*    the rest of the paragraph works from it.                             
092600             MOVE WS-POST-MONTH TO WS-MK-MONTH (WS-MK-COUNT)              
092700* carry WS-MK-COUNT into WS-MB-IDX-FOUND                                  
092800*    so the rest of the paragraph works from                              
092900*    it.                                                                  
093000             MOVE WS-MK-COUNT   TO WS-MB-IDX-FOUND                        
093100* this case fires when ws-mk-year  (wx-mk-                                
093200*    idx) = ws-post-year.                                                 
093300         WHEN WS-MK-YEAR  (WX-MK-IDX) = WS-POST-YEAR                      
093400          AND WS-MK-MONTH (WX-MK-IDX) = WS-POST-MONTH                     
093500* flag WS-MB-IDX-FOUND for the logic that                                 
093600*    follows.                                                             
093700             SET WS-MB-IDX-FOUND TO WX-MK-IDX                             
093800     END-SEARCH.                                                          
093900 223000-ENDN-FIND-MONTH-BKT.                                              
094000     EXIT.                                                                
094100*                                                                         
094200 224000-BEGN-FIND-YEAR-BKT.                                               
094300* flag WX-YK-IDX for the logic that                                       
094400*    follows.                                                             
094500     SET WX-YK-IDX TO 1                                                   
094600     SEARCH WS-YK-ENTRY                                                   
094700         AT END                                                           
094800* accumulate CTE-01 into WS-YK-COUNT for                                  
094900*    the run totals.                                                      
095000             ADD CTE-01 TO WS-YK-COUNT                                    
095100* carry WS-POST-YEAR into WS-YK-YEAR so                                   
095200*    the rest of the paragraph works from it.                             
095300             MOVE WS-POST-YEAR  TO WS-YK-YEAR  (WS-YK-COUNT)              
095400* carry WS-YK-COUNT into WS-YB-IDX-FOUND                                  
095500*    so the rest of the paragraph works from                              
095600*    it.                                                                  
095700             MOVE WS-YK-COUNT   TO WS-YB-IDX-FOUND                        
095800* this case fires when ws-yk-year  (wx-yk-                                
095900*    idx) = ws-post-year.                                                 
096000         WHEN WS-YK-YEAR  (WX-YK-IDX) = WS-POST-YEAR                      
096100* flag WS-YB-IDX-FOUND for the logic that                                 
096200*    follows.                                                             
096300             SET WS-YB-IDX-FOUND TO WX-YK-IDX                             
096400     END-SEARCH.                                                          
096500 224000-ENDN-FIND-YEAR-BKT.                                               
096600     EXIT.                                                                
096700*                                                                         
096800 225000-BEGN-POST-HOUR-CELL.                                              
096900* flag SW-FOUND-N for the logic that                                      
097000*    follows.                                                             
097100     SET SW-FOUND-N TO TRUE                                               
097200* flag WX-HC-IDX for the logic that                                       
097300*    follows.                                                             
097400     SET WX-HC-IDX  TO 1                                                  
097500     SEARCH WS-HC-ENTRY                                                   
097600         AT END                                                           
097700* accumulate CTE-01 into WS-HC-COUNT for                                  
097800*    the run totals.                                                      
097900             ADD CTE-01 TO WS-HC-COUNT                                    
098000* carry WS-HB-IDX-FOUND into WS-HC-BKT-IDX                                
098100*    so the rest of the paragraph works from                              
098200*    it.                                                                  
098300             MOVE WS-HB-IDX-FOUND TO WS-HC-BKT-IDX (WS-HC-COUNT)          
098400* carry the type to post under into WS-HC-                                
098500*    TYPE so the rest of the paragraph works                              
098600*    from it.                                                             
098700             MOVE WS-POST-TYPE    TO WS-HC-TYPE    (WS-HC-COUNT)          
098800* carry the category to post under into                                   
098900*    WS-HC-CAT so the rest of the paragraph                               
099000*    works from it.                                                       
099100             MOVE WS-POST-CAT     TO WS-HC-CAT     (WS-HC-COUNT)          
099200* carry the sub-category to post under                                    
099300*    into WS-HC-SUB so the rest of the                                    
099400*    paragraph works from it.                                             
099500             MOVE WS-POST-SUB     TO WS-HC-SUB     (WS-HC-COUNT)          
099600* carry WS-POST-SUBSUB into WS-HC-SUBSUB                                  
099700*    so the rest of the paragraph works from                              
099800*    it.                                                                  
099900             MOVE WS-POST-SUBSUB  TO WS-HC-SUBSUB  (WS-HC-COUNT)          
100000* carry WS-POST-QTY into WS-HC-QTY so the                                 
100100*    rest of the paragraph works from it.                                 
100200             MOVE WS-POST-QTY     TO WS-HC-QTY     (WS-HC-COUNT)          
100300* work out WS-HC-MONEY, rounded the way                                   
100400*    the shop rounds money.                                               
100500             COMPUTE WS-HC-MONEY (WS-HC-COUNT) ROUNDED =                  
100600                     WS-POST-QTY * WS-POST-PRICE                          
100700* this case fires when ws-hc-bkt-idx (wx-                                 
100800*    hc-idx) = ws-hb-idx-found.                                           
100900         WHEN WS-HC-BKT-IDX (WX-HC-IDX) = WS-HB-IDX-FOUND                 
101000          AND WS-HC-TYPE    (WX-HC-IDX) = WS-POST-TYPE                    
101100          AND WS-HC-CAT     (WX-HC-IDX) = WS-POST-CAT                     
101200          AND WS-HC-SUB     (WX-HC-IDX) = WS-POST-SUB                     
101300          AND WS-HC-SUBSUB  (WX-HC-IDX) = WS-POST-SUBSUB                  
101400* accumulate WS-POST-QTY into WS-HC-QTY                                   
101500*    for the run totals.                                                  
101600             ADD WS-POST-QTY TO WS-HC-QTY (WX-HC-IDX)                     
101700* work out WS-HC-MONEY, rounded the way                                   
101800*    the shop rounds money.                                               
101900             COMPUTE WS-HC-MONEY (WX-HC-IDX) ROUNDED =                    
102000                     WS-HC-MONEY (WX-HC-IDX)                              
102100                     + (WS-POST-QTY * WS-POST-PRICE)                      
102200     END-SEARCH.                                                          
102300 225000-ENDN-POST-HOUR-CELL.                                              
102400     EXIT.                                                                
102500*                                                                         
102600 226000-BEGN-POST-DAY-CELL.                                               
102700* flag WX-DC-IDX for the logic that                                       
102800*    follows.                                                             
102900     SET WX-DC-IDX  TO 1                                                  
103000     SEARCH WS-DC-ENTRY                                                   
103100         AT END                                                           
103200* accumulate CTE-01 into WS-DC-COUNT for                                  
103300*    the run totals.                                                      
103400             ADD CTE-01 TO WS-DC-COUNT                                    
103500* carry WS-DB-IDX-FOUND into WS-DC-BKT-IDX                                
103600*    so the rest of the paragraph works from                              
103700*    it.                                                                  
103800             MOVE WS-DB-IDX-FOUND TO WS-DC-BKT-IDX (WS-DC-COUNT)          
103900* carry the type to post under into WS-DC-                                
104000*    TYPE so the rest of the paragraph works                              
104100*    from it.                                                             
104200             MOVE WS-POST-TYPE    TO WS-DC-TYPE    (WS-DC-COUNT)          
104300* carry the category to post under into                                   
104400*    WS-DC-CAT so the rest of the paragraph                               
104500*    works from it.                                                       
104600             MOVE WS-POST-CAT     TO WS-DC-CAT     (WS-DC-COUNT)          
104700* carry the sub-category to post under                                    
104800*    into WS-DC-SUB so the rest of the                                    
104900*    paragraph works from it.                                             
105000             MOVE WS-POST-SUB     TO WS-DC-SUB     (WS-DC-COUNT)          
105100* carry WS-POST-SUBSUB into WS-DC-SUBSUB                                  
105200*    so the rest of the paragraph works from                              
105300*    it.                                                                  
105400             MOVE WS-POST-SUBSUB  TO WS-DC-SUBSUB  (WS-DC-COUNT)          
105500* carry WS-POST-QTY into WS-DC-QTY so the                                 
105600*    rest of the paragraph works from it.                                 
105700             MOVE WS-POST-QTY     TO WS-DC-QTY     (WS-DC-COUNT)          
105800* work out WS-DC-MONEY, rounded the way                                   
105900*    the shop rounds money.                                               
106000             COMPUTE WS-DC-MONEY (WS-DC-COUNT) ROUNDED =                  
106100                     WS-POST-QTY * WS-POST-PRICE                          
106200* this case fires when ws-dc-bkt-idx (wx-                                 
106300*    dc-idx) = ws-db-idx-found.                                           
106400         WHEN WS-DC-BKT-IDX (WX-DC-IDX) = WS-DB-IDX-FOUND                 
106500          AND WS-DC-TYPE    (WX-DC-IDX) = WS-POST-TYPE                    
106600          AND WS-DC-CAT     (WX-DC-IDX) = WS-POST-CAT                     
106700          AND WS-DC-SUB     (WX-DC-IDX) = WS-POST-SUB                     
106800          AND WS-DC-SUBSUB  (WX-DC-IDX) = WS-POST-SUBSUB                  
106900* accumulate WS-POST-QTY into WS-DC-QTY                                   
107000*    for the run totals.                                                  
107100             ADD WS-POST-QTY TO WS-DC-QTY (WX-DC-IDX)                     
107200* work out WS-DC-MONEY, rounded the way                                   
107300*    the shop rounds money.                                               
107400             COMPUTE WS-DC-MONEY (WX-DC-IDX) ROUNDED =                    
107500                     WS-DC-MONEY (WX-DC-IDX)                              
107600                     + (WS-POST-QTY * WS-POST-PRICE)                      
107700     END-SEARCH.                                                          
107800 226000-ENDN-POST-DAY-CELL.                                               
107900     EXIT.                                                                
108000*                                                                         
108100 226100-BEGN-POST-MONTH-CELL.                                             
108200* flag WX-MC-IDX for the logic that                                       
108300*    follows.                                                             
108400     SET WX-MC-IDX  TO 1                                                  
108500     SEARCH WS-MC-ENTRY                                                   
108600         AT END                                                           
108700* accumulate CTE-01 into WS-MC-COUNT for                                  
108800*    the run totals.                                                      
108900             ADD CTE-01 TO WS-MC-COUNT                                    
109000* carry WS-MB-IDX-FOUND into WS-MC-BKT-IDX                                
109100*    so the rest of the paragraph works from                              
109200*    it.                                                                  
109300             MOVE WS-MB-IDX-FOUND TO WS-MC-BKT-IDX (WS-MC-COUNT)          
109400* carry the type to post under into WS-MC-                                
109500*    TYPE so the rest of the paragraph works                              
109600*    from it.                                                             
109700             MOVE WS-POST-TYPE    TO WS-MC-TYPE    (WS-MC-COUNT)          
109800* carry the category to post under into                                   
109900*    WS-MC-CAT so the rest of the paragraph                               
110000*    works from it.                                                       
110100             MOVE WS-POST-CAT     TO WS-MC-CAT     (WS-MC-COUNT)          
110200* carry the sub-category to post under                                    
110300*    into WS-MC-SUB so the rest of the                                    
110400*    paragraph works from it.                                             
110500             MOVE WS-POST-SUB     TO WS-MC-SUB     (WS-MC-COUNT)          
110600* carry WS-POST-SUBSUB into WS-MC-SUBSUB                                  
110700*    so the rest of the paragraph works from                              
110800*    it.                                                                  
110900             MOVE WS-POST-SUBSUB  TO WS-MC-SUBSUB  (WS-MC-COUNT)          
111000* carry WS-POST-QTY into WS-MC-QTY so the                                 
111100*    rest of the paragraph works from it.                                 
111200             MOVE WS-POST-QTY     TO WS-MC-QTY     (WS-MC-COUNT)          
111300* work out WS-MC-MONEY, rounded the way                                   
111400*    the shop rounds money.                                               
111500             COMPUTE WS-MC-MONEY (WS-MC-COUNT) ROUNDED =                  
111600                     WS-POST-QTY * WS-POST-PRICE                          
111700* this case fires when ws-mc-bkt-idx (wx-                                 
111800*    mc-idx) = ws-mb-idx-found.                                           
111900         WHEN WS-MC-BKT-IDX (WX-MC-IDX) = WS-MB-IDX-FOUND                 
112000          AND WS-MC-TYPE    (WX-MC-IDX) = WS-POST-TYPE                    
112100          AND WS-MC-CAT     (WX-MC-IDX) = WS-POST-CAT                     
112200          AND WS-MC-SUB     (WX-MC-IDX) = WS-POST-SUB                     
112300          AND WS-MC-SUBSUB  (WX-MC-IDX) = WS-POST-SUBSUB                  
112400* accumulate WS-POST-QTY into WS-MC-QTY                                   
112500*    for the run totals.                                                  
112600             ADD WS-POST-QTY TO WS-MC-QTY (WX-MC-IDX)                     
112700* work out WS-MC-MONEY, rounded the way                                   
112800*    the shop rounds money.                                               
112900             COMPUTE WS-MC-MONEY (WX-MC-IDX) ROUNDED =                    
113000                     WS-MC-MONEY (WX-MC-IDX)                              
113100                     + (WS-POST-QTY * WS-POST-PRICE)                      
113200     END-SEARCH.                                                          
113300 226100-ENDN-POST-MONTH-CELL.                                             
113400     EXIT.                                                                
113500*                                                                         
113600 226200-BEGN-POST-YEAR-CELL.                                              
113700* flag WX-YC-IDX for the logic that                                       
113800*    follows.                                                             
113900     SET WX-YC-IDX  TO 1                                                  
114000     SEARCH WS-YC-ENTRY                                                   
114100         AT END                                                           
114200* accumulate CTE-01 into WS-YC-COUNT for                                  
114300*    the run totals.                                                      
114400             ADD CTE-01 TO WS-YC-COUNT                                    
114500* carry WS-YB-IDX-FOUND into WS-YC-BKT-IDX                                
114600*    so the rest of the paragraph works from                              
114700*    it.                                                                  
114800             MOVE WS-YB-IDX-FOUND TO WS-YC-BKT-IDX (WS-YC-COUNT)          
114900* carry the type to post under into WS-YC-                                
115000*    TYPE so the rest of the paragraph works                              
115100*    from it.                                                             
115200             MOVE WS-POST-TYPE    TO WS-YC-TYPE    (WS-YC-COUNT)          
115300* carry the category to post under into                                   
115400*    WS-YC-CAT so the rest of the paragraph                               
115500*    works from it.                                                       
115600             MOVE WS-POST-CAT     TO WS-YC-CAT     (WS-YC-COUNT)          
115700* carry the sub-category to post under                                    
115800*    into WS-YC-SUB so the rest of the                                    
115900*    paragraph works from it.                                             
116000             MOVE WS-POST-SUB     TO WS-YC-SUB     (WS-YC-COUNT)          
116100* carry WS-POST-SUBSUB into WS-YC-SUBSUB                                  
116200*    so the rest of the paragraph works from                              
116300*    it.                                                                  
116400             MOVE WS-POST-SUBSUB  TO WS-YC-SUBSUB  (WS-YC-COUNT)          
116500* carry WS-POST-QTY into WS-YC-QTY so the                                 
116600*    rest of the paragraph works from it.                                 
116700             MOVE WS-POST-QTY     TO WS-YC-QTY     (WS-YC-COUNT)          
116800* work out WS-YC-MONEY, rounded the way                                   
116900*    the shop rounds money.                                               
117000             COMPUTE WS-YC-MONEY (WS-YC-COUNT) ROUNDED =                  
117100                     WS-POST-QTY * WS-POST-PRICE                          
117200* this case fires when ws-yc-bkt-idx (wx-                                 
117300*    yc-idx) = ws-yb-idx-found.                                           
117400         WHEN WS-YC-BKT-IDX (WX-YC-IDX) = WS-YB-IDX-FOUND                 
117500          AND WS-YC-TYPE    (WX-YC-IDX) = WS-POST-TYPE                    
117600          AND WS-YC-CAT     (WX-YC-IDX) = WS-POST-CAT                     
117700          AND WS-YC-SUB     (WX-YC-IDX) = WS-POST-SUB                     
117800          AND WS-YC-SUBSUB  (WX-YC-IDX) = WS-POST-SUBSUB                  
117900* accumulate WS-POST-QTY into WS-YC-QTY                                   
118000*    for the run totals.                                                  
118100             ADD WS-POST-QTY TO WS-YC-QTY (WX-YC-IDX)                     
118200* work out WS-YC-MONEY, rounded the way                                   
118300*    the shop rounds money.                                               
118400             COMPUTE WS-YC-MONEY (WX-YC-IDX) ROUNDED =                    
118500                     WS-YC-MONEY (WX-YC-IDX)                              
118600                     + (WS-POST-QTY * WS-POST-PRICE)                      
118700     END-SEARCH.                                                          
118800 226200-ENDN-POST-YEAR-CELL.                                              
118900     EXIT.                                                                
119000*                                                                         
119100* SEQUENCE ID PROBE: START AT THE CANDIDATE DERIVED FROM THIS             
119200* HOUR'S NEXT DETAIL POSITION.  IF TAKEN, PROBE +1,-2,+3,-4,...           
119300* (BZ-0014) UNTIL A FREE SLOT BELOW CTE-SEQ-ID-SPACE IS FOUND.            
119400 227000-BEGN-ASSIGN-SEQ-ID.                                               
119500* work out WS-SEQ-CANDIDATE, rounded the                                  
119600*    way the shop rounds money.                                           
119700     COMPUTE WS-SEQ-CANDIDATE = WS-HD-COUNT + 1                           
119800* carry +1 into WS-SEQ-STEP so the rest of                                
119900*    the paragraph works from it.                                         
120000     MOVE +1 TO WS-SEQ-STEP                                               
120100* carry +1 into WS-SEQ-SIGN so the rest of                                
120200*    the paragraph works from it.                                         
120300     MOVE +1 TO WS-SEQ-SIGN                                               
120400* carry 0 into WS-SEQ-TRY-CNT so the rest                                 
120500*    of the paragraph works from it.                                      
120600     MOVE  0 TO WS-SEQ-TRY-CNT                                            
120700* perform 227100-BEGN-PROBE-SEQ-ID to                                     
120800*    probe for a free sequence id slot;                                   
120900*    control returns here when it is done.                                
121000     PERFORM 227100-BEGN-PROBE-SEQ-ID                                     
121100        THRU 227100-ENDN-PROBE-SEQ-ID                                     
121200        UNTIL SW-FOUND-Y                                                  
121300* carry WS-SEQ-CANDIDATE into WS-SEQ-                                     
121400*    RESULT so the rest of the paragraph                                  
121500*    works from it.                                                       
121600     MOVE WS-SEQ-CANDIDATE TO WS-SEQ-RESULT.                              
121700 227000-ENDN-ASSIGN-SEQ-ID.                                               
121800     EXIT.                                                                
121900*                                                                         
122000 227100-BEGN-PROBE-SEQ-ID.                                                
122100* flag SW-FOUND-Y for the logic that                                      
122200*    follows.                                                             
122300     SET SW-FOUND-Y TO TRUE                                               
122400* flag WX-HD-IDX for the logic that                                       
122500*    follows.                                                             
122600     SET WX-HD-IDX TO 1                                                   
122700     SEARCH WS-HD-ENTRY                                                   
122800         AT END                                                           
122900             CONTINUE                                                     
123000* this case fires when ws-hd-bkt-idx (wx-                                 
123100*    hd-idx) = ws-hb-idx-found.                                           
123200         WHEN WS-HD-BKT-IDX (WX-HD-IDX) = WS-HB-IDX-FOUND                 
123300          AND WS-HD-SEQ-ID  (WX-HD-IDX) = WS-SEQ-CANDIDATE                
123400* flag SW-FOUND-N for the logic that                                      
123500*    follows.                                                             
123600             SET SW-FOUND-N TO TRUE                                       
123700     END-SEARCH                                                           
123800* test whether sw-found-n, and branch                                     
123900*    accordingly.                                                         
124000     IF SW-FOUND-N                                                        
124100* accumulate CTE-01 into WS-SEQ-TRY-CNT                                   
124200*    for the run totals.                                                  
124300         ADD CTE-01       TO WS-SEQ-TRY-CNT                               
124400* work out WS-SEQ-CANDIDATE, rounded the                                  
124500*    way the shop rounds money.                                           
124600         COMPUTE WS-SEQ-CANDIDATE =                                       
124700                 WS-SEQ-CANDIDATE + (WS-SEQ-SIGN * WS-SEQ-STEP)           
124800* accumulate CTE-01 into WS-SEQ-STEP for                                  
124900*    the run totals.                                                      
125000         ADD CTE-01       TO WS-SEQ-STEP                                  
125100* work out WS-SEQ-SIGN, rounded the way                                   
125200*    the shop rounds money.                                               
125300         COMPUTE WS-SEQ-SIGN = WS-SEQ-SIGN * -1                           
125400* test whether ws-seq-candidate < 1, and                                  
125500*    branch accordingly.                                                  
125600         IF WS-SEQ-CANDIDATE < 1                                          
125700         OR WS-SEQ-CANDIDATE > CTE-SEQ-ID-SPACE                           
125800* carry CTE-01 into WS-SEQ-CANDIDATE so                                   
125900*    the rest of the paragraph works from it.                             
126000             MOVE CTE-01 TO WS-SEQ-CANDIDATE                              
126100         END-IF                                                           
126200     END-IF.                                                              
126300 227100-ENDN-PROBE-SEQ-ID.                                                
126400     EXIT.                                                                
126500*                                                                         
126600 228000-BEGN-ADD-DETAIL.                                                  
126700* accumulate CTE-01 into WS-HD-COUNT for                                  
126800*    the run totals.                                                      
126900     ADD CTE-01 TO WS-HD-COUNT                                            
127000* carry WS-HB-IDX-FOUND into WS-HD-BKT-IDX                                
127100*    so the rest of the paragraph works from                              
127200*    it.                                                                  
127300     MOVE WS-HB-IDX-FOUND TO WS-HD-BKT-IDX (WS-HD-COUNT)                  
127400* carry WS-SEQ-RESULT into WS-HD-SEQ-ID so                                
127500*    the rest of the paragraph works from it.                             
127600     MOVE WS-SEQ-RESULT   TO WS-HD-SEQ-ID  (WS-HD-COUNT)                  
127700* carry the type to post under into WS-HD-                                
127800*    TYPE so the rest of the paragraph works                              
127900*    from it.                                                             
128000     MOVE WS-POST-TYPE    TO WS-HD-TYPE    (WS-HD-COUNT)                  
128100* carry WS-POST-QTY into WS-HD-AMOUNT so                                  
128200*    the rest of the paragraph works from it.                             
128300     MOVE WS-POST-QTY     TO WS-HD-AMOUNT  (WS-HD-COUNT)                  
128400* carry WS-POST-PRICE into WS-HD-PRICE so                                 
128500*    the rest of the paragraph works from it.                             
128600     MOVE WS-POST-PRICE   TO WS-HD-PRICE   (WS-HD-COUNT)                  
128700* carry the category to post under into                                   
128800*    WS-HD-CAT so the rest of the paragraph                               
128900*    works from it.                                                       
129000     MOVE WS-POST-CAT     TO WS-HD-CAT     (WS-HD-COUNT)                  
129100* carry the sub-category to post under                                    
129200*    into WS-HD-SUB so the rest of the                                    
129300*    paragraph works from it.                                             
129400     MOVE WS-POST-SUB     TO WS-HD-SUB     (WS-HD-COUNT)                  
129500* carry WS-POST-SUBSUB into WS-HD-SUBSUB                                  
129600*    so the rest of the paragraph works from                              
129700*    it.                                                                  
129800     MOVE WS-POST-SUBSUB  TO WS-HD-SUBSUB  (WS-HD-COUNT).                 
129900 228000-ENDN-ADD-DETAIL.                                                  
130000     EXIT.                                                                
130100*                                                                         
130200*---------------------------------------------------------------          
130300* 300000 - DISPATCH ON TRANSACTION TYPE.                                  
130400*---------------------------------------------------------------          
130500 300000-BEGN-DISPATCH-TX.                                                 
130600* carry the transaction year into WS-POST-                                
130700*    YEAR so the rest of the paragraph works                              
130800*    from it.                                                             
130900     MOVE TX-YEAR   TO WS-POST-YEAR                                       
131000* carry the transaction month into WS-                                    
131100*    POST-MONTH so the rest of the paragraph                              
131200*    works from it.                                                       
131300     MOVE TX-MONTH  TO WS-POST-MONTH                                      
131400* carry the transaction day into WS-POST-                                 
131500*    DAY so the rest of the paragraph works                               
131600*    from it.                                                             
131700     MOVE TX-DAY    TO WS-POST-DAY                                        
131800* carry the transaction hour into WS-POST-                                
131900*    HOUR so the rest of the paragraph works                              
132000*    from it.                                                             
132100     MOVE TX-HOUR   TO WS-POST-HOUR                                       
132200* branch on whichever case applies to this                                
132300*    record.                                                              
132400     EVALUATE TRUE                                                        
132500* this case fires when sw-tx-type-buy-                                    
132600*    order.                                                               
132700         WHEN SW-TX-TYPE-BUY-ORDER                                        
132800* perform 310000-BEGN-CREATE-ENTRY to                                     
132900*    create a new buy order or sell offer;                                
133000*    control returns here when it is done.                                
133100             PERFORM 310000-BEGN-CREATE-ENTRY                             
133200                THRU 310000-ENDN-CREATE-ENTRY                             
133300* this case fires when sw-tx-type-sell-                                   
133400*    offer.                                                               
133500         WHEN SW-TX-TYPE-SELL-OFFER                                       
133600* perform 310000-BEGN-CREATE-ENTRY to                                     
133700*    create a new buy order or sell offer;                                
133800*    control returns here when it is done.                                
133900             PERFORM 310000-BEGN-CREATE-ENTRY                             
134000                THRU 310000-ENDN-CREATE-ENTRY                             
134100* this case fires when sw-tx-type-buy-                                    
134200*    instant.                                                             
134300         WHEN SW-TX-TYPE-BUY-INSTANT                                      
134400* perform 320000-BEGN-INSTANT-BUY to fill                                 
134500*    an instant buy from the sell offers;                                 
134600*    control returns here when it is done.                                
134700             PERFORM 320000-BEGN-INSTANT-BUY                              
134800                THRU 320000-ENDN-INSTANT-BUY                              
134900* this case fires when sw-tx-type-sell-                                   
135000*    instant.                                                             
135100         WHEN SW-TX-TYPE-SELL-INSTANT                                     
135200* perform 330000-BEGN-INSTANT-SELL to fill                                
135300*    an instant sell from the buy orders;                                 
135400*    control returns here when it is done.                                
135500             PERFORM 330000-BEGN-INSTANT-SELL                             
135600                THRU 330000-ENDN-INSTANT-SELL                             
135700     END-EVALUATE.                                                        
135800 300000-ENDN-DISPATCH-TX.                                                 
135900     EXIT.                                                                
136000*                                                                         
136100*---------------------------------------------------------------          
136200* 310000 - CREATE A BUY ORDER OR SELL OFFER.  FIRST CROSS THE             
136300* OPPOSITE BOOK (BZ-0040), THEN LEAVE ANY REMAINDER RESTING IF            
136400* THE OWNER IS UNDER THE 14-OPEN-ENQUIRY CAP.                             
136500*---------------------------------------------------------------          
136600 310000-BEGN-CREATE-ENTRY.                                                
136700* BZ-0106  a BO or SO record carrying a zero                              
136800*    TX-AMOUNT is not a request to open a new                             
136900*    order/offer - it is this shop's batch                                
137000*    signal to cancel the caller's matching                               
137100*    open entry instead (TX-OWNER/CAT/SUB/                                
137200*    SUBSUB/UNIT-PRICE identify the row).                                 
137300     IF TX-AMOUNT = ZERO                                                  
137400* perform 340000-BEGN-CANCEL-ENTRY to                                     
137500*    cancel the matching open order/offer                                 
137600*    and refund it; control returns here                                  
137700*    when it is done.                                                     
137800         PERFORM 340000-BEGN-CANCEL-ENTRY                                 
137900            THRU 340000-ENDN-CANCEL-ENTRY                                 
138000     ELSE                                                                 
138100* carry the transaction quantity into the                                 
138200*    crossing quantity still to fill so the                               
138300*    rest of the paragraph works from it.                                 
138400     MOVE TX-AMOUNT     TO WS-MATCH-REMAINING                             
138500* BZ-0105  clear WS-NEW-ENTRY-REMNANTS so this                            
138600*    transaction starts its own remnant total                             
138700*    fresh before any crossing adds into it.                              
138800     MOVE ZERO          TO WS-NEW-ENTRY-REMNANTS                          
138900* test whether sw-tx-type-buy-order, and                                  
139000*    branch accordingly.                                                  
139100     IF SW-TX-TYPE-BUY-ORDER                                              
139200* perform 321000-BEGN-CROSS-VS-OFFERS to                                  
139300*    cross a buy order or instant buy against                             
139400*    the offers; control returns here when it                             
139500*    is done.                                                             
139600         PERFORM 321000-BEGN-CROSS-VS-OFFERS                              
139700            THRU 321000-ENDN-CROSS-VS-OFFERS                              
139800* otherwise, take the other branch below.                                 
139900     ELSE                                                                 
140000* perform 331000-BEGN-CROSS-VS-ORDERS to                                  
140100*    cross a sell offer or instant sell                                   
140200*    against the orders; control returns here                             
140300*    when it is done.                                                     
140400         PERFORM 331000-BEGN-CROSS-VS-ORDERS                              
140500            THRU 331000-ENDN-CROSS-VS-ORDERS                              
140600     END-IF                                                               
140700* test whether ws-match-remaining > zero,                                 
140800*    and branch accordingly.                                              
140900     IF WS-MATCH-REMAINING > ZERO                                         
141000* perform 315000-BEGN-COUNT-OPEN-ENTRIES                                  
141100*    to count the owner's open book entries;                              
141200*    control returns here when it is done.                                
141300         PERFORM 315000-BEGN-COUNT-OPEN-ENTRIES                           
141400            THRU 315000-ENDN-COUNT-OPEN-ENTRIES                           
141500* test whether ws-enq-cap-cnt < cte-max-                                  
141600*    open-enq, and branch accordingly.                                    
141700         IF WS-ENQ-CAP-CNT < CTE-MAX-OPEN-ENQ                             
141800* perform 317000-BEGN-APPEND-NEW-ENTRY to                                 
141900*    append the new order/offer onto the                                  
142000*    book; control returns here when it is                                
142100*    done.                                                                
142200             PERFORM 317000-BEGN-APPEND-NEW-ENTRY                         
142300                THRU 317000-ENDN-APPEND-NEW-ENTRY                         
142400* otherwise, take the other branch below.                                 
142500         ELSE                                                             
142600* accumulate CTE-01 into the count of                                     
142700*    entries rejected by the cap for the run                              
142800*    totals.                                                              
142900             ADD CTE-01 TO WS-ENQ-CAP-REJECT-CNT                          
143000         END-IF                                                           
143100     END-IF                                                               
143200     END-IF.                                                              
143300 310000-ENDN-CREATE-ENTRY.                                                
143400     EXIT.                                                                
143500*                                                                         
143600 315000-BEGN-COUNT-OPEN-ENTRIES.                                          
143700* clear the owner's open-entry count back                                 
143800*    to its starting value before the next                                
143900*    step uses it.                                                        
144000     MOVE ZERO TO WS-ENQ-CAP-CNT                                          
144100* perform 316000-BEGN-COUNT-ONE-ENTRY to                                  
144200*    test one row for the open-entry count;                               
144300*    control returns here when it is done.                                
144400     PERFORM 316000-BEGN-COUNT-ONE-ENTRY                                  
144500        THRU 316000-ENDN-COUNT-ONE-ENTRY                                  
144600        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
144700          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT.                                
144800 315000-ENDN-COUNT-OPEN-ENTRIES.                                          
144900     EXIT.                                                                
145000*                                                                         
145100 316000-BEGN-COUNT-ONE-ENTRY.                                             
145200* test whether sw-enq-active-y (wx-enq-                                   
145300*    idx), and branch accordingly.                                        
145400     IF SW-ENQ-ACTIVE-Y (WX-ENQ-IDX)                                      
145500     AND WS-ENQ-OWNER (WX-ENQ-IDX) = TX-OWNER                             
145600* accumulate CTE-01 into the owner's open-                                
145700*    entry count for the run totals.                                      
145800         ADD CTE-01 TO WS-ENQ-CAP-CNT                                     
145900     END-IF.                                                              
146000 316000-ENDN-COUNT-ONE-ENTRY.                                             
146100     EXIT.                                                                
146200*                                                                         
146300 317000-BEGN-APPEND-NEW-ENTRY.                                            
146400* accumulate CTE-01 into the next enquiry                                 
146500*    id for the run totals.                                               
146600     ADD CTE-01 TO WS-NEXT-ENQ-ID                                         
146700* accumulate CTE-01 into the number of                                    
146800*    rows on the book for the run totals.                                 
146900     ADD CTE-01 TO WS-ENQ-COUNT                                           
147000* carry the transaction type code into the                                
147100*    book row's type so the rest of the                                   
147200*    paragraph works from it.                                             
147300     MOVE TX-TYPE          TO WS-ENQ-TYPE      (WS-ENQ-COUNT)             
147400* carry the next enquiry id into the                                      
147500*    enquiry id so the rest of the paragraph                              
147600*    works from it.                                                       
147700     MOVE WS-NEXT-ENQ-ID   TO WS-ENQ-ID        (WS-ENQ-COUNT)             
147800* carry the transaction's owner into the                                  
147900*    book row's owner so the rest of the                                  
148000*    paragraph works from it.                                             
148100     MOVE TX-OWNER         TO WS-ENQ-OWNER     (WS-ENQ-COUNT)             
148200* carry the category into the book row's                                  
148300*    category so the rest of the paragraph                                
148400*    works from it.                                                       
148500     MOVE TX-CAT           TO WS-ENQ-CAT       (WS-ENQ-COUNT)             
148600* carry the sub-category into the book                                    
148700*    row's sub-category so the rest of the                                
148800*    paragraph works from it.                                             
148900     MOVE TX-SUB           TO WS-ENQ-SUB       (WS-ENQ-COUNT)             
149000* carry the sub-sub-category into the book                                
149100*    row's sub-sub-category so the rest of                                
149200*    the paragraph works from it.                                         
149300     MOVE TX-SUBSUB        TO WS-ENQ-SUBSUB    (WS-ENQ-COUNT)             
149400* carry the transaction quantity into the                                 
149500*    book row's original quantity so the rest                             
149600*    of the paragraph works from it.                                      
149700     MOVE TX-AMOUNT        TO WS-ENQ-AMOUNT    (WS-ENQ-COUNT)             
149800* move a value forward into the work area.                                
149900     MOVE WS-MATCH-REMAINING                                              
150000                           TO WS-ENQ-LEFT      (WS-ENQ-COUNT)             
150100* clear the claimable balance back to its                                 
150200*    starting value before the next step uses                             
150300*    it.                                                                  
150400     MOVE ZERO             TO WS-ENQ-CLAIMABLE (WS-ENQ-COUNT)             
150500* carry the unit price into the book row's                                
150600*    unit price so the rest of the paragraph                              
150700*    works from it.                                                       
150800     MOVE TX-UNIT-PRICE    TO WS-ENQ-PRICE     (WS-ENQ-COUNT)             
150900* BZ-0105  carry forward whatever remnant                                 
151000*    this order/offer already accrued while                               
151100*    crossing, rather than clearing it to zero.                           
151200     MOVE WS-NEW-ENTRY-REMNANTS                                           
151300       TO WS-ENQ-REMNANTS  (WS-ENQ-COUNT)                                 
151400* clear the row's active/inactive flag                                    
151500*    back to its starting value before the                                
151600*    next step uses it.                                                   
151700     MOVE 'Y'              TO WS-ENQ-ACTIVE    (WS-ENQ-COUNT)             
151800*                                                                         
151900* carry the transaction type code into the                                
152000*    type to post under so the rest of the                                
152100*    paragraph works from it.                                             
152200     MOVE TX-TYPE          TO WS-POST-TYPE                                
152300* carry the category into the category to                                 
152400*    post under so the rest of the paragraph                              
152500*    works from it.                                                       
152600     MOVE TX-CAT           TO WS-POST-CAT                                 
152700* carry the sub-category into the sub-                                    
152800*    category to post under so the rest of                                
152900*    the paragraph works from it.                                         
153000     MOVE TX-SUB           TO WS-POST-SUB                                 
153100* carry the sub-sub-category into WS-POST-                                
153200*    SUBSUB so the rest of the paragraph                                  
153300*    works from it.                                                       
153400     MOVE TX-SUBSUB        TO WS-POST-SUBSUB                              
153500* carry the transaction quantity into WS-                                 
153600*    POST-QTY so the rest of the paragraph                                
153700*    works from it.                                                       
153800     MOVE TX-AMOUNT        TO WS-POST-QTY                                 
153900* carry the unit price into WS-POST-PRICE                                 
154000*    so the rest of the paragraph works from                              
154100*    it.                                                                  
154200     MOVE TX-UNIT-PRICE    TO WS-POST-PRICE                               
154300* perform 220000-BEGN-POST-TX-TO-TREE to                                  
154400*    roll a fill up through the                                           
154500*    hour/day/month/year tree; control                                    
154600*    returns here when it is done.                                        
154700     PERFORM 220000-BEGN-POST-TX-TO-TREE                                  
154800        THRU 220000-ENDN-POST-TX-TO-TREE.                                 
154900 317000-ENDN-APPEND-NEW-ENTRY.                                            
155000     EXIT.                                                                
155100*                                                                         
155200* 321000 - A NEW BUY ORDER CROSSES ASCENDING AGAINST RESTING              
155300* SELL OFFERS PRICED AT OR BELOW THE ORDER'S OWN PRICE.  THE              
155400* PRICE DIFFERENCE ON EACH FILL BECOMES THE ORDER'S REMNANTS.             
155500 321000-BEGN-CROSS-VS-OFFERS.                                             
155600* perform 322000-BEGN-FIND-BEST-OFFER to                                  
155700*    find the cheapest matching sell offer;                               
155800*    control returns here when it is done.                                
155900     PERFORM 322000-BEGN-FIND-BEST-OFFER                                  
156000        THRU 322000-ENDN-FIND-BEST-OFFER                                  
156100        UNTIL WS-MATCH-REMAINING = ZERO                                   
156200           OR WS-MATCH-BEST-IDX  = ZERO.                                  
156300 321000-ENDN-CROSS-VS-OFFERS.                                             
156400     EXIT.                                                                
156500*                                                                         
156600 322000-BEGN-FIND-BEST-OFFER.                                             
156700* clear WS-MATCH-BEST-IDX back to its                                     
156800*    starting value before the next step uses                             
156900*    it.                                                                  
157000     MOVE ZERO TO WS-MATCH-BEST-IDX                                       
157100* perform 323000-BEGN-SCAN-OFFERS to                                      
157200*    compare one offer into the running                                   
157300*    cheapest; control returns here when it                               
157400*    is done.                                                             
157500     PERFORM 323000-BEGN-SCAN-OFFERS                                      
157600        THRU 323000-ENDN-SCAN-OFFERS                                      
157700        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
157800          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
157900* test whether ws-match-best-idx not =                                    
158000*    zero, and branch accordingly.                                        
158100     IF WS-MATCH-BEST-IDX NOT = ZERO                                      
158200     AND WS-MATCH-BEST-PRICE NOT > TX-UNIT-PRICE                          
158300* test whether ws-match-remaining not >,                                  
158400*    and branch accordingly.                                              
158500        IF WS-MATCH-REMAINING NOT >                                       
158600           WS-ENQ-LEFT (WS-MATCH-BEST-IDX)                                
158700* carry the crossing quantity still to                                    
158800*    fill into WS-MATCH-FILL-QTY so the rest                              
158900*    of the paragraph works from it.                                      
159000             MOVE WS-MATCH-REMAINING TO WS-MATCH-FILL-QTY                 
159100* otherwise, take the other branch below.                                 
159200         ELSE                                                             
159300* move a value forward into the work area.                                
159400             MOVE WS-ENQ-LEFT (WS-MATCH-BEST-IDX)                         
159500               TO WS-MATCH-FILL-QTY                                       
159600         END-IF                                                           
159700* work out WS-MATCH-REMNANT-ADD, rounded                                  
159800*    the way the shop rounds money.                                       
159900         COMPUTE WS-MATCH-REMNANT-ADD ROUNDED =                           
160000                 (TX-UNIT-PRICE - WS-MATCH-BEST-PRICE)                    
160100                 * WS-MATCH-FILL-QTY                                      
160200* BZ-0105  the new book row for this order                                
160300*    is not appended until 317000, so the                                 
160400*    remnant is held here and carried into                                
160500*    it once the row exists.                                              
160600         ADD WS-MATCH-REMNANT-ADD                                         
160700            TO WS-NEW-ENTRY-REMNANTS                                      
160800* accumulate a running total for the run-                                 
160900*    end summary.                                                         
161000         ADD WS-MATCH-FILL-QTY                                            
161100          TO WS-ENQ-CLAIMABLE (WS-MATCH-BEST-IDX)                         
161200* reduce a running total to keep the                                      
161300*    balance current.                                                     
161400         SUBTRACT WS-MATCH-FILL-QTY                                       
161500            FROM WS-ENQ-LEFT (WS-MATCH-BEST-IDX)                          
161600* reduce the crossing quantity still to                                   
161700*    fill by WS-MATCH-FILL-QTY to keep the                                
161800*    balance current.                                                     
161900         SUBTRACT WS-MATCH-FILL-QTY FROM WS-MATCH-REMAINING               
162000*                                                                         
162100* carry the transaction type code into the                                
162200*    type to post under so the rest of the                                
162300*    paragraph works from it.                                             
162400         MOVE TX-TYPE             TO WS-POST-TYPE                         
162500* carry the category into the category to                                 
162600*    post under so the rest of the paragraph                              
162700*    works from it.                                                       
162800         MOVE TX-CAT              TO WS-POST-CAT                          
162900* carry the sub-category into the sub-                                    
163000*    category to post under so the rest of                                
163100*    the paragraph works from it.                                         
163200         MOVE TX-SUB              TO WS-POST-SUB                          
163300* carry the sub-sub-category into WS-POST-                                
163400*    SUBSUB so the rest of the paragraph                                  
163500*    works from it.                                                       
163600         MOVE TX-SUBSUB           TO WS-POST-SUBSUB                       
163700* carry WS-MATCH-FILL-QTY into WS-POST-QTY                                
163800*    so the rest of the paragraph works from                              
163900*    it.                                                                  
164000         MOVE WS-MATCH-FILL-QTY   TO WS-POST-QTY                          
164100* carry WS-MATCH-BEST-PRICE into WS-POST-                                 
164200*    PRICE so the rest of the paragraph works                             
164300*    from it.                                                             
164400         MOVE WS-MATCH-BEST-PRICE TO WS-POST-PRICE                        
164500* perform 220000-BEGN-POST-TX-TO-TREE to                                  
164600*    roll a fill up through the                                           
164700*    hour/day/month/year tree; control                                    
164800*    returns here when it is done.                                        
164900         PERFORM 220000-BEGN-POST-TX-TO-TREE                              
165000            THRU 220000-ENDN-POST-TX-TO-TREE                              
165100* otherwise, take the other branch below.                                 
165200     ELSE                                                                 
165300* clear WS-MATCH-BEST-IDX back to its                                     
165400*    starting value before the next step uses                             
165500*    it.                                                                  
165600         MOVE ZERO TO WS-MATCH-BEST-IDX                                   
165700     END-IF.                                                              
165800 322000-ENDN-FIND-BEST-OFFER.                                             
165900     EXIT.                                                                
166000*                                                                         
166100 323000-BEGN-SCAN-OFFERS.                                                 
166200* test whether sw-enq-active-y (wx-enq-                                   
166300*    idx), and branch accordingly.                                        
166400     IF  SW-ENQ-ACTIVE-Y (WX-ENQ-IDX)                                     
166500     AND WS-ENQ-TYPE   (WX-ENQ-IDX) = 'SO'                                
166600     AND WS-ENQ-CAT    (WX-ENQ-IDX) = TX-CAT                              
166700     AND WS-ENQ-SUB    (WX-ENQ-IDX) = TX-SUB                              
166800     AND WS-ENQ-SUBSUB (WX-ENQ-IDX) = TX-SUBSUB                           
166900     AND WS-ENQ-LEFT   (WX-ENQ-IDX) > ZERO                                
167000* test whether ws-match-best-idx = zero,                                  
167100*    and branch accordingly.                                              
167200         IF WS-MATCH-BEST-IDX = ZERO                                      
167300         OR WS-ENQ-PRICE (WX-ENQ-IDX) < WS-MATCH-BEST-PRICE               
167400         OR (WS-ENQ-PRICE (WX-ENQ-IDX) = WS-MATCH-BEST-PRICE              
167500             AND WS-ENQ-ID (WX-ENQ-IDX)                                   
167600               < WS-ENQ-ID (WS-MATCH-BEST-IDX))                           
167700* flag WS-MATCH-BEST-IDX for the logic                                    
167800*    that follows.                                                        
167900             SET  WS-MATCH-BEST-IDX   TO WX-ENQ-IDX                       
168000* move a value forward into the work area.                                
168100             MOVE WS-ENQ-PRICE (WX-ENQ-IDX)                               
168200               TO WS-MATCH-BEST-PRICE                                     
168300         END-IF                                                           
168400     END-IF.                                                              
168500 323000-ENDN-SCAN-OFFERS.                                                 
168600     EXIT.                                                                
168700*                                                                         
168800* 331000 - A NEW SELL OFFER CROSSES DESCENDING AGAINST RESTING            
168900* BUY ORDERS PRICED AT OR ABOVE THE OFFER'S OWN PRICE.  THE               
169000* FILL EXECUTES AT THE RESTING ORDER'S PRICE, AND THE PRICE               
169100* DIFFERENCE IS ADDED TO THAT ORDER'S REMNANTS.  WHEN THE                 
169200* INCOMING RECORD IS AN INSTANT SELL, THE FILL'S GROSS                    
169300* PROCEEDS ARE TAXED HERE AT CTE-DEFAULT-TAX-PCT (BZ-0100) -              
169400* A RESTING SELL OFFER'S CLAIMABLE COINS ARE TAXED LATER, ON              
169500* SETTLEMENT (400000), NOT HERE.                                          
169600 331000-BEGN-CROSS-VS-ORDERS.                                             
169700* perform 332000-BEGN-FIND-BEST-ORDER to                                  
169800*    find the highest matching buy order;                                 
169900*    control returns here when it is done.                                
170000     PERFORM 332000-BEGN-FIND-BEST-ORDER                                  
170100        THRU 332000-ENDN-FIND-BEST-ORDER                                  
170200        UNTIL WS-MATCH-REMAINING = ZERO                                   
170300           OR WS-MATCH-BEST-IDX  = ZERO.                                  
170400 331000-ENDN-CROSS-VS-ORDERS.                                             
170500     EXIT.                                                                
170600*                                                                         
170700 332000-BEGN-FIND-BEST-ORDER.                                             
170800* clear WS-MATCH-BEST-IDX back to its                                     
170900*    starting value before the next step uses                             
171000*    it.                                                                  
171100     MOVE ZERO TO WS-MATCH-BEST-IDX                                       
171200* perform 333000-BEGN-SCAN-ORDERS to                                      
171300*    compare one order into the running                                   
171400*    highest; control returns here when it is                             
171500*    done.                                                                
171600     PERFORM 333000-BEGN-SCAN-ORDERS                                      
171700        THRU 333000-ENDN-SCAN-ORDERS                                      
171800        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
171900          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
172000* test whether ws-match-best-idx not =                                    
172100*    zero, and branch accordingly.                                        
172200     IF WS-MATCH-BEST-IDX NOT = ZERO                                      
172300     AND WS-MATCH-BEST-PRICE NOT < TX-UNIT-PRICE                          
172400* test whether ws-match-remaining not >,                                  
172500*    and branch accordingly.                                              
172600        IF WS-MATCH-REMAINING NOT >                                       
172700           WS-ENQ-LEFT (WS-MATCH-BEST-IDX)                                
172800* carry the crossing quantity still to                                    
172900*    fill into WS-MATCH-FILL-QTY so the rest                              
173000*    of the paragraph works from it.                                      
173100             MOVE WS-MATCH-REMAINING TO WS-MATCH-FILL-QTY                 
173200* otherwise, take the other branch below.                                 
173300         ELSE                                                             
173400* move a value forward into the work area.                                
173500             MOVE WS-ENQ-LEFT (WS-MATCH-BEST-IDX)                         
173600               TO WS-MATCH-FILL-QTY                                       
173700         END-IF                                                           
173800* work out WS-MATCH-REMNANT-ADD, rounded                                  
173900*    the way the shop rounds money.                                       
174000         COMPUTE WS-MATCH-REMNANT-ADD ROUNDED =                           
174100                 (WS-MATCH-BEST-PRICE - TX-UNIT-PRICE)                    
174200                 * WS-MATCH-FILL-QTY                                      
174300* accumulate a running total for the run-                                 
174400*    end summary.                                                         
174500         ADD WS-MATCH-REMNANT-ADD                                         
174600          TO WS-ENQ-REMNANTS (WS-MATCH-BEST-IDX)                          
174700* accumulate a running total for the run-                                 
174800*    end summary.                                                         
174900         ADD WS-MATCH-FILL-QTY                                            
175000          TO WS-ENQ-CLAIMABLE (WS-MATCH-BEST-IDX)                         
175100* reduce a running total to keep the                                      
175200*    balance current.                                                     
175300         SUBTRACT WS-MATCH-FILL-QTY                                       
175400            FROM WS-ENQ-LEFT (WS-MATCH-BEST-IDX)                          
175500* reduce the crossing quantity still to                                   
175600*    fill by WS-MATCH-FILL-QTY to keep the                                
175700*    balance current.                                                     
175800         SUBTRACT WS-MATCH-FILL-QTY FROM WS-MATCH-REMAINING               
175900*                                                                         
176000* test whether sw-tx-type-sell-instant,                                   
176100*    and branch accordingly.                                              
176200         IF SW-TX-TYPE-SELL-INSTANT                                       
176300* work out the gross proceeds on this                                     
176400*    fill, rounded the way the shop rounds                                
176500*    money.                                                               
176600             COMPUTE WS-MATCH-PROCEEDS-GRS ROUNDED =                      
176700                     WS-MATCH-FILL-QTY * WS-MATCH-BEST-PRICE              
176800* work out the net proceeds on this fill,                                 
176900*    rounded the way the shop rounds money.                               
177000             COMPUTE WS-MATCH-PROCEEDS-NET ROUNDED =                      
177100                     WS-MATCH-PROCEEDS-GRS                                
177200                     * (100 - CTE-DEFAULT-TAX-PCT) / 100                  
177300* accumulate the net proceeds on this fill                                
177400*    into the total coins paid out for the                                
177500*    run totals.                                                          
177600             ADD WS-MATCH-PROCEEDS-NET TO WS-TOTAL-COINS-PAID             
177700* accumulate the gross proceeds on this                                   
177800*    fill into the tax collected for the run                              
177900*    totals.                                                              
178000             ADD WS-MATCH-PROCEEDS-GRS TO WS-TOTAL-TAX-COLLECTED          
178100* reduce a running total to keep the                                      
178200*    balance current.                                                     
178300             SUBTRACT WS-MATCH-PROCEEDS-NET                               
178400                 FROM WS-TOTAL-TAX-COLLECTED                              
178500         END-IF                                                           
178600*                                                                         
178700* carry the transaction type code into the                                
178800*    type to post under so the rest of the                                
178900*    paragraph works from it.                                             
179000         MOVE TX-TYPE             TO WS-POST-TYPE                         
179100* carry the category into the category to                                 
179200*    post under so the rest of the paragraph                              
179300*    works from it.                                                       
179400         MOVE TX-CAT              TO WS-POST-CAT                          
179500* carry the sub-category into the sub-                                    
179600*    category to post under so the rest of                                
179700*    the paragraph works from it.                                         
179800         MOVE TX-SUB              TO WS-POST-SUB                          
179900* carry the sub-sub-category into WS-POST-                                
180000*    SUBSUB so the rest of the paragraph                                  
180100*    works from it.                                                       
180200         MOVE TX-SUBSUB           TO WS-POST-SUBSUB                       
180300* carry WS-MATCH-FILL-QTY into WS-POST-QTY                                
180400*    so the rest of the paragraph works from                              
180500*    it.                                                                  
180600         MOVE WS-MATCH-FILL-QTY   TO WS-POST-QTY                          
180700* carry WS-MATCH-BEST-PRICE into WS-POST-                                 
180800*    PRICE so the rest of the paragraph works                             
180900*    from it.                                                             
181000         MOVE WS-MATCH-BEST-PRICE TO WS-POST-PRICE                        
181100* perform 220000-BEGN-POST-TX-TO-TREE to                                  
181200*    roll a fill up through the                                           
181300*    hour/day/month/year tree; control                                    
181400*    returns here when it is done.                                        
181500         PERFORM 220000-BEGN-POST-TX-TO-TREE                              
181600            THRU 220000-ENDN-POST-TX-TO-TREE                              
181700* otherwise, take the other branch below.                                 
181800     ELSE                                                                 
181900* clear WS-MATCH-BEST-IDX back to its                                     
182000*    starting value before the next step uses                             
182100*    it.                                                                  
182200         MOVE ZERO TO WS-MATCH-BEST-IDX                                   
182300     END-IF.                                                              
182400 332000-ENDN-FIND-BEST-ORDER.                                             
182500     EXIT.                                                                
182600*                                                                         
182700 333000-BEGN-SCAN-ORDERS.                                                 
182800* test whether sw-enq-active-y (wx-enq-                                   
182900*    idx), and branch accordingly.                                        
183000     IF  SW-ENQ-ACTIVE-Y (WX-ENQ-IDX)                                     
183100     AND WS-ENQ-TYPE   (WX-ENQ-IDX) = 'BO'                                
183200     AND WS-ENQ-CAT    (WX-ENQ-IDX) = TX-CAT                              
183300     AND WS-ENQ-SUB    (WX-ENQ-IDX) = TX-SUB                              
183400     AND WS-ENQ-SUBSUB (WX-ENQ-IDX) = TX-SUBSUB                           
183500     AND WS-ENQ-LEFT   (WX-ENQ-IDX) > ZERO                                
183600* test whether ws-match-best-idx = zero,                                  
183700*    and branch accordingly.                                              
183800         IF WS-MATCH-BEST-IDX = ZERO                                      
183900         OR WS-ENQ-PRICE (WX-ENQ-IDX) > WS-MATCH-BEST-PRICE               
184000         OR (WS-ENQ-PRICE (WX-ENQ-IDX) = WS-MATCH-BEST-PRICE              
184100             AND WS-ENQ-ID (WX-ENQ-IDX)                                   
184200               < WS-ENQ-ID (WS-MATCH-BEST-IDX))                           
184300* flag WS-MATCH-BEST-IDX for the logic                                    
184400*    that follows.                                                        
184500             SET  WS-MATCH-BEST-IDX   TO WX-ENQ-IDX                       
184600* move a value forward into the work area.                                
184700             MOVE WS-ENQ-PRICE (WX-ENQ-IDX)                               
184800               TO WS-MATCH-BEST-PRICE                                     
184900         END-IF                                                           
185000     END-IF.                                                              
185100 333000-ENDN-SCAN-ORDERS.                                                 
185200     EXIT.                                                                
185300*                                                                         
185400*---------------------------------------------------------------          
185500* 320000 - INSTANT BUY.  FILL FROM SELL OFFERS, CHEAPEST FIRST,           
185600* OLDEST-ID FIRST ON A TIE.  UNFILLED REMAINDER IS REPORTED,              
185700* NOT QUEUED.                                                             
185800*---------------------------------------------------------------          
185900 320000-BEGN-INSTANT-BUY.                                                 
186000* carry the transaction quantity into the                                 
186100*    crossing quantity still to fill so the                               
186200*    rest of the paragraph works from it.                                 
186300     MOVE TX-AMOUNT TO WS-MATCH-REMAINING                                 
186400* perform 321000-BEGN-CROSS-VS-OFFERS to                                  
186500*    cross a buy order or instant buy against                             
186600*    the offers; control returns here when it                             
186700*    is done.                                                             
186800     PERFORM 321000-BEGN-CROSS-VS-OFFERS                                  
186900        THRU 321000-ENDN-CROSS-VS-OFFERS                                  
187000* test whether ws-match-remaining > zero,                                 
187100*    and branch accordingly.                                              
187200     IF WS-MATCH-REMAINING > ZERO                                         
187300* accumulate CTE-01 into WS-UNFILLED-CNT                                  
187400*    for the run totals.                                                  
187500         ADD CTE-01 TO WS-UNFILLED-CNT                                    
187600     END-IF.                                                              
187700 320000-ENDN-INSTANT-BUY.                                                 
187800     EXIT.                                                                
187900*                                                                         
188000*---------------------------------------------------------------          
188100* 330000 - INSTANT SELL.  FILL AGAINST BUY ORDERS, HIGHEST                
188200* PRICE FIRST, OLDEST-ID FIRST ON A TIE.  PROCEEDS ARE TAXED              
188300* (BZ-0047); UNFILLED REMAINDER IS REPORTED, NOT QUEUED.                  
188400*---------------------------------------------------------------          
188500 330000-BEGN-INSTANT-SELL.                                                
188600* carry the transaction quantity into the                                 
188700*    crossing quantity still to fill so the                               
188800*    rest of the paragraph works from it.                                 
188900     MOVE TX-AMOUNT TO WS-MATCH-REMAINING                                 
189000* perform 331000-BEGN-CROSS-VS-ORDERS to                                  
189100*    cross a sell offer or instant sell                                   
189200*    against the orders; control returns here                             
189300*    when it is done.                                                     
189400     PERFORM 331000-BEGN-CROSS-VS-ORDERS                                  
189500        THRU 331000-ENDN-CROSS-VS-ORDERS                                  
189600* test whether ws-match-remaining > zero,                                 
189700*    and branch accordingly.                                              
189800     IF WS-MATCH-REMAINING > ZERO                                         
189900* accumulate CTE-01 into WS-UNFILLED-CNT                                  
190000*    for the run totals.                                                  
190100         ADD CTE-01 TO WS-UNFILLED-CNT                                    
190200     END-IF.                                                              
190300 330000-ENDN-INSTANT-SELL.                                                
190400     EXIT.                                                                
190500*                                                                         
190600*---------------------------------------------------------------          
190700* 340000 - CANCEL AN OPEN ENQUIRY (BZ-0106, REPLACES BZ-0103).            
190800* A BO OR SO RECORD WITH TX-AMOUNT = ZERO IS NOT A NEW ORDER              
190900* OR OFFER - IT CARRIES NO QUANTITY TO OPEN, SO IT IS TAKEN AS            
191000* THIS SHOP'S BATCH SIGNAL TO CANCEL INSTEAD.  THE OWNER PLUS             
191100* THE CATEGORY TRIPLE PLUS UNIT PRICE ON THAT SAME RECORD IS THE          
191200* ONLY HANDLE THE FIXED TRANSACTION LAYOUT GIVES US ONTO A BOOK           
191300* ROW, SO THAT COMBINATION IS TAKEN AS IDENTIFYING THE ENQUIRY            
191400* TO CANCEL - OLDEST (LOWEST EN-ID) MATCH WINS IF MORE THAN ONE           
191500* ROW ANSWERS TO IT.  A CANCELLED SELL OFFER HANDS BACK ITS               
191600* UNSOLD EN-LEFT ITEMS; A CANCELLED BUY ORDER HANDS BACK ITS              
191700* EN-LEFT x PRICE ESCROWED COINS.  EITHER WAY THE REMNANTS                
191800* BALANCE RIDES ALONG UNTAXED - A REFUND IS NOT A SALE.  ANY              
191900* CLAIMABLE BALANCE ALREADY EARNED BY PRIOR FILLS IS LEFT ALONE           
192000* HERE; IT IS A SEPARATE COLLECT, NOT PART OF A CANCEL, PER THE           
192100* ENQUIRY BOOK QUERY SERVICE'S OWN CLAIMABLE-COINS/ITEMS RULES.           
192200*---------------------------------------------------------------          
192300 340000-BEGN-CANCEL-ENTRY.                                                
192400* clear the subscript of the row to cancel                                
192500*    back to its starting value before the                                
192600*    next step uses it.                                                   
192700     MOVE ZERO TO WS-MATCH-CANCEL-IDX                                     
192800* perform 341000-BEGN-SCAN-CANCEL to test                                 
192900*    one row as the entry to cancel; control                              
193000*    returns here when it is done.                                        
193100     PERFORM 341000-BEGN-SCAN-CANCEL                                      
193200        THRU 341000-ENDN-SCAN-CANCEL                                      
193300        VARYING WX-ENQ-IDX FROM 1 BY 1                                    
193400          UNTIL WX-ENQ-IDX > WS-ENQ-COUNT                                 
193500* test whether ws-match-cancel-idx not =                                  
193600*    zero, and branch accordingly.                                        
193700     IF WS-MATCH-CANCEL-IDX NOT = ZERO                                    
193800* test whether sw-tx-type-sell-offer, and                                 
193900*    branch accordingly.                                                  
194000         IF SW-TX-TYPE-SELL-OFFER                                         
194100* accumulate a running total for the run-                                 
194200*    end summary.                                                         
194300             ADD WS-ENQ-LEFT (WS-MATCH-CANCEL-IDX)                        
194400               TO WS-TOTAL-ITEMS-REFUNDED                                 
194500* otherwise, take the other branch below.                                 
194600         ELSE                                                             
194700* work out the coins to refund, rounded                                   
194800*    the way the shop rounds money.                                       
194900             COMPUTE WS-MATCH-REFUND-COINS ROUNDED =                      
195000                     WS-ENQ-LEFT (WS-MATCH-CANCEL-IDX)                    
195100                     * WS-ENQ-PRICE (WS-MATCH-CANCEL-IDX)                 
195200* accumulate a running total for the run-                                 
195300*    end summary.                                                         
195400             ADD WS-MATCH-REFUND-COINS                                    
195500               TO WS-TOTAL-COINS-REFUNDED                                 
195600         END-IF                                                           
195700* accumulate a running total for the run-                                 
195800*    end summary.                                                         
195900         ADD WS-ENQ-REMNANTS (WS-MATCH-CANCEL-IDX)                        
196000           TO WS-TOTAL-COINS-REFUNDED                                     
196100* clear the quantity still unfilled back                                  
196200*    to its starting value before the next                                
196300*    step uses it.                                                        
196400         MOVE ZERO TO WS-ENQ-LEFT     (WS-MATCH-CANCEL-IDX)               
196500* clear the refundable remnants back to                                   
196600*    its starting value before the next step                              
196700*    uses it.                                                             
196800         MOVE ZERO TO WS-ENQ-REMNANTS (WS-MATCH-CANCEL-IDX)               
196900* flag SW-ENQ-ACTIVE-N for the logic that                                 
197000*    follows.                                                             
197100         SET  SW-ENQ-ACTIVE-N TO TRUE                                     
197200* accumulate CTE-01 into the count of                                     
197300*    cancels processed for the run totals.                                
197400         ADD CTE-01 TO WS-CANCEL-CNT                                      
197500* otherwise, take the other branch below.                                 
197600     ELSE                                                                 
197700* accumulate CTE-01 into the count of                                     
197800*    cancels not found on the book for the                                
197900*    run totals.                                                          
198000         ADD CTE-01 TO WS-CANCEL-NOTFOUND-CNT                             
198100     END-IF.                                                              
198200 340000-ENDN-CANCEL-ENTRY.                                                
198300     EXIT.                                                                
198400*                                                                         
198500 341000-BEGN-SCAN-CANCEL.                                                 
198600* test whether sw-enq-active-y (wx-enq-                                   
198700*    idx), and branch accordingly.                                        
198800     IF  SW-ENQ-ACTIVE-Y (WX-ENQ-IDX)                                     
198900     AND WS-MATCH-CANCEL-IDX = ZERO                                       
199000     AND WS-ENQ-OWNER  (WX-ENQ-IDX) = TX-OWNER                            
199100     AND WS-ENQ-CAT    (WX-ENQ-IDX) = TX-CAT                              
199200     AND WS-ENQ-SUB    (WX-ENQ-IDX) = TX-SUB                              
199300     AND WS-ENQ-SUBSUB (WX-ENQ-IDX) = TX-SUBSUB                           
199400     AND WS-ENQ-PRICE  (WX-ENQ-IDX) = TX-UNIT-PRICE                       
199500* test whether (sw-tx-type-sell-offer,                                    
199600*    and branch accordingly.                                              
199700         IF (SW-TX-TYPE-SELL-OFFER                                        
199800             AND WS-ENQ-TYPE (WX-ENQ-IDX) = 'SO')                         
199900         OR (SW-TX-TYPE-BUY-ORDER                                         
200000             AND WS-ENQ-TYPE (WX-ENQ-IDX) = 'BO')                         
200100* flag the subscript of the row to cancel                                 
200200*    for the logic that follows.                                          
200300             SET WS-MATCH-CANCEL-IDX TO WX-ENQ-IDX                        
200400         END-IF                                                           
200500     END-IF.                                                              
200600 341000-ENDN-SCAN-CANCEL.                                                 
200700     EXIT.                                                                
200800*                                                                         
200900*---------------------------------------------------------------          
201000* 400000 - SETTLEMENT SWEEP (BZ-0055).  AN ENTRY WHOSE EN-LEFT            
201100* HAS REACHED ZERO IS FULLY FILLED; AUTO-COLLECT ITS CLAIMABLE            
201200* PROCEEDS/ITEMS AND ITS REMNANTS, THEN MARK IT INACTIVE SO IT            
201300* DROPS OUT OF THE REWRITTEN BOOK.                                        
201400*---------------------------------------------------------------          
201500 400000-BEGN-SETTLE-SWEEP.                                                
201600* test whether sw-enq-active-y (wx-enq-                                   
201700*    idx), and branch accordingly.                                        
201800     IF SW-ENQ-ACTIVE-Y (WX-ENQ-IDX)                                      
201900     AND WS-ENQ-LEFT (WX-ENQ-IDX) = ZERO                                  
202000* test whether ws-enq-type (wx-enq-idx) =                                 
202100*    'so', and branch accordingly.                                        
202200         IF WS-ENQ-TYPE (WX-ENQ-IDX) = 'SO'                               
202300* work out WS-SETTLE-PROCEEDS-GRS, rounded                                
202400*    the way the shop rounds money.                                       
202500             COMPUTE WS-SETTLE-PROCEEDS-GRS ROUNDED =                     
202600                     WS-ENQ-CLAIMABLE (WX-ENQ-IDX)                        
202700                     * WS-ENQ-PRICE (WX-ENQ-IDX)                          
202800* work out WS-SETTLE-PROCEEDS-NET, rounded                                
202900*    the way the shop rounds money.                                       
203000             COMPUTE WS-SETTLE-PROCEEDS-NET ROUNDED =                     
203100                     WS-SETTLE-PROCEEDS-GRS                               
203200                     * (100 - CTE-DEFAULT-TAX-PCT) / 100                  
203300* accumulate WS-SETTLE-PROCEEDS-NET into                                  
203400*    the total coins paid out for the run                                 
203500*    totals.                                                              
203600             ADD WS-SETTLE-PROCEEDS-NET TO WS-TOTAL-COINS-PAID            
203700* accumulate WS-SETTLE-PROCEEDS-GRS into                                  
203800*    the tax collected for the run totals.                                
203900             ADD WS-SETTLE-PROCEEDS-GRS TO WS-TOTAL-TAX-COLLECTED         
204000* reduce a running total to keep the                                      
204100*    balance current.                                                     
204200             SUBTRACT WS-SETTLE-PROCEEDS-NET                              
204300                 FROM WS-TOTAL-TAX-COLLECTED                              
204400* otherwise, take the other branch below.                                 
204500         ELSE                                                             
204600* accumulate a running total for the run-                                 
204700*    end summary.                                                         
204800             ADD WS-ENQ-CLAIMABLE (WX-ENQ-IDX)                            
204900               TO WS-TOTAL-ITEMS-PAID                                     
205000         END-IF                                                           
205100* clear the claimable balance back to its                                 
205200*    starting value before the next step uses                             
205300*    it.                                                                  
205400         MOVE ZERO TO WS-ENQ-CLAIMABLE (WX-ENQ-IDX)                       
205500* clear the refundable remnants back to                                   
205600*    its starting value before the next step                              
205700*    uses it.                                                             
205800         MOVE ZERO TO WS-ENQ-REMNANTS  (WX-ENQ-IDX)                       
205900* flag SW-ENQ-ACTIVE-N for the logic that                                 
206000*    follows.                                                             
206100         SET  SW-ENQ-ACTIVE-N TO TRUE                                     
206200* accumulate CTE-01 into WS-SETTLE-CNT for                                
206300*    the run totals.                                                      
206400         ADD CTE-01 TO WS-SETTLE-CNT                                      
206500     END-IF.                                                              
206600 400000-ENDN-SETTLE-SWEEP.                                                
206700     EXIT.                                                                
206800*                                                                         
206900*---------------------------------------------------------------          
207000* 450000 - REWRITE THE ENQUIRY BOOK, DROPPING SETTLED ENTRIES.            
207100*---------------------------------------------------------------          
207200 450000-BEGN-WRITE-BOOK.                                                  
207300* test whether sw-enq-active-y (wx-enq-                                   
207400*    idx), and branch accordingly.                                        
207500     IF SW-ENQ-ACTIVE-Y (WX-ENQ-IDX)                                      
207600* move a value forward into the work area.                                
207700         MOVE WS-ENQ-TYPE      (WX-ENQ-IDX) TO EO-TYPE                    
207800* move a value forward into the work area.                                
207900         MOVE WS-ENQ-ID        (WX-ENQ-IDX) TO EO-ID                      
208000* move a value forward into the work area.                                
208100         MOVE WS-ENQ-OWNER     (WX-ENQ-IDX) TO EO-OWNER                   
208200* move a value forward into the work area.                                
208300         MOVE WS-ENQ-CAT       (WX-ENQ-IDX) TO EO-CAT                     
208400* move a value forward into the work area.                                
208500         MOVE WS-ENQ-SUB       (WX-ENQ-IDX) TO EO-SUB                     
208600* move a value forward into the work area.                                
208700         MOVE WS-ENQ-SUBSUB    (WX-ENQ-IDX) TO EO-SUBSUB                  
208800* move a value forward into the work area.                                
208900         MOVE WS-ENQ-AMOUNT    (WX-ENQ-IDX) TO EO-AMOUNT                  
209000* move a value forward into the work area.                                
209100         MOVE WS-ENQ-LEFT      (WX-ENQ-IDX) TO EO-LEFT                    
209200* move a value forward into the work area.                                
209300         MOVE WS-ENQ-CLAIMABLE (WX-ENQ-IDX) TO EO-CLAIMABLE               
209400* move a value forward into the work area.                                
209500         MOVE WS-ENQ-PRICE     (WX-ENQ-IDX) TO EO-UNIT-PRICE              
209600* move a value forward into the work area.                                
209700         MOVE WS-ENQ-REMNANTS  (WX-ENQ-IDX) TO EO-REMNANTS                
209800* clear FILLER back to its starting value                                 
209900*    before the next step uses it.                                        
210000         MOVE SPACES                        TO FILLER OF                  
210100                                              EN-OUT-RECORD               
210200* write the EN-OUT-RECORD record out to                                   
210300*    its file.                                                            
210400         WRITE EN-OUT-RECORD                                              
210500* accumulate CTE-01 into WS-ENQ-WRITE-CNT                                 
210600*    for the run totals.                                                  
210700         ADD CTE-01 TO WS-ENQ-WRITE-CNT                                   
210800     END-IF.                                                              
210900 450000-ENDN-WRITE-BOOK.                                                  
211000     EXIT.                                                                
211100*                                                                         
211200*---------------------------------------------------------------          
211300* 500000 - WRITE THE HOUR-LEVEL DETAIL TO THE ARCHIVE, GROUPED            
211400* BY HOUR BUCKET IN ASCENDING KEY ORDER.                                  
211500*---------------------------------------------------------------          
211600 500000-BEGN-WRITE-ARCHIVE.                                               
211700* perform 510000-BEGN-WRITE-ONE-DETAIL to                                 
211800*    write one archive detail record; control                             
211900*    returns here when it is done.                                        
212000     PERFORM 510000-BEGN-WRITE-ONE-DETAIL                                 
212100        THRU 510000-ENDN-WRITE-ONE-DETAIL                                 
212200        VARYING WX-HD-IDX FROM 1 BY 1                                     
212300          UNTIL WX-HD-IDX > WS-HD-COUNT.                                  
212400 500000-ENDN-WRITE-ARCHIVE.                                               
212500     EXIT.                                                                
212600*                                                                         
212700 510000-BEGN-WRITE-ONE-DETAIL.                                            
212800* test whether ws-hd-bkt-idx (wx-hd-idx) =                                
212900*    wx-hk-idx, and branch accordingly.                                   
213000     IF WS-HD-BKT-IDX (WX-HD-IDX) = WX-HK-IDX                             
213100* move a value forward into the work area.                                
213200         MOVE WS-HK-YEAR  (WX-HK-IDX) TO AR-YEAR                          
213300* move a value forward into the work area.                                
213400         MOVE WS-HK-MONTH (WX-HK-IDX) TO AR-MONTH                         
213500* move a value forward into the work area.                                
213600         MOVE WS-HK-DAY   (WX-HK-IDX) TO AR-DAY                           
213700* move a value forward into the work area.                                
213800         MOVE WS-HK-HOUR  (WX-HK-IDX) TO AR-HOUR                          
213900* move a value forward into the work area.                                
214000         MOVE WS-HD-TYPE     (WX-HD-IDX) TO AR-TYPE                       
214100* move a value forward into the work area.                                
214200         MOVE WS-HD-SEQ-ID   (WX-HD-IDX) TO AR-SEQ-ID                     
214300* move a value forward into the work area.                                
214400         MOVE WS-HD-AMOUNT   (WX-HD-IDX) TO AR-AMOUNT                     
214500* move a value forward into the work area.                                
214600         MOVE WS-HD-PRICE    (WX-HD-IDX) TO AR-UNIT-PRICE                 
214700* move a value forward into the work area.                                
214800         MOVE WS-HD-CAT      (WX-HD-IDX) TO AR-CAT-CODE-CAT               
214900* move a value forward into the work area.                                
215000         MOVE WS-HD-SUB      (WX-HD-IDX) TO AR-CAT-CODE-SUB               
215100* move a value forward into the work area.                                
215200         MOVE WS-HD-SUBSUB   (WX-HD-IDX) TO AR-CAT-CODE-SUBSUB            
215300* clear FILLER back to its starting value                                 
215400*    before the next step uses it.                                        
215500         MOVE SPACES                     TO FILLER OF AR-RECORD           
215600* write the AR-RECORD record out to its                                   
215700*    file.                                                                
215800         WRITE AR-RECORD                                                  
215900* accumulate CTE-01 into WS-ARCHIVE-WRITE-                                
216000*    CNT for the run totals.                                              
216100         ADD CTE-01 TO WS-ARCHIVE-WRITE-CNT                               
216200     END-IF.                                                              
216300 510000-ENDN-WRITE-ONE-DETAIL.                                            
216400     EXIT.                                                                
216500*                                                                         
216600*---------------------------------------------------------------          
216700* 900000 - CLOSE FILES AND DISPLAY THE END-OF-RUN PANEL.                  
216800*---------------------------------------------------------------          
216900 900000-BEGN-FINISH-RUN.                                                  
217000* close the run's files now that                                          
217100*    processing is finished.                                              
217200     CLOSE TRANSACTIONS-FILE                                              
217300           ENQUIRIES-FILE                                                 
217400           ENQUIRIES-OUT-FILE                                             
217500           ARCHIVE-FILE                                                   
217600*                                                                         
217700* show a line of the result panel so the                                  
217800*    operator can read it.                                                
217900     DISPLAY SPACE                                                        
218000* show a line of the result panel so the                                  
218100*    operator can read it.                                                
218200     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'                  
218300* show a line of the result panel so the                                  
218400*    operator can read it.                                                
218500     DISPLAY '|BZTRNPST END-OF-RUN SUMMARY              '                 
218600* show a line of the result panel so the                                  
218700*    operator can read it.                                                
218800     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'                  
218900* show a line of the result panel so the                                  
219000*    operator can read it.                                                
219100     DISPLAY '|Transactions read      : ' WS-TX-READ-CNT                  
219200* show a line of the result panel so the                                  
219300*    operator can read it.                                                
219400     DISPLAY '|Transactions accepted  : ' WS-TX-ACCEPT-CNT                
219500* show a line of the result panel so the                                  
219600*    operator can read it.                                                
219700     DISPLAY '|Transactions rejected  : ' WS-TX-REJECT-CNT                
219800* show a line of the result panel so the                                  
219900*    operator can read it.                                                
220000     DISPLAY '|Fills posted           : ' WS-FILL-CNT                     
220100* show a line of the result panel so the                                  
220200*    operator can read it.                                                
220300     DISPLAY '|Unfilled instant reqs  : ' WS-UNFILLED-CNT                 
220400* show a line of the result panel so the                                  
220500*    operator can read it.                                                
220600     DISPLAY '|Enquiries loaded       : ' WS-ENQ-READ-CNT                 
220700* show a line of the result panel so the                                  
220800*    operator can read it.                                                
220900     DISPLAY '|Enquiries cancelled on load: '                             
221000             WS-ENQ-LOAD-CANCEL-CNT                                       
221100* show a line of the result panel so the                                  
221200*    operator can read it.                                                
221300     DISPLAY '|Creation cap rejects   : ' WS-ENQ-CAP-REJECT-CNT           
221400* show a line of the result panel so the                                  
221500*    operator can read it.                                                
221600     DISPLAY '|Settlement sweep count : ' WS-SETTLE-CNT                   
221700* show a line of the result panel so the                                  
221800*    operator can read it.                                                
221900     DISPLAY '|Enquiries written back : ' WS-ENQ-WRITE-CNT                
222000* show a line of the result panel so the                                  
222100*    operator can read it.                                                
222200     DISPLAY '|Archive rows written   : ' WS-ARCHIVE-WRITE-CNT            
222300* show a line of the result panel so the                                  
222400*    operator can read it.                                                
222500     DISPLAY '|Settlement coins paid  : ' WS-TOTAL-COINS-PAID             
222600* show a line of the result panel so the                                  
222700*    operator can read it.                                                
222800     DISPLAY '|Settlement items paid  : ' WS-TOTAL-ITEMS-PAID             
222900* show a line of the result panel so the                                  
223000*    operator can read it.                                                
223100     DISPLAY '|Net tax collected      : ' WS-TOTAL-TAX-COLLECTED          
223200* show a line of the result panel so the                                  
223300*    operator can read it.                                                
223400     DISPLAY '|Enquiries cancelled    : ' WS-CANCEL-CNT                   
223500* show a line of the result panel so the                                  
223600*    operator can read it.                                                
223700     DISPLAY '|Cancels not on book    : ' WS-CANCEL-NOTFOUND-CNT          
223800* show a line of the result panel so the                                  
223900*    operator can read it.                                                
224000     DISPLAY '|Cancel coins refunded  : ' WS-TOTAL-COINS-REFUNDED         
224100* show a line of the result panel so the                                  
224200*    operator can read it.                                                
224300     DISPLAY '|Cancel items refunded  : ' WS-TOTAL-ITEMS-REFUNDED         
224400* show a line of the result panel so the                                  
224500*    operator can read it.                                                
224600     DISPLAY '+---+---+---+---+---+---+---+---+---+---+'.                 
224700 900000-ENDN-FINISH-RUN.                                                  
224800     EXIT.                                                                
224900*                                                                         
225000 END PROGRAM BZTRNPST.                                                    
